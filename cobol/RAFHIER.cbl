000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFHIER.
000300 AUTHOR. T G DONOVAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/89.
000600 DATE-COMPILED. 04/25/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM APPLIES THE CONDITION CATEGORY
001300*          HIERARCHY TO ONE BENEFICIARY'S CC ASSIGNMENT TABLE,
001400*          AFTER THE AGE/SEX EDIT PASS (RAFEDIT) AND BEFORE
001500*          SCORING (RAFSCOR).  FOR EVERY CC STILL PRESENT AFTER
001600*          EDITS, EVERY CHILD LISTED FOR THAT CC IN THE
001700*          HIERARCHY TABLE IS SUPPRESSED FROM THE BENEFICIARY'S
001800*          FINAL CC SET.
001900*
002000*          A PARENT'S RIGHT TO SUPPRESS ITS CHILDREN IS DECIDED
002100*          FROM THE PRE-SUPPRESSION SET - THAT IS, WHETHER THE
002200*          PARENT WAS PRESENT BEFORE THIS ROUTINE STARTED
002300*          SUPPRESSING ANYTHING, NOT WHETHER IT IS STILL ACTIVE
002400*          PARTWAY THROUGH THE PASS.  CC-ASGN-WAS-PRESENT IS
002500*          SNAPSHOT FOR THIS PURPOSE BEFORE ANY SUPPRESSION IS
002600*          APPLIED.
002700*
002800******************************************************************
002900*    CHANGE LOG
003000*    ----------
003100*    042589 TGD  INITIAL VERSION
003200*    112891 SAH  PRE-SUPPRESSION SNAPSHOT ADDED AFTER CASCADE
003300*                SUPPRESSION BUG FOUND IN PARALLEL TEST RUN
003400*                (A SUPPRESSED PARENT WAS LOSING ITS CHILDREN)
003500*                                                       CR2490
003600*    030894 TGD  MODEL DOMAIN AND VERSION BOTH NOW MATCHED ON
003700*                THE HIERARCHY ROW, NOT DOMAIN ALONE     CR3250
003800*    012999 SAH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003900*                NO CHANGE REQUIRED                      CR6602
004000*    051502 JFM  CHILD LOOKUP CHANGED FROM SEQUENTIAL LOOP TO
004100*                SEARCH AGAINST CC-ASGN-TABLE             CR7010
004150*    092206 SAH  RETURN-CODE AND RUN-DATE WORK FIELDS PULLED
004160*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
004170*                77-LEVEL ITEMS PER SHOP STANDARD         CR8178
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-CONTROL-COUNTERS.
005700     05  WS-CC-SUB               PIC 9(03) COMP.
005750     05  WS-CC-SUB-X REDEFINES WS-CC-SUB
005760                                 PIC X(02).
005800     05  WS-PARENT-CODE          PIC X(04).
005900*
006000 01  WS-SWITCHES.
006100     05  WS-CHILD-FOUND-SW       PIC X(01).
006200         88  WS-CHILD-FOUND         VALUE "Y".
006300         88  WS-CHILD-NOT-FOUND     VALUE "N".
006400*
006410*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
006420 77  WS-RETURN-CODE              PIC S9(04) COMP.
006430 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
006440                                 PIC X(02).
006450 77  WS-TODAY                    PIC 9(06).
006460 77  WS-TODAY-X REDEFINES WS-TODAY
006470                                 PIC X(06).
007600*
007700 LINKAGE SECTION.
007800 01  RAFHIER-PARMS.
007900     05  RAFHIER-MODEL-DOMAIN    PIC X(20).
008000     05  RAFHIER-MODEL-VERSION   PIC X(04).
008100     05  RAFHIER-CC-SUPPR-CT     PIC 9(05) COMP.
008200*
008300 COPY RAFHRCY.
008400*
008500 COPY RAFCCWK.
008600*
008700 01  RAFHIER-RETURN-CD           PIC S9(04) COMP.
008800*
008900 PROCEDURE DIVISION USING RAFHIER-PARMS, HRCY-CONTROL, HRCY-TABLE,
009000         CC-ASGN-CONTROL, CC-ASGN-TABLE, RAFHIER-RETURN-CD.
009100*
009200 000-APPLY-HIERARCHY.
009300     MOVE ZERO TO RAFHIER-RETURN-CD.
009400     MOVE ZERO TO RAFHIER-CC-SUPPR-CT.
009500     ACCEPT WS-TODAY FROM DATE.
009600*
009700     IF CC-ASGN-COUNT = ZERO OR HRCY-COUNT = ZERO
009800         GOBACK
009900     END-IF.
010000*
010100     PERFORM 100-SNAPSHOT-PRESENCE THRU 100-EXIT
010200         VARYING WS-CC-SUB FROM 1 BY 1
010300         UNTIL WS-CC-SUB > CC-ASGN-COUNT.
010400*
010500     PERFORM 200-APPLY-ONE-PARENT THRU 200-EXIT
010600         VARYING WS-CC-SUB FROM 1 BY 1
010700         UNTIL WS-CC-SUB > CC-ASGN-COUNT.
010800     GOBACK.
010900*
011000 100-SNAPSHOT-PRESENCE.
011100     IF CC-ASGN-IS-ACTIVE (WS-CC-SUB)
011200         SET CC-ASGN-ORIG-PRESENT (WS-CC-SUB) TO TRUE
011300     ELSE
011400         MOVE "N" TO CC-ASGN-WAS-PRESENT (WS-CC-SUB)
011500     END-IF.
011600 100-EXIT.
011700     EXIT.
011800*
011900 200-APPLY-ONE-PARENT.
012000     IF NOT CC-ASGN-ORIG-PRESENT (WS-CC-SUB)
012100         GO TO 200-EXIT
012200     END-IF.
012300*
012400     MOVE CC-ASGN-CODE (WS-CC-SUB) TO WS-PARENT-CODE.
012500     PERFORM 220-SCAN-HIERARCHY-ROWS THRU 220-EXIT
012600         VARYING HRCY-IDX FROM 1 BY 1
012700         UNTIL HRCY-IDX > HRCY-COUNT.
012800 200-EXIT.
012900     EXIT.
013000*
013100 220-SCAN-HIERARCHY-ROWS.
013200     IF HRCY-TAB-PARENT (HRCY-IDX) NOT = WS-PARENT-CODE
013300         GO TO 220-EXIT
013400     END-IF.
013500     IF HRCY-TAB-DOMAIN (HRCY-IDX) NOT = RAFHIER-MODEL-DOMAIN
013600         GO TO 220-EXIT
013700     END-IF.
013800     IF HRCY-TAB-VERSION (HRCY-IDX) NOT = RAFHIER-MODEL-VERSION
013900         GO TO 220-EXIT
014000     END-IF.
014100*
014200     PERFORM 240-SUPPRESS-CHILD THRU 240-EXIT.
014300 220-EXIT.
014400     EXIT.
014500*
014600 240-SUPPRESS-CHILD.
014700     SET WS-CHILD-NOT-FOUND TO TRUE.
014800     SET CC-ASGN-IDX TO 1.
014900     SEARCH CC-ASGN-ENTRY VARYING CC-ASGN-IDX
015000         AT END
015100             SET WS-CHILD-NOT-FOUND TO TRUE
015200         WHEN CC-ASGN-CODE (CC-ASGN-IDX) = HRCY-TAB-CHILD (HRCY-IDX)
015300             SET WS-CHILD-FOUND TO TRUE
015400     END-SEARCH.
015500*
015600     IF WS-CHILD-NOT-FOUND
015700         GO TO 240-EXIT
015800     END-IF.
015900     IF CC-ASGN-IS-ACTIVE (CC-ASGN-IDX)
016000         SET CC-ASGN-IS-SUPPRESSED (CC-ASGN-IDX) TO TRUE
016100         ADD 1 TO RAFHIER-CC-SUPPR-CT
016200     END-IF.
016300 240-EXIT.
016400     EXIT.
