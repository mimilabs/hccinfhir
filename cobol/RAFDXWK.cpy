000100******************************************************************
000200*    RAFDXWK  -  PER-BENEFICIARY DISTINCT DIAGNOSIS WORK TABLE   *
000300*                                                                *
000400*    COLLECTED FROM THE SURVIVING DXFILE SERVICE LINES (AFTER    *
000500*    THE ELIGIBLE-PROCEDURE FILTER) FOR ONE BENEFICIARY BEFORE   *
000600*    THE DX-TO-CC MAPPING STEP RUNS.  DUPLICATES ARE NOT ADDED   *
000700*    TWICE.                                                      *
000800*                                                  SAH 04/09/03  *
000900******************************************************************
001000 01  DX-COLLECT-CONTROL.
001100     05  DX-COLLECT-MAX            PIC 9(03) COMP   VALUE 100.
001200     05  DX-COLLECT-COUNT          PIC 9(03) COMP   VALUE ZERO.
001300*
001400 01  DX-COLLECT-TABLE.
001500     05  DX-COLLECT-ENTRY OCCURS 100 TIMES
001600                          INDEXED BY DX-COLLECT-IDX.
001700         10  DX-COLLECT-CODE       PIC X(08).
001750         10  FILLER                PIC X(01) VALUE SPACES.
