000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFPAY.
000300 AUTHOR. S A HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM APPLIES THE PAYMENT-LEVEL RISK
001300*          ADJUSTMENT FACTOR (RAF) ADJUSTMENTS TO A BENEFICIARY'S
001400*          RAW RISK SCORE - CODING-INTENSITY (MACI), THE
001500*          NORMALIZATION FACTOR, AND THE FRAILTY ADD-ON.
001600*
001700*          RISK-SCORE-PAY = RISK-SCORE * (1 - MACI) / NORM
001800*                            + FRAILTY
001900*
002000*          A NORM-FACTOR OF ZERO OR BLANK ON THE BENEFICIARY
002100*          RECORD IS TREATED AS 1.0 BY THIS ROUTINE - THE CALLER
002200*          DOES NOT HAVE TO PRE-DEFAULT IT.
002300*
002400*          CALLED ONCE PER BENEFICIARY BY RAFDRV AFTER RAFSCOR
002500*          HAS RETURNED THE RAW RISK SCORE.
002600*
002700******************************************************************
002800*    CHANGE LOG
002900*    ----------
003000*    031489 SAH  INITIAL VERSION - SINGLE-FACTOR MACI ADJUST
003100*    082290 SAH  ADDED NORMALIZATION FACTOR DIVISION   CR2214
003200*    051592 TGD  ADDED FRAILTY ADD-ON FOR PACE/ESRD RUNS  CR2805
003300*    110793 SAH  ZERO/BLANK NORM-FACTOR DEFAULTS TO 1.0  CR3117
003400*    042995 JFM  WIDENED INTERMEDIATE WORK FIELD TO 8 DECIMALS
003500*                AFTER ROUNDING COMPLAINTS FROM AUDIT  CR3390
003600*    012999 SAH  Y2K - WS-TODAY EXPANDED, NO DATE MATH IN THIS
003700*                PROGRAM SO NO FURTHER CHANGE NEEDED   CR6602
003800*    090301 TGD  REVIEWED FOR MODEL V21 CUTOVER - NO CHANGE
003850*    041205 JFM  RETURN-CODE, DUMP-AMT, AND RUN-DATE WORK FIELDS
003855*                PULLED OUT OF WS-TRACE-FIELDS AND BACK TO
003860*                STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD
003870*                                                       CR8141
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-NORM-FACTOR              PIC S9(01)V9(04) COMP-3.
005400*
005500 01  WS-WORK-AMOUNTS.
005600     05  WS-GROSS-AMT            PIC S9(04)V9(08) COMP-3.
005700     05  WS-INTERMEDIATE-PAY     PIC S9(04)V9(08) COMP-3.
005800*
005900*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
005910 77  WS-RETURN-CODE              PIC S9(04) COMP.
005920 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
005930                                 PIC X(02).
005940 77  WS-DUMP-AMT                 PIC S9(05)V9(04) COMP-3.
005950 77  WS-DUMP-AMT-X REDEFINES WS-DUMP-AMT
005960                                 PIC X(05).
005970 77  WS-TODAY                    PIC 9(06).
005980 77  WS-TODAY-X REDEFINES WS-TODAY
005990                                 PIC X(06).
007100*
007200 LINKAGE SECTION.
007300 01  RAFPAY-PARMS.
007400     05  RAFPAY-RISK-SCORE       PIC S9(02)V9(04).
007500     05  RAFPAY-MACI             PIC 9(01)V9(04).
007600     05  RAFPAY-NORM-FACTOR      PIC 9(01)V9(04).
007700     05  RAFPAY-FRAILTY          PIC 9(01)V9(04).
007800     05  RAFPAY-RISK-SCORE-PAY   PIC S9(02)V9(04).
007900*
008000 01  RAFPAY-RETURN-CD            PIC S9(04) COMP.
008100*
008200 PROCEDURE DIVISION USING RAFPAY-PARMS, RAFPAY-RETURN-CD.
008300*
008400 000-CALC-PAYMENT-RAF.
008500     MOVE ZERO TO RAFPAY-RETURN-CD.
008600     ACCEPT WS-TODAY FROM DATE.
008700*
008800     IF RAFPAY-NORM-FACTOR = ZERO
008900         MOVE 1.0000 TO WS-NORM-FACTOR
009000     ELSE
009100         MOVE RAFPAY-NORM-FACTOR TO WS-NORM-FACTOR
009200     END-IF.
009300*
009400     COMPUTE WS-GROSS-AMT =
009500         RAFPAY-RISK-SCORE * (1 - RAFPAY-MACI).
009600*
009700     COMPUTE WS-INTERMEDIATE-PAY =
009800         (WS-GROSS-AMT / WS-NORM-FACTOR) + RAFPAY-FRAILTY.
009900*
010000     COMPUTE RAFPAY-RISK-SCORE-PAY ROUNDED =
010100         WS-INTERMEDIATE-PAY.
010200*
010300     MOVE RAFPAY-RISK-SCORE-PAY TO WS-DUMP-AMT.
010400     GOBACK.
