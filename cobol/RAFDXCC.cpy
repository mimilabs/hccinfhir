000100******************************************************************
000200*    RAFDXCC  -  DIAGNOSIS TO CONDITION CATEGORY MAP             *
000300*                                                                *
000400*    ONE INPUT RECORD PER (DIAGNOSIS, CONDITION CATEGORY)        *
000500*    PAIR.  A SINGLE DIAGNOSIS MAY CARRY SEVERAL RECORDS WHEN    *
000600*    IT ROLLS UP TO MORE THAN ONE CC - ALL OF THEM ARE KEPT.     *
000700*    SORTED BY DX-CODE + MODEL-NAME ON THE INCOMING FILE BUT     *
000800*    THE LOADER DOES NOT DEPEND ON THE SORT - IT IS SCANNED      *
000900*    SEQUENTIALLY AT LOOKUP TIME.                                *
001000*                                                  SAH 04/09/03  *
001100******************************************************************
001200 01  DXCC-REC-IN.
001300     05  DXCC-DX-CODE-IN           PIC X(08).
001400     05  DXCC-CC-CODE-IN           PIC X(04).
001500     05  DXCC-MODEL-NAME-IN        PIC X(30).
001600     05  FILLER                    PIC X(01) VALUE SPACES.
001700*
001800 01  DXCC-CONTROL.
001900     05  DXCC-MAX                  PIC 9(05) COMP   VALUE 05000.
002000     05  DXCC-COUNT                PIC 9(05) COMP   VALUE ZERO.
002100     05  DXCC-MORE-SW              PIC X(01) VALUE "Y".
002200         88  NO-MORE-DXCCMAP          VALUE "N".
002300*
002400 01  DXCC-TABLE.
002500     05  DXCC-TAB-ENTRY OCCURS 5000 TIMES
002600                        INDEXED BY DXCC-IDX.
002700         10  DXCC-TAB-DX           PIC X(08).
002800         10  DXCC-TAB-CC           PIC X(04).
002900         10  DXCC-TAB-MODEL        PIC X(30).
