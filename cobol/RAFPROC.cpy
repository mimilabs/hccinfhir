000100******************************************************************
000200*    RAFPROC  -  ELIGIBLE PROCEDURE LIST                         *
000300*                                                                *
000400*    SINGLE-COLUMN FILE - ONE CPT/HCPCS PROCEDURE CODE PER       *
000500*    RECORD.  MEMBERSHIP TEST ONLY - NO HEADER RECORD TO SKIP,   *
000600*    THE FIRST RECORD IS JUST ANOTHER CODE (A HEADER VALUE WILL  *
000700*    NEVER MATCH A REAL PROCEDURE CODE SO IT COSTS NOTHING TO    *
000800*    LOAD IT).                                                   *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  PROC-REC-IN.
001200     05  PROC-CODE-IN              PIC X(05).
001300     05  FILLER                    PIC X(01) VALUE SPACES.
001400*
001500 01  PROC-CONTROL.
001600     05  PROC-MAX                  PIC 9(05) COMP   VALUE 02000.
001700     05  PROC-COUNT                PIC 9(05) COMP   VALUE ZERO.
001800     05  PROC-MORE-SW              PIC X(01) VALUE "Y".
001900         88  NO-MORE-PROCLIST         VALUE "N".
002000*
002100 01  PROC-TABLE.
002200     05  PROC-TAB-ENTRY OCCURS 2000 TIMES
002300                        INDEXED BY PROC-IDX.
002400         10  PROC-TAB-CODE         PIC X(05).
