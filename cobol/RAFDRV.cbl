000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFDRV.
000300 AUTHOR. S A HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/15/89.
000600 DATE-COMPILED. 05/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          MAIN BATCH DRIVER FOR THE RISK ADJUSTMENT FACTOR
001300*          RATING RUN.  LOADS THE SIX REFERENCE TABLES (DX TO CC
001400*          MAP, CHRONIC FLAG, ELIGIBLE PROCEDURE LIST, CC
001500*          HIERARCHY, COEFFICIENT TABLE, AGE/SEX EDIT RULES),
001600*          THEN WALKS THE BENEFICIARY FILE AGAINST THE MATCHING
001700*          DIAGNOSIS/SERVICE FILE (BOTH IN BENE-ID SEQUENCE).
001800*
001900*          FOR EACH BENEFICIARY - FILTERS SERVICE LINES AGAINST
002000*          THE ELIGIBLE PROCEDURE LIST, MAPS THE SURVIVING
002100*          DIAGNOSES TO CONDITION CATEGORIES, CALLS THE EDIT,
002200*          HIERARCHY, DEMOGRAPHIC, SCORING AND PAYMENT
002300*          SUBPROGRAMS IN TURN, COUNTS CHRONIC CONDITIONS AGAINST
002400*          THE FINAL (POST-HIERARCHY) CC SET, AND WRITES ONE
002500*          SCORED OUTPUT RECORD.  A CONTROL TOTAL REPORT IS
002600*          PRINTED AT END OF RUN.
002700*
002800*          RUN PARAMETERS (MODEL NAME, MODEL DOMAIN, MODEL
002900*          VERSION, SERVICE LINE FILTER SWITCH) ARE READ FROM A
003000*          SINGLE CONTROL CARD ON SYSIN AHEAD OF THE REFERENCE
003100*          TABLE LOADS.
003200*
003210*          PARAGRAPH CROSS-REFERENCE (ADDED CR8601, KEPT CURRENT
003220*          BY WHOEVER TOUCHES THIS PROGRAM NEXT) -
003230*
003240*          000-MAINLINE          ENTIRE BATCH FLOW, FOUR PERFORMS
003250*          000-HOUSEKEEPING      OPENS FILES, READS CONTROL CARD,
003251*                                LOADS TABLES, PRIMES BOTH READS
003260*          110-LOAD-DXCCMAP      LOADS DX-TO-CC MAP (112/114 HELP)
003270*          120-LOAD-CHRONIC      LOADS CHRONIC FLAGS (122/124/126)
003280*          130-LOAD-PROCLIST     LOADS ELIGIBLE PROC LIST (132/134)
003290*          140-LOAD-HIERARCHY    LOADS CC HIERARCHY (142/144)
003300*          150-LOAD-COEFF        LOADS COEFFICIENT TABLE (152/154)
003310*          160-LOAD-DXEDITS      LOADS AGE/SEX EDIT RULES (162/164)
003320*          180-READ-BENEFILE     NEXT BENEFICIARY MASTER RECORD
003330*          182-READ-DXFILE       NEXT DIAGNOSIS/SERVICE RECORD
003340*          400-PROCESS-BENEFICIARY  ONE PASS OF THE MAIN LOOP
003350*          420-COLLECT-DIAGNOSES    FILTERS AND COLLECTS ONE DX
003360*          430-ADD-DISTINCT-DX      DEDUPS AGAINST COLLECTED LIST
003370*                                   (432 DOES THE COMPARE)
003380*          440-MAP-DIAGNOSES        DRIVES 442/444/446/448 BELOW
003390*          442-MAP-ONE-DX           ONE DX AGAINST THE DXCCMAP
003400*          444-SCAN-DXCC-ROWS       ONE DXCCMAP ROW, DX+MODEL MATCH
003410*          446-ADD-CC-ASSIGNMENT    OPENS OR EXTENDS A CC ENTRY
003420*                                   (448 SEARCHES FOR AN EXISTING
003430*                                   ENTRY)
003440*          500-SCORE-BENE        CALLS RAFEDIT/RAFHIER/RAFDEMO/
003450*                                RAFSCOR/RAFPAY IN THAT ORDER
003460*          590-BUILD-HCC-OUTPUT  BUILDS THE PRINTED HCC LIST AND
003470*                                CHRONIC COUNT (592/594 HELP)
003480*          600-WRITE-SCOREOUT    WRITES SCOREOUT AND THE RPTFILE
003490*                                DETAIL LINE
003500*          900-CLEANUP           CLOSES THE THREE DRIVING FILES
003510*          950-PRINT-TOTALS      WRITES THE CONTROL TOTAL REPORT
003520*          990-FORCE-ABEND       SHOP-STANDARD DIVIDE-BY-ZERO ABEND
003530*
003540*****************************************************************
003550*    CHANGE LOG
003560*    ----------
003570*    051589 SAH  INITIAL VERSION
003700*    072289 TGD  CHRONIC TABLE DUP CHECK ADDED - (CC,MODEL) WAS
003800*                REPEATING ON A TEST FILE AND DOUBLE COUNTING
003900*                THE CHRONIC FLAG                          CR1140
004000*    091590 SAH  DXFILE RECORDS AHEAD OF THE CURRENT
004100*                BENEFICIARY (ORPHAN SERVICE LINES) ARE NOW
004200*                SKIPPED INSTEAD OF ABENDING THE RUN        CR1884
004300*    042592 TGD  DX-TO-CC MAPPING STEP MOVED AHEAD OF THE EDIT
004400*                CALL TO MATCH THE REVISED BATCH FLOW - WAS
004500*                EDIT-THEN-MAP, IS NOW MAP-THEN-EDIT         CR2230
004600*    112893 SAH  HIERARCHY CALL RESEQUENCED AFTER EDITS AND
004700*                AHEAD OF DEMOGRAPHICS, PER REVISED SCORING
004800*                ORDER FROM THE MODEL GROUP                 CR2490
004900*    030894 TGD  CONTROL CARD NOW CARRIES MODEL DOMAIN AND
005000*                VERSION AS SEPARATE FIELDS - WAS PARSED OUT
005100*                OF THE FREE-FORM MODEL NAME                CR3250
005200*    081496 SAH  CONTROL TOTAL REPORT - AVERAGE RISK SCORE AND
005300*                AVERAGE PAYMENT RISK SCORE LINES ADDED      CR4105
005400*    012999 TGD  Y2K REVIEW - WS-TODAY CARRIES A TWO DIGIT
005500*                YEAR BUT IS REPORT HEADING DECORATION ONLY,
005600*                NO DATE ARITHMETIC IS PERFORMED ON IT - NO
005700*                CHANGE REQUIRED                             CR6602
005800*    051502 JFM  CHILD/TARGET CC LOOKUPS IN THE SUBPROGRAM
005900*                SUITE CHANGED FROM SEQUENTIAL LOOPS TO SEARCH
006000*                - THIS DRIVER IS UNCHANGED BY THAT RELEASE
006100*                BUT IS LOGGED HERE FOR THE SUITE HISTORY    CR7010
006200*    040903 SAH  CC ASSIGNMENT AND DIAGNOSIS COLLECTION WORK
006300*                TABLES ARE NOW EXPLICITLY INITIALIZED FOR
006400*                EACH BENEFICIARY - AN ENTRY CARRIED OVER
006500*                FROM A PRIOR BENEFICIARY SURFACED ON THE
006600*                PARALLEL TEST RUN                           CR7722
006650*    051704 SAH  RPTFILE NOW GETS ONE DETAIL LINE PER
006660*                BENEFICIARY (WRITTEN ALONGSIDE SCOREOUT) -
006670*                REPORT WAS TOTALS-ONLY BEFORE, AUDIT WANTED
006680*                PER-BENEFICIARY FIGURES TO TIE OUT BY HAND
006690*                WITHOUT WAITING ON THE SCOREOUT EXTRACT  CR8102
006695*    082207 TGD  RETURN-CODE AND RUN-DATE WORK FIELDS PULLED
006696*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
006697*                77-LEVEL ITEMS PER SHOP STANDARD         CR8240
006698*    031509 JFM  DOCUMENTATION PASS ONLY - PARAGRAPH BANNERS AND
006701*                STEP COMMENTS ADDED THROUGHOUT AFTER TWO NEW
006702*                HIRES ON THE MODEL GROUP HAD TROUBLE FOLLOWING
006703*                THE CALL SEQUENCE IN 500-SCORE-BENE FROM THE
006704*                CODE ALONE - NO LOGIC CHANGED               CR8601
006705*    112610 SAH  REVIEWED AGAINST THE MODEL V22 SPEC - NO FIELD
006706*                WIDTH OR BATCH FLOW CHANGE, FILED FOR THE SUITE
006707*                HISTORY                                     CR9015
006708*    060811 TGD  CONFIRMED COEFF AND DXCCMAP TABLE SIZES STILL
006709*                COVER THE CURRENT MODEL YEAR AFTER CC COUNT GREW
006710*                ON THE LATEST CMS RELEASE - NO CODE CHANGE     CR9180
006711*    041712 JFM  PARALLEL RUN AGAINST THE PRIOR MODEL YEAR'S
006712*                OUTPUT CONFIRMED SCOREOUT TOTALS TIE OUT WITHIN
006713*                ROUNDING - NO CODE CHANGE, LOGGED FOR AUDIT    CR9340
006714*    021513 SAH  VERIFIED THIS DRIVER IS NOT AFFECTED BY THE
006715*                SEQUENTIAL-TO-SEARCH CONVERSION IN THE
006716*                SUBPROGRAM SUITE (SEE CR7010) - NO CHANGE HERE CR9410
006717*    090914 TGD  ANNUAL MODEL-YEAR REVIEW - CONFIRMED CONTROL
006718*                CARD LAYOUT AND REFERENCE TABLE FORMATS ARE
006719*                UNCHANGED FOR THE UPCOMING RATING CYCLE        CR9520
006720*    051215 JFM  ANNUAL MODEL-YEAR REVIEW - NO CHANGE REQUIRED
006721*                FOR THIS DRIVER, REVIEWED SUBPROGRAM SUITE
006722*                CHANGE LOGS FOR ANYTHING AFFECTING CALL ORDER  CR9610
006730*    031816 SAH  CONFIRMED SCOREOUT AND RPTFILE RECORD LAYOUTS
006731*                STILL MATCH THE DOWNSTREAM EXTRACT JOB'S COPY
006732*                OF RAFSCOU/RAFCCWK AFTER THAT JOB'S OWN
006733*                MAINTENANCE PASS - NO CHANGE HERE            CR9705
006740*    102017 TGD  WALKED THROUGH 420-448 WITH THE NEW SHIFT LEAD
006741*                TO EXPLAIN WHY DX COLLECTION, DEDUP, AND CC
006742*                MAPPING ARE SPLIT ACROSS FOUR PARAGRAPHS
006743*                RATHER THAN ONE - NO CODE CHANGE              CR9812
006744*    061319 SAH  CONFIRMED FILE STATUS HANDLING ON ALL TEN SELECTS
006745*                STILL MATCHES SHOP STANDARD AFTER THE DASD
006746*                MIGRATION TO THE NEW SUBSYSTEM - NO CODE CHANGE,
006747*                ONLY JCL DD NAMES CHANGED OUTSIDE THIS PROGRAM CR9944
006750*****************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007510*    FIRST SIX SELECTS ARE THE REFERENCE TABLES LOADED ENTIRELY
007520*    INTO WORKING STORAGE BY 000-HOUSEKEEPING BEFORE ANY
007530*    BENEFICIARY IS PROCESSED; BENEFILE/DXFILE ARE THE TWO
007540*    SEQUENCE-MATCHED DRIVING FILES; SCOREOUT/RPTFILE ARE OUTPUT.
007600     SELECT DXCCMAP-FILE   ASSIGN TO DXCCMAP
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-DXCCMAP-STATUS.
007900     SELECT CHRONIC-FILE   ASSIGN TO CHRONIC
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-CHRONIC-STATUS.
008200     SELECT PROCLIST-FILE  ASSIGN TO PROCLIST
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-PROCLIST-STATUS.
008500     SELECT HIERARCHY-FILE ASSIGN TO HIERARCHY
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-HIERARCHY-STATUS.
008800     SELECT COEFF-FILE     ASSIGN TO COEFF
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-COEFF-STATUS.
009100     SELECT DXEDITS-FILE   ASSIGN TO DXEDITS
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-DXEDITS-STATUS.
009400     SELECT BENEFILE-FILE  ASSIGN TO BENEFILE
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-BENEFILE-STATUS.
009700     SELECT DXFILE-FILE    ASSIGN TO DXFILE
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-DXFILE-STATUS.
010000     SELECT SCOREOUT-FILE  ASSIGN TO SCOREOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-SCOREOUT-STATUS.
010300     SELECT RPTFILE-FILE   ASSIGN TO RPTFILE
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-RPTFILE-STATUS.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
010910*    EVERY FD BELOW CARRIES THE TRUE COMPUTED LENGTH OF ITS
010920*    MATCHING WORKING-STORAGE RECORD (INCLUDING THAT RECORD'S OWN
010930*    TRAILING FILLER BYTE) - THE RAW LINE-SEQUENTIAL RECORD IS
010940*    READ INTO THE FD-REC BELOW, THEN MOVED/READ INTO THE
010950*    COPYBOOK'S INPUT AREA BY THE PARAGRAPH THAT CONSUMES IT.
010960*
010970*    DXCCMAP - DX-TO-CC REFERENCE TABLE, LOADED BY 110-114.
011000 FD  DXCCMAP-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 43 CHARACTERS.
011300 01  DXCCMAP-FD-REC              PIC X(43).
011400*
011410*    CHRONIC - CHRONIC-CONDITION REFERENCE TABLE, LOADED BY
011420*    120-126.
011500 FD  CHRONIC-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 33 CHARACTERS.
011800 01  CHRONIC-FD-REC              PIC X(33).
011900*
011910*    PROCLIST - ELIGIBLE PROCEDURE LIST, LOADED BY 130-134.
012000 FD  PROCLIST-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 6 CHARACTERS.
012300 01  PROCLIST-FD-REC             PIC X(06).
012400*
012410*    HIERARCHY - CC PARENT/CHILD TABLE, LOADED BY 140-144.
012500 FD  HIERARCHY-FILE
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 33 CHARACTERS.
012800 01  HIERARCHY-FD-REC            PIC X(33).
012900*
012910*    COEFF - COEFFICIENT TABLE, LOADED BY 150-154.
013000 FD  COEFF-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 57 CHARACTERS.
013300 01  COEFF-FD-REC                PIC X(57).
013400*
013410*    DXEDITS - AGE/SEX EDIT RULE TABLE, LOADED BY 160-164.
013500 FD  DXEDITS-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 54 CHARACTERS.
013800 01  DXEDITS-FD-REC              PIC X(54).
013900*
013910*    BENEFILE - THE BENEFICIARY MASTER FILE THAT DRIVES THE RUN.
013920*    40 CHARACTERS TOTAL - SUM THE FIELDS IN BENE-REC-IN (COPY
013930*    RAFBENE BELOW) INCLUDING ITS OWN TRAILING FILLER BYTE IF
013940*    THIS LENGTH EVER HAS TO BE RECHECKED AGAINST A LAYOUT CHANGE.
014000 FD  BENEFILE-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 40 CHARACTERS.
014300 01  BENEFILE-FD-REC             PIC X(40).
014400*
014410*    DXFILE - THE DIAGNOSIS/SERVICE FILE MATCHED AGAINST BENEFILE
014420*    IN BENE-ID SEQUENCE BY 400-PROCESS-BENEFICIARY.
014500 FD  DXFILE-FILE
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 24 CHARACTERS.
014800 01  DXFILE-FD-REC               PIC X(24).
014900*
014910*    SCOREOUT - ONE SCORED OUTPUT RECORD PER BENEFICIARY, WRITTEN
014920*    BY 600-WRITE-SCOREOUT.
015000 FD  SCOREOUT-FILE
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 110 CHARACTERS.
015300 01  SCOREOUT-FD-REC             PIC X(110).
015400*
015410*    RPTFILE - THE PRINTED CONTROL TOTAL REPORT, CARRYING ONE
015420*    DETAIL LINE PER BENEFICIARY (CR8102) PLUS THE END-OF-RUN
015430*    TOTALS WRITTEN BY 950-PRINT-TOTALS.
015500 FD  RPTFILE-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 132 CHARACTERS.
015800 01  RPTFILE-FD-REC              PIC X(132).
015900*
016000 WORKING-STORAGE SECTION.
016100*
016110*    THE TWELVE COPYBOOKS BELOW CARRY EVERY RECORD LAYOUT THIS
016120*    DRIVER TOUCHES - THE SIX REFERENCE TABLE ROW LAYOUTS, THE
016130*    BENEFICIARY AND DIAGNOSIS/SERVICE INPUT LAYOUTS, THE SCORED
016140*    OUTPUT LAYOUT, AND THREE WORK-AREA COPYBOOKS SHARED WITH
016150*    THE SUBPROGRAM SUITE.  KEPT IN COPYBOOKS RATHER THAN INLINE
016160*    SO RAFHIER AND RAFFILT CAN COPY THE SAME TABLE LAYOUTS
016170*    WITHOUT RISK OF THE TWO COPIES DRIFTING APART.
016180*
016190*    DX-TO-CC MAPPING TABLE ROW (ONE ENTRY PER DX/MODEL PAIR).
016200 COPY RAFDXCC.
016300*
016310*    CHRONIC-CONDITION FLAG TABLE ROW (CC/MODEL PAIR).
016400 COPY RAFCHRN.
016500*
016510*    ELIGIBLE PROCEDURE CODE LIST ROW, USED BY RAFFILT.
016600 COPY RAFPROC.
016700*
016710*    CC HIERARCHY (PARENT SUPPRESSES CHILD) TABLE ROW.
016800 COPY RAFHRCY.
016900*
016910*    PER-CC, PER-CELL COEFFICIENT TABLE ROW.
017000 COPY RAFCOEF.
017100*
017110*    AGE/SEX DIAGNOSIS EDIT RULE TABLE ROW, USED BY RAFEDIT.
017200 COPY RAFDXED.
017300*
017310*    BENEFICIARY MASTER INPUT RECORD - SEE BENE-REC-IN BELOW.
017400 COPY RAFBENE.
017500*
017510*    DIAGNOSIS/SERVICE INPUT RECORD READ FROM DXFILE-FILE.
017600 COPY RAFDXSV.
017700*
017710*    SCORED OUTPUT RECORD LAYOUT WRITTEN TO SCOREOUT-FILE.
017800 COPY RAFSCOU.
017900*
017910*    PER-BENEFICIARY CC ASSIGNMENT WORK TABLE (RAFHIER INPUT).
018000 COPY RAFCCWK.
018100*
018110*    PER-BENEFICIARY DISTINCT-DIAGNOSIS WORK TABLE.
018200 COPY RAFDXWK.
018300*
018310*    SHARED ABEND-CODE/MESSAGE WORK AREA, HOUSE STANDARD.
018400 COPY RAFABND.
018500*
018510*    ONE 2-BYTE FILE STATUS PER SELECT - CHECKED AFTER EVERY
018520*    OPEN, READ, AND CLOSE AGAINST "00"/"10" (SEE 990-FORCE-ABEND).
018530*    "00" IS SUCCESSFUL COMPLETION, "10" IS AT-END ON A READ (AN
018540*    EXPECTED CONDITION, HANDLED BY THE AT END CLAUSE, NOT AN
018550*    ABEND) - ANY OTHER VALUE ON OPEN OR CLOSE MEANS A DD-CARD,
018560*    CATALOG, OR DASD PROBLEM UPSTREAM OF THIS PROGRAM AND IS
018570*    TREATED AS FATAL.  THE SAME TEN FILES, SAME ORDER, AS THE
018580*    FD/SELECT ENTRIES ABOVE AND THE COPYBOOK LIST BELOW.
018600 01  WS-FILE-STATUSES.
018700     05  WS-DXCCMAP-STATUS       PIC X(02) VALUE "00".
018800     05  WS-CHRONIC-STATUS       PIC X(02) VALUE "00".
018900     05  WS-PROCLIST-STATUS      PIC X(02) VALUE "00".
019000     05  WS-HIERARCHY-STATUS     PIC X(02) VALUE "00".
019100     05  WS-COEFF-STATUS         PIC X(02) VALUE "00".
019200     05  WS-DXEDITS-STATUS       PIC X(02) VALUE "00".
019300     05  WS-BENEFILE-STATUS      PIC X(02) VALUE "00".
019400     05  WS-DXFILE-STATUS        PIC X(02) VALUE "00".
019500     05  WS-SCOREOUT-STATUS      PIC X(02) VALUE "00".
019600     05  WS-RPTFILE-STATUS       PIC X(02) VALUE "00".
019700*
019710*    SINGLE CONTROL CARD READ FROM SYSIN BY 000-HOUSEKEEPING
019720*    AHEAD OF THE TABLE LOADS - CARRIES THE MODEL NAME/DOMAIN/
019730*    VERSION AND THE SERVICE-LINE FILTER SWITCH (CR3250).
019800 01  WS-RUN-PARM-CARD.
019900     05  WS-PARM-MODEL-NAME      PIC X(30).
020000     05  WS-PARM-MODEL-DOMAIN    PIC X(20).
020100     05  WS-PARM-MODEL-VERSION   PIC X(04).
020200     05  WS-PARM-FILTER-SW       PIC X(01).
020210*    "Y" TURNS ON THE ELIGIBLE-PROCEDURE FILTER IN RAFFILT BELOW
020220*    FOR EVERY SERVICE LINE WITH A NON-BLANK PROCEDURE CODE -
020230*    "N" LETS EVERY SERVICE LINE'S DIAGNOSES THROUGH UNFILTERED.
020300         88  WS-PARM-FILTER-ON      VALUE "Y".
020400         88  WS-PARM-FILTER-OFF     VALUE "N".
020500     05  FILLER                  PIC X(25).
020600*
020610*    RUN-WIDE COUNTS PRINTED ON THE CONTROL TOTAL REPORT BY
020620*    950-PRINT-TOTALS - ALL COMP FOR SPEED SINCE THEY ARE
020630*    INCREMENTED ONCE PER RECORD READ OR DIAGNOSIS PROCESSED.
020700 01  WS-CONTROL-COUNTERS.
020800     05  WS-BENE-READ-CT         PIC 9(07) COMP.
020900     05  WS-SVC-READ-CT          PIC 9(07) COMP.
021000     05  WS-SVC-FILTERED-CT      PIC 9(07) COMP.
021100     05  WS-DX-MAPPED-CT         PIC 9(07) COMP.
021200     05  WS-DX-DROPPED-CT        PIC 9(07) COMP.
021300     05  WS-CC-SUPPR-CT          PIC 9(07) COMP.
021350*    REMAINING COUNTERS BELOW ARE TABLE SUBSCRIPTS, NOT RUN
021360*    TOTALS - SCOPED TO A SINGLE BENEFICIARY OR A SINGLE SCAN.
021400     05  WS-CC-SUB               PIC 9(03) COMP.
021450     05  WS-CC-SUB-X REDEFINES WS-CC-SUB
021460                                 PIC X(02).
021500     05  WS-CC-DX-SUB            PIC 9(03) COMP.
021600     05  WS-DX-SUB               PIC 9(03) COMP.
021700     05  WS-LIST-POS             PIC 9(03) COMP.
021800     05  WS-HCC-LIST-CT          PIC 9(03) COMP.
021900     05  WS-CHRONIC-CT           PIC 9(03) COMP.
022000*
022100 01  WS-ACCUMULATORS.
022110*    RUN-WIDE RISK-SCORE TOTALS, DIVIDED DOWN TO AVERAGES BY
022120*    950-PRINT-TOTALS AT END OF RUN - CR4105.
022200     05  WS-TOT-RISK-SCORE       PIC S9(07)V9(04) COMP.
022300     05  WS-TOT-RISK-SCORE-PAY   PIC S9(07)V9(04) COMP.
022400     05  WS-AVG-RISK-SCORE       PIC S9(05)V9(04) COMP.
022500     05  WS-AVG-RISK-SCORE-PAY   PIC S9(05)V9(04) COMP.
022600*
022700 01  WS-SWITCHES.
022710*    WS-CURR-BENE-ID HOLDS THE KEY OF THE BENEFICIARY CURRENTLY
022720*    BEING SCORED, USED BY 420-COLLECT-DIAGNOSES TO DETECT WHEN
022730*    DXFILE HAS MOVED ON TO THE NEXT BENEFICIARY.
022800     05  WS-CURR-BENE-ID         PIC X(10).
022810*    TARGET-FOUND-SW IS SET BY 448-FIND-CC DURING CC ASSIGNMENT -
022820*    CHRN-FOUND-SW BELOW IS THE SEPARATE SWITCH 594-CHRONIC-LOOKUP
022830*    SETS WHILE SCANNING THE CHRONIC-FLAG TABLE.  TWO SWITCHES,
022840*    TWO DIFFERENT TABLES, NEVER SHARED.
022900     05  WS-TARGET-FOUND-SW      PIC X(01) VALUE "N".
023000         88  WS-TARGET-FOUND        VALUE "Y".
023100         88  WS-TARGET-NOT-FOUND    VALUE "N".
023200     05  WS-CHRN-FOUND-SW        PIC X(01) VALUE "N".
023300         88  WS-CHRN-FOUND          VALUE "Y".
023400         88  WS-CHRN-NOT-FOUND      VALUE "N".
023500     05  WS-EDIT-SEX-NORM        PIC X(01).
023600*
023700 01  WS-WORK-FIELDS.
023710*    SCRATCH FIELDS USED WHILE SCANNING THE REFERENCE TABLES -
023720*    NOT CARRIED ACROSS BENEFICIARIES.
023800     05  WS-CUR-DX-CODE          PIC X(08).
023810*    CHRN-STRIPPED-CC HOLDS THE CC CODE WITH ANY HIERARCHY-
023820*    SUPPRESSION SUFFIX REMOVED, SO 594-CHRONIC-LOOKUP CAN MATCH
023830*    IT AGAINST THE CHRONIC-FLAG TABLE'S UNSUFFIXED CC CODE.
023900     05  WS-CHRN-STRIPPED-CC     PIC X(04).
023950*
024000*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
024040*    WS-RETURN-CODE-X LETS THIS DRIVER DISPLAY THE BINARY RETURN
024041*    CODE AS TWO PRINTABLE CHARACTERS WITHOUT AN EXTRA MOVE -
024042*    SAME REDEFINES TRICK RAFPAY USES ON ITS OWN RETURN CODE.
024050 77  WS-RETURN-CODE              PIC S9(04) COMP.
024060 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
024070                                 PIC X(02).
024080 77  WS-TODAY                    PIC 9(06).
024090*
024095*    WS-TODAY-BRK REDEFINES THE RUN DATE SO THE HEADING LINE CAN
024096*    PICK OUT YY/MM/DD WITHOUT UNSTRING OR DATE ARITHMETIC.
024100 01  WS-TODAY-DISP               PIC X(06).
024150 01  WS-TODAY-BRK REDEFINES WS-TODAY-DISP.
024160     05  WS-TODAY-YY             PIC 9(02).
024170     05  WS-TODAY-MM             PIC 9(02).
024180     05  WS-TODAY-DD             PIC 9(02).
025200*
025210*    THE SIX LINKAGE-MIRROR GROUPS BELOW (ONE PER CALLED
025220*    SUBPROGRAM) STAGE THE PARAMETERS AND RETURN CODE FOR EACH
025230*    CALL - THEY ARE LOADED FROM THE BENEFICIARY/WORK AREAS
025240*    IMMEDIATELY BEFORE EACH CALL IN 500-SCORE-BENE AND DRAINED
025250*    BACK OUT IMMEDIATELY AFTER, SO NO SUBPROGRAM EVER SEES
025260*    FIELDS IT IS NOT ENTITLED TO.
025270*
025280*    RAFFILT - SERVICE LINE PROCEDURE-CODE FILTER.
025290*    PROC-CODE AND FILTER-SW ARE LOADED IN BY THIS DRIVER (-IN
025291*    SIDE) - KEEP-SW COMES BACK SET AT CALL RETURN (-OUT SIDE)
025292*    AND TELLS 430-ADD-DISTINCT-DX WHETHER THE LINE SURVIVES.
025300 01  WS-RAFFILT-PARMS.
025400     05  WS-RAFFILT-PROC-CODE    PIC X(05).
025500     05  WS-RAFFILT-FILTER-SW    PIC X(01).
025600         88  WS-RAFFILT-FILTER-ON   VALUE "Y".
025700         88  WS-RAFFILT-FILTER-OFF  VALUE "N".
025800     05  WS-RAFFILT-KEEP-SW      PIC X(01).
025900         88  WS-RAFFILT-KEEP        VALUE "Y".
026000         88  WS-RAFFILT-DROP        VALUE "N".
026100*
026110*    RAFEDIT - AGE/SEX DIAGNOSIS EDIT.
026120*    MODEL-NAME, SEX-NORM, AND AGE ARE THIS DRIVER'S -IN FIELDS,
026121*    MOVED FROM THE BENEFICIARY WORK AREA BEFORE EACH CALL -
026122*    DX-DROPPED-CT IS RAFEDIT'S -OUT FIELD, A RUNNING COUNT OF
026123*    DIAGNOSES THIS CALL REMOVED AS AGE/SEX INVALID FOR THE MODEL.
026200 01  WS-RAFEDIT-PARMS.
026300     05  WS-RAFEDIT-MODEL-NAME   PIC X(30).
026400     05  WS-RAFEDIT-SEX-NORM     PIC X(01).
026500     05  WS-RAFEDIT-AGE          PIC 9(03).
026600     05  WS-RAFEDIT-DX-DROPPED-CT PIC 9(05) COMP.
026700 01  WS-RAFEDIT-RETURN-CD        PIC S9(04) COMP.
026800*
026810*    RAFHIER - CC HIERARCHY SUPPRESSION.
026820*    MODEL-DOMAIN AND MODEL-VERSION SELECT WHICH HIERARCHY TABLE
026821*    ROWS APPLY (COMMUNITY, INSTITUTIONAL, ESRD, ETC.) - THE -OUT
026822*    FIELD CC-SUPPR-CT COMES BACK AS THE COUNT OF CONDITION
026823*    CATEGORIES THIS CALL ZEROED OUT UNDER A MORE SEVERE PARENT CC.
026900 01  WS-RAFHIER-PARMS.
027000     05  WS-RAFHIER-MODEL-DOMAIN  PIC X(20).
027100     05  WS-RAFHIER-MODEL-VERSION PIC X(04).
027200     05  WS-RAFHIER-CC-SUPPR-CT   PIC 9(05) COMP.
027300 01  WS-RAFHIER-RETURN-CD        PIC S9(04) COMP.
027400*
027410*    RAFDEMO - DEMOGRAPHIC CATEGORY CELL DERIVATION.  THE -IN
027420*    FIELDS BELOW ARE LOADED FROM THE BENEFICIARY RECORD JUST
027430*    AHEAD OF THE CALL; THE -OUT FIELDS ARE RAFDEMO'S RESULTS,
027440*    CONSUMED BY RAFSCOR AND BY 600-WRITE-SCOREOUT.
027500 01  WS-RAFDEMO-PARMS.
027600     05  WS-RAFDEMO-AGE-IN       PIC 9(03).
027700     05  WS-RAFDEMO-SEX-IN       PIC X(01).
027800     05  WS-RAFDEMO-OREC-IN      PIC X(01).
027900     05  WS-RAFDEMO-CREC-IN      PIC X(01).
028000     05  WS-RAFDEMO-DUAL-CD-IN   PIC X(02).
028100     05  WS-RAFDEMO-NEW-ENR-IN   PIC X(01).
028200     05  WS-RAFDEMO-LTI-IN       PIC X(01).
028300     05  WS-RAFDEMO-PREFIX-OVER-IN PIC X(04).
028350*    SEX-NORM THROUGH CATEGORY-OUT BELOW ARE RAFDEMO'S RESULTS.
028400     05  WS-RAFDEMO-SEX-NORM-OUT PIC X(01).
028500     05  WS-RAFDEMO-DISABLED-OUT PIC X(01).
028600     05  WS-RAFDEMO-ORIG-DIS-OUT PIC X(01).
028700     05  WS-RAFDEMO-ESRD-OUT     PIC X(01).
028800     05  WS-RAFDEMO-FBD-OUT      PIC X(01).
028900     05  WS-RAFDEMO-PBD-OUT      PIC X(01).
029000     05  WS-RAFDEMO-NEW-ENR-OUT  PIC X(01).
029100     05  WS-RAFDEMO-LTI-OUT      PIC X(01).
029200     05  WS-RAFDEMO-CATEGORY-OUT PIC X(08).
029300 01  WS-RAFDEMO-RETURN-CD        PIC S9(04) COMP.
029400*
029410*    RAFSCOR - DEMOGRAPHIC + HCC COEFFICIENT SCORING.
029500 01  WS-RAFSCOR-PARMS.
029600     05  WS-RAFSCOR-MODEL-NAME   PIC X(30).
029700     05  WS-RAFSCOR-MODEL-DOMAIN PIC X(20).
029800     05  WS-RAFSCOR-CATEGORY     PIC X(08).
029900     05  WS-RAFSCOR-PREFIX-OVERRIDE PIC X(04).
029910*    DISABLED/FBD/PBD/NEW-ENR/LTI SWITCHES BELOW ARE RAFDEMO'S
029920*    OUTPUT FLAGS, PASSED STRAIGHT THROUGH TO RAFSCOR SO IT CAN
029930*    CHOOSE THE RIGHT INTERACTION TERM ON THE COEFFICIENT TABLE.
030000     05  WS-RAFSCOR-DISABLED-SW  PIC X(01).
030100     05  WS-RAFSCOR-FBD-SW       PIC X(01).
030200     05  WS-RAFSCOR-PBD-SW       PIC X(01).
030300     05  WS-RAFSCOR-NEW-ENR-SW   PIC X(01).
030400     05  WS-RAFSCOR-LTI-SW       PIC X(01).
030410*    PREFIX-OUT/SCORE-DEMO-OUT/SCORE-HCC-OUT/RISK-SCORE-OUT ARE
030420*    RAFSCOR'S RESULTS - RISK-SCORE-OUT IS THE RAW RISK SCORE
030430*    BEFORE RAFPAY'S PAYMENT-LEVEL ADJUSTMENTS ARE APPLIED.
030500     05  WS-RAFSCOR-PREFIX-OUT   PIC X(04).
030600     05  WS-RAFSCOR-SCORE-DEMO-OUT PIC S9(02)V9(04).
030700     05  WS-RAFSCOR-SCORE-HCC-OUT  PIC S9(02)V9(04).
030800     05  WS-RAFSCOR-RISK-SCORE-OUT PIC S9(02)V9(04).
030900 01  WS-RAFSCOR-RETURN-CD        PIC S9(04) COMP.
031000*
031010*    RAFPAY - CODING INTENSITY/NORMALIZATION/FRAILTY ADJUSTMENT.
031020*    RISK-SCORE, MACI, NORM-FACTOR, AND FRAILTY ARE LOADED FROM
031030*    RAFSCOR'S OUTPUT AND THE BENEFICIARY RECORD JUST BEFORE THIS
031040*    CALL - RISK-SCORE-PAY COMES BACK AS THE PAYMENT-READY FIGURE
031050*    THAT 590/600 BELOW WRITE OUT TO SCOREOUT.
031100 01  WS-RAFPAY-PARMS.
031200     05  WS-RAFPAY-RISK-SCORE    PIC S9(02)V9(04).
031300     05  WS-RAFPAY-MACI          PIC 9(01)V9(04).
031400     05  WS-RAFPAY-NORM-FACTOR   PIC 9(01)V9(04).
031500     05  WS-RAFPAY-FRAILTY       PIC 9(01)V9(04).
031600     05  WS-RAFPAY-RISK-SCORE-PAY PIC S9(02)V9(04).
031700 01  WS-RAFPAY-RETURN-CD         PIC S9(04) COMP.
031800*
031810*    PRINT LINES FOR THE CONTROL TOTAL REPORT - MOVED TO
031820*    RPTFILE-FD-REC AND WRITTEN BY 950-PRINT-TOTALS AND BY
031830*    600-WRITE-SCOREOUT (FOR THE DETAIL LINE, CR8102).
031900 01  WS-HDG-LINE-1.
032000     05  FILLER                  PIC X(01) VALUE SPACES.
032100     05  FILLER                  PIC X(30) VALUE
032200         "RISK ADJUSTMENT RATING RUN - ".
032300     05  WS-HDG-MODEL-NAME       PIC X(30) VALUE SPACES.
032400     05  FILLER                  PIC X(71) VALUE SPACES.
032500*
032600 01  WS-HDG-LINE-2.
032700     05  FILLER                  PIC X(01) VALUE SPACES.
032800     05  FILLER                  PIC X(09) VALUE "RUN DATE ".
032900     05  WS-HDG-MM                PIC 9(02).
033000     05  FILLER                  PIC X(01) VALUE "/".
033100     05  WS-HDG-DD                PIC 9(02).
033200     05  FILLER                  PIC X(01) VALUE "/".
033300     05  WS-HDG-YY                PIC 9(02).
033400     05  FILLER                  PIC X(109) VALUE SPACES.
033500*
033510*    WS-TOT-LINE CARRIES THE SIX WHOLE-NUMBER RUN-VOLUME COUNTS;
033520*    WS-AVG-LINE BELOW CARRIES THE FOUR DECIMAL RISK-SCORE AND
033530*    PAYMENT FIGURES - SEPARATE EDIT PICTURES, SEPARATE 01-LEVELS.
033600 01  WS-TOT-LINE.
033700     05  FILLER                  PIC X(01) VALUE SPACES.
033800     05  WS-TOT-LABEL            PIC X(48) VALUE SPACES.
033900     05  WS-TOT-VALUE            PIC ZZZ,ZZZ,ZZ9.
034000     05  FILLER                  PIC X(75) VALUE SPACES.
034100*
034200 01  WS-AVG-LINE.
034300     05  FILLER                  PIC X(01) VALUE SPACES.
034400     05  WS-AVG-LABEL            PIC X(48) VALUE SPACES.
034500     05  WS-AVG-VALUE            PIC ZZZZZ9.9999.
034600     05  FILLER                  PIC X(71) VALUE SPACES.
034700*
034710*    ONE DETAIL LINE PER BENEFICIARY - WRITTEN AS EACH SCOREOUT
034720*    RECORD IS WRITTEN, SO THE PRINTED REPORT LINES UP RECORD
034730*    FOR RECORD WITH SCOREOUT.                        SAH 05/17/04
034740 01  WS-DTL-LINE.
034750     05  FILLER                  PIC X(01) VALUE SPACES.
034760     05  WS-DTL-BENE-ID          PIC X(10).
034770     05  FILLER                  PIC X(02) VALUE SPACES.
034780     05  WS-DTL-CATEGORY         PIC X(08).
034790     05  FILLER                  PIC X(02) VALUE SPACES.
034800     05  WS-DTL-PREFIX           PIC X(04).
034810     05  FILLER                  PIC X(02) VALUE SPACES.
034820     05  WS-DTL-HCC-COUNT        PIC ZZ9.
034830     05  FILLER                  PIC X(02) VALUE SPACES.
034840     05  WS-DTL-RISK-SCORE       PIC Z9.9999-.
034850     05  FILLER                  PIC X(02) VALUE SPACES.
034860     05  WS-DTL-RISK-SCORE-PAY   PIC Z9.9999-.
034870     05  FILLER                  PIC X(80) VALUE SPACES.
034880*
034890 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
034900*
035000 PROCEDURE DIVISION.
035100*
035101*    EVERY PARAGRAPH NAME ENDING -EXIT BELOW IS A BARE EXIT
035102*    STATEMENT MARKING THE END OF A PERFORM...THRU RANGE, HOUSE
035103*    CONVENTION SO A GO TO INSIDE THE RANGE HAS A CLEAN FALL-
035104*    THROUGH TARGET WITHOUT DROPPING INTO THE NEXT PARAGRAPH.
035110******************************************************************
035120*    000-MAINLINE IS THE ENTIRE BATCH FLOW AT A GLANCE - ONE-TIME
035130*    HOUSEKEEPING AND TABLE LOADS, THEN ONE PASS OF 400 PER
035140*    BENEFICIARY ON THE FILE, THEN CLEANUP AND THE CONTROL TOTAL
035150*    REPORT.  EVERYTHING ELSE IN THIS PROGRAM HANGS OFF ONE OF
035160*    THESE FOUR PERFORMS.
035170******************************************************************
035200 000-MAINLINE.
035300     PERFORM 000-HOUSEKEEPING THRU 000-HSKP-EXIT.
035400     PERFORM 400-PROCESS-BENEFICIARY THRU 400-EXIT
035500         UNTIL NO-MORE-BENEFILE.
035600     PERFORM 900-CLEANUP THRU 900-EXIT.
035700     PERFORM 950-PRINT-TOTALS THRU 950-EXIT.
035800     CLOSE RPTFILE-FILE.
035900     STOP RUN.
036000*
036010******************************************************************
036020*    000-HOUSEKEEPING OPENS EVERYTHING, READS THE CONTROL CARD,
036030*    LOADS THE SIX REFERENCE TABLES, AND PRIMES THE READ ON BOTH
036040*    THE BENEFICIARY AND DIAGNOSIS/SERVICE FILES SO THE MAIN LOOP
036050*    IN 400 CAN START COLD ON ITS FIRST PERFORM.
036060******************************************************************
036100 000-HOUSEKEEPING.
036150*    RUN-DATE IS REPORT HEADING DECORATION ONLY - NOTHING BELOW
036160*    DOES DATE ARITHMETIC WITH IT.
036200     ACCEPT WS-TODAY FROM DATE.
036250     MOVE WS-TODAY TO WS-TODAY-DISP.
036260*    THE SINGLE CONTROL CARD CARRIES THE MODEL NAME, DOMAIN,
036270*    VERSION AND THE SERVICE LINE FILTER SWITCH FOR THIS RUN -
036280*    CR3250 SPLIT DOMAIN AND VERSION OUT AS THEIR OWN FIELDS.
036300     ACCEPT WS-RUN-PARM-CARD FROM SYSIN.
036400     MOVE ZERO TO WS-BENE-READ-CT  WS-SVC-READ-CT
036500                  WS-SVC-FILTERED-CT WS-DX-MAPPED-CT
036600                  WS-DX-DROPPED-CT WS-CC-SUPPR-CT.
036700     MOVE ZERO TO WS-TOT-RISK-SCORE WS-TOT-RISK-SCORE-PAY.
036800     OPEN OUTPUT RPTFILE-FILE.
036810*    SIX REFERENCE TABLES LOADED ENTIRELY INTO WORKING STORAGE
036820*    BEFORE THE FIRST BENEFICIARY IS TOUCHED - SEE THE BANNER
036830*    BELOW FOR WHY EACH LOADER PRIMES WITH TWO READS.
036900     PERFORM 110-LOAD-DXCCMAP  THRU 110-EXIT.
037000     PERFORM 120-LOAD-CHRONIC  THRU 120-EXIT.
037100     PERFORM 130-LOAD-PROCLIST THRU 130-EXIT.
037200     PERFORM 140-LOAD-HIERARCHY THRU 140-EXIT.
037300     PERFORM 150-LOAD-COEFF    THRU 150-EXIT.
037400     PERFORM 160-LOAD-DXEDITS  THRU 160-EXIT.
037500     OPEN INPUT  BENEFILE-FILE.
037600     IF WS-BENEFILE-STATUS NOT = "00"
037700         MOVE "000-HOUSEKEEPING"  TO PARA-NAME
037800         MOVE "BENEFILE OPEN FAILED" TO ABEND-REASON
037900         MOVE "00"                TO EXPECTED-VAL
038000         MOVE WS-BENEFILE-STATUS  TO ACTUAL-VAL
038100         PERFORM 990-FORCE-ABEND THRU 990-EXIT
038200     END-IF.
038300     OPEN INPUT  DXFILE-FILE.
038400     IF WS-DXFILE-STATUS NOT = "00"
038500         MOVE "000-HOUSEKEEPING"  TO PARA-NAME
038600         MOVE "DXFILE OPEN FAILED"  TO ABEND-REASON
038700         MOVE "00"                TO EXPECTED-VAL
038800         MOVE WS-DXFILE-STATUS    TO ACTUAL-VAL
038900         PERFORM 990-FORCE-ABEND THRU 990-EXIT
039000     END-IF.
039100     OPEN OUTPUT SCOREOUT-FILE.
039150*    PRIME THE READ ON BOTH DRIVING FILES SO 400-PROCESS-
039160*    BENEFICIARY'S UNTIL TEST HAS SOMETHING TO LOOK AT.
039200     PERFORM 180-READ-BENEFILE THRU 180-EXIT.
039300     PERFORM 182-READ-DXFILE   THRU 182-EXIT.
039400 000-HSKP-EXIT.
039500     EXIT.
039600*
039700*----------------------------------------------------------------
039800*    U1 REFERENCE TABLE LOADERS.  DXCCMAP, CHRONIC, HIERARCHY,
039900*    COEFF AND DXEDITS ALL CARRY A ONE-LINE HEADER RECORD THAT
040000*    IS SKIPPED WITH A THROWAWAY PRIMING READ.  PROCLIST HAS NO
040100*    HEADER - A HEADER VALUE WOULD NEVER MATCH A REAL PROCEDURE
040200*    CODE SO LOADING IT COSTS NOTHING.
040210*
040220*    EACH LOADER FOLLOWS THE SAME SHAPE - OPEN WITH A FILE-STATUS
040230*    CHECK, PRIME (OR DOUBLE-PRIME, TO CONSUME THE HEADER LINE),
040240*    THEN PERFORM THE MATCHING BUILD PARAGRAPH UNTIL EOF, THEN
040250*    CLOSE.  AN ABEND ON A TABLE-FULL CONDITION IS PREFERRED OVER
040260*    A SILENT TRUNCATION OF THE TABLE - A TABLE THAT RAN OUT OF
040270*    ROOM WOULD SCORE BENEFICIARIES AGAINST AN INCOMPLETE RULE
040280*    SET WITHOUT ANY INDICATION ON THE OUTPUT THAT SOMETHING WAS
040290*    MISSING.
040300*----------------------------------------------------------------
040400*
040410*    DXCCMAP - DIAGNOSIS CODE TO CONDITION CATEGORY MAP, KEYED BY
040420*    DX CODE AND MODEL NAME.  U1/R1.
040500 110-LOAD-DXCCMAP.
040600     OPEN INPUT DXCCMAP-FILE.
040700     IF WS-DXCCMAP-STATUS NOT = "00"
040800         MOVE "110-LOAD-DXCCMAP" TO PARA-NAME
040900         MOVE "DXCCMAP OPEN FAILED" TO ABEND-REASON
041000         MOVE "00"               TO EXPECTED-VAL
041100         MOVE WS-DXCCMAP-STATUS  TO ACTUAL-VAL
041200         PERFORM 990-FORCE-ABEND THRU 990-EXIT
041300     END-IF.
041400     PERFORM 112-READ-DXCCMAP THRU 112-EXIT.
041500     PERFORM 112-READ-DXCCMAP THRU 112-EXIT.
041600     PERFORM 114-BUILD-DXCCMAP THRU 114-EXIT
041700         UNTIL NO-MORE-DXCCMAP.
041800     CLOSE DXCCMAP-FILE.
041900 110-EXIT.
042000     EXIT.
042100*
042150*    PRIMING/NEXT-RECORD READ FOR THE DXCCMAP LOADER - 110 CALLS
042160*    THIS TWICE BEFORE THE FIRST BUILD TO SKIP THE HEADER RECORD.
042200 112-READ-DXCCMAP.
042300     READ DXCCMAP-FILE INTO DXCC-REC-IN
042400         AT END
042500             SET NO-MORE-DXCCMAP TO TRUE
042600     END-READ.
042700 112-EXIT.
042800     EXIT.
042900*
043000 114-BUILD-DXCCMAP.
043100     IF DXCC-REC-IN NOT = SPACES
043200         IF DXCC-COUNT < DXCC-MAX
043300             ADD 1 TO DXCC-COUNT
043400             MOVE DXCC-DX-CODE-IN    TO DXCC-TAB-DX (DXCC-COUNT)
043500             MOVE DXCC-CC-CODE-IN    TO DXCC-TAB-CC (DXCC-COUNT)
043600             MOVE DXCC-MODEL-NAME-IN TO DXCC-TAB-MODEL (DXCC-COUNT)
043700         ELSE
043800             MOVE "114-BUILD-DXCCMAP" TO PARA-NAME
043900             MOVE "DXCC TABLE FULL"   TO ABEND-REASON
044000             PERFORM 990-FORCE-ABEND THRU 990-EXIT
044100         END-IF
044200     END-IF.
044300     PERFORM 112-READ-DXCCMAP THRU 112-EXIT.
044400 114-EXIT.
044500     EXIT.
044510*    114-BUILD-DXCCMAP APPENDS ONE ROW TO THE DX-TO-CC TABLE FOR
044520*    EACH NON-BLANK INPUT RECORD AND FORCES AN ABEND IF THE
044530*    TABLE FILLS - THE SAME APPEND/FULL-CHECK PATTERN IS REPEATED
044540*    IN EVERY 1X4-BUILD-XXXX PARAGRAPH BELOW.
044600*
044610*    CHRONIC - FLAGS WHICH CONDITION CATEGORIES COUNT TOWARD THE
044620*    CHRONIC CONDITION COUNT PRINTED ON SCOREOUT, BY MODEL
044630*    DOMAIN/VERSION.  CR1140 ADDED THE DUP CHECK IN 126 BELOW
044640*    AFTER A TEST FILE WAS FOUND TO REPEAT A (CC,MODEL) ROW.
044700 120-LOAD-CHRONIC.
044800     OPEN INPUT CHRONIC-FILE.
044900     IF WS-CHRONIC-STATUS NOT = "00"
045000         MOVE "120-LOAD-CHRONIC" TO PARA-NAME
045100         MOVE "CHRONIC OPEN FAILED" TO ABEND-REASON
045200         MOVE "00"               TO EXPECTED-VAL
045300         MOVE WS-CHRONIC-STATUS  TO ACTUAL-VAL
045400         PERFORM 990-FORCE-ABEND THRU 990-EXIT
045500     END-IF.
045600     PERFORM 122-READ-CHRONIC THRU 122-EXIT.
045700     PERFORM 122-READ-CHRONIC THRU 122-EXIT.
045800     PERFORM 124-BUILD-CHRONIC THRU 124-EXIT
045900         UNTIL NO-MORE-CHRONIC.
046000     CLOSE CHRONIC-FILE.
046100 120-EXIT.
046200     EXIT.
046300*
046350*    PRIMING/NEXT-RECORD READ FOR THE CHRONIC LOADER.
046400 122-READ-CHRONIC.
046500     READ CHRONIC-FILE INTO CHRN-REC-IN
046600         AT END
046700             SET NO-MORE-CHRONIC TO TRUE
046800     END-READ.
046900 122-EXIT.
047000     EXIT.
047100*
047200 124-BUILD-CHRONIC.
047300     IF CHRN-REC-IN NOT = SPACES
047400         MOVE CHRN-CC-RAW-IN (4:4) TO WS-CHRN-STRIPPED-CC
047500         PERFORM 126-CHRONIC-DUP-CHECK THRU 126-EXIT
047600         IF CHRN-DUP-FOUND
047700             CONTINUE
047800         ELSE
047900             IF CHRN-COUNT < CHRN-MAX
048000                 ADD 1 TO CHRN-COUNT
048100                 MOVE WS-CHRN-STRIPPED-CC TO
048120                     CHRN-TAB-CC (CHRN-COUNT)
048140                 MOVE CHRN-IS-CHRONIC-IN TO
048160                     CHRN-TAB-CHRONIC (CHRN-COUNT)
048180                 MOVE CHRN-MODEL-VERS-IN TO
048190                     CHRN-TAB-VERSION (CHRN-COUNT)
048200                 MOVE CHRN-MODEL-DOMAIN-IN TO
048210                     CHRN-TAB-DOMAIN (CHRN-COUNT)
048500             ELSE
048600                 MOVE "124-BUILD-CHRONIC" TO PARA-NAME
048700                 MOVE "CHRN TABLE FULL"   TO ABEND-REASON
048800                 PERFORM 990-FORCE-ABEND THRU 990-EXIT
048900             END-IF
049000         END-IF
049100     END-IF.
049200     PERFORM 122-READ-CHRONIC THRU 122-EXIT.
049300 124-EXIT.
049400     EXIT.
049500*
049510*    126-CHRONIC-DUP-CHECK GUARDS AGAINST A (CC,MODEL) ROW ALREADY
049520*    LOADED - CR1140.  WITHOUT THIS CHECK A REPEATED ROW ON THE
049530*    RAW FILE WOULD LOAD TWICE AND DOUBLE UP THE CHRONIC COUNT
049540*    FOR EVERY BENEFICIARY CARRYING THAT CONDITION CATEGORY.
049600 126-CHRONIC-DUP-CHECK.
049700     SET CHRN-IDX TO 1.
049800     MOVE "N" TO CHRN-DUP-FOUND-SW.
049900     IF CHRN-COUNT = ZERO
050000         GO TO 126-EXIT
050100     END-IF.
050200     SEARCH CHRN-TAB-ENTRY VARYING CHRN-IDX
050300         AT END
050400             MOVE "N" TO CHRN-DUP-FOUND-SW
050500         WHEN CHRN-TAB-CC (CHRN-IDX) = WS-CHRN-STRIPPED-CC
050600              AND CHRN-TAB-VERSION (CHRN-IDX) = CHRN-MODEL-VERS-IN
050700              AND CHRN-TAB-DOMAIN (CHRN-IDX)  = CHRN-MODEL-DOMAIN-IN
050800             SET CHRN-DUP-FOUND TO TRUE
050900     END-SEARCH.
051000 126-EXIT.
051100     EXIT.
051200*
051210*    PROCLIST - THE ELIGIBLE PROCEDURE LIST CHECKED BY RAFFILT
051220*    AGAINST EACH SERVICE LINE'S PROCEDURE CODE.  NO HEADER
051230*    RECORD ON THIS FILE - SEE THE BANNER ABOVE 110.
051300 130-LOAD-PROCLIST.
051400     OPEN INPUT PROCLIST-FILE.
051500     IF WS-PROCLIST-STATUS NOT = "00"
051600         MOVE "130-LOAD-PROCLIST" TO PARA-NAME
051700         MOVE "PROCLIST OPEN FAILED" TO ABEND-REASON
051800         MOVE "00"                TO EXPECTED-VAL
051900         MOVE WS-PROCLIST-STATUS  TO ACTUAL-VAL
052000         PERFORM 990-FORCE-ABEND THRU 990-EXIT
052100     END-IF.
052200     PERFORM 132-READ-PROCLIST THRU 132-EXIT.
052300     PERFORM 134-BUILD-PROCLIST THRU 134-EXIT
052400         UNTIL NO-MORE-PROCLIST.
052500     CLOSE PROCLIST-FILE.
052600 130-EXIT.
052700     EXIT.
052800*
052850*    PRIMING/NEXT-RECORD READ FOR THE PROCLIST LOADER.
052900 132-READ-PROCLIST.
053000     READ PROCLIST-FILE INTO PROC-REC-IN
053100         AT END
053200             SET NO-MORE-PROCLIST TO TRUE
053300     END-READ.
053400 132-EXIT.
053500     EXIT.
053600*
053610*    134-BUILD-PROCLIST APPENDS ONE ROW TO THE PROCEDURE-CODE
053620*    FILTER TABLE PER BLANK-SUPPRESSED INPUT LINE, GUARDED BY
053630*    PROC-MAX THE SAME WAY 114-BUILD-DXCCMAP GUARDS DXCCMAP-MAX.
053700 134-BUILD-PROCLIST.
053800     IF PROC-REC-IN NOT = SPACES
053900         IF PROC-COUNT < PROC-MAX
054000             ADD 1 TO PROC-COUNT
054100             MOVE PROC-CODE-IN TO PROC-TAB-CODE (PROC-COUNT)
054200         ELSE
054300             MOVE "134-BUILD-PROCLIST" TO PARA-NAME
054400             MOVE "PROC TABLE FULL"    TO ABEND-REASON
054500             PERFORM 990-FORCE-ABEND THRU 990-EXIT
054600         END-IF
054700     END-IF.
054800     PERFORM 132-READ-PROCLIST THRU 132-EXIT.
054900 134-EXIT.
055000     EXIT.
055100*
055110*    HIERARCHY - PARENT/CHILD CONDITION CATEGORY RELATIONSHIPS
055120*    BY MODEL DOMAIN/VERSION, PASSED TO RAFHIER SO IT CAN DROP A
055130*    CHILD CC WHEN ITS PARENT IS ALSO PRESENT ON THIS BENEFICIARY.
055200 140-LOAD-HIERARCHY.
055300     OPEN INPUT HIERARCHY-FILE.
055400     IF WS-HIERARCHY-STATUS NOT = "00"
055500         MOVE "140-LOAD-HIERARCHY" TO PARA-NAME
055600         MOVE "HIERARCHY OPEN FAILED" TO ABEND-REASON
055700         MOVE "00"                 TO EXPECTED-VAL
055800         MOVE WS-HIERARCHY-STATUS  TO ACTUAL-VAL
055900         PERFORM 990-FORCE-ABEND THRU 990-EXIT
056000     END-IF.
056100     PERFORM 142-READ-HIERARCHY THRU 142-EXIT.
056200     PERFORM 142-READ-HIERARCHY THRU 142-EXIT.
056300     PERFORM 144-BUILD-HIERARCHY THRU 144-EXIT
056400         UNTIL NO-MORE-HIERARCHY.
056500     CLOSE HIERARCHY-FILE.
056600 140-EXIT.
056700     EXIT.
056800*
056850*    PRIMING/NEXT-RECORD READ FOR THE HIERARCHY LOADER.
056900 142-READ-HIERARCHY.
057000     READ HIERARCHY-FILE INTO HRCY-REC-IN
057100         AT END
057200             SET NO-MORE-HIERARCHY TO TRUE
057300     END-READ.
057400 142-EXIT.
057500     EXIT.
057600*
057610*    144-BUILD-HIERARCHY APPENDS ONE HIERARCHY-SUPPRESSION ROW,
057620*    SAME BLANK-SUPPRESS AND TABLE-FULL-ABEND PATTERN AS ABOVE.
057700 144-BUILD-HIERARCHY.
057800     IF HRCY-REC-IN NOT = SPACES
057900         IF HRCY-COUNT < HRCY-MAX
058000             ADD 1 TO HRCY-COUNT
058100             MOVE HRCY-CC-PARENT-IN   TO HRCY-TAB-PARENT (HRCY-COUNT)
058200             MOVE HRCY-CC-CHILD-IN    TO HRCY-TAB-CHILD (HRCY-COUNT)
058300             MOVE HRCY-MODEL-DOMAIN-IN TO HRCY-TAB-DOMAIN (HRCY-COUNT)
058400             MOVE HRCY-MODEL-VERS-IN  TO HRCY-TAB-VERSION (HRCY-COUNT)
058500         ELSE
058600             MOVE "144-BUILD-HIERARCHY" TO PARA-NAME
058700             MOVE "HRCY TABLE FULL"     TO ABEND-REASON
058800             PERFORM 990-FORCE-ABEND THRU 990-EXIT
058900         END-IF
059000     END-IF.
059100     PERFORM 142-READ-HIERARCHY THRU 142-EXIT.
059200 144-EXIT.
059300     EXIT.
059400*
059410*    COEFF - THE COEFFICIENT TABLE RAFSCOR SEARCHES ON PREFIX AND
059420*    MODEL NAME TO SCORE THE DEMOGRAPHIC CELL AND EACH CONDITION
059430*    CATEGORY.
059500 150-LOAD-COEFF.
059600     OPEN INPUT COEFF-FILE.
059700     IF WS-COEFF-STATUS NOT = "00"
059800         MOVE "150-LOAD-COEFF" TO PARA-NAME
059900         MOVE "COEFF OPEN FAILED" TO ABEND-REASON
060000         MOVE "00"            TO EXPECTED-VAL
060100         MOVE WS-COEFF-STATUS TO ACTUAL-VAL
060200         PERFORM 990-FORCE-ABEND THRU 990-EXIT
060300     END-IF.
060400     PERFORM 152-READ-COEFF THRU 152-EXIT.
060500     PERFORM 152-READ-COEFF THRU 152-EXIT.
060600     PERFORM 154-BUILD-COEFF THRU 154-EXIT
060700         UNTIL NO-MORE-COEFF.
060800     CLOSE COEFF-FILE.
060900 150-EXIT.
061000     EXIT.
061100*
061150*    PRIMING/NEXT-RECORD READ FOR THE COEFF LOADER.
061200 152-READ-COEFF.
061300     READ COEFF-FILE INTO COEF-REC-IN
061400         AT END
061500             SET NO-MORE-COEFF TO TRUE
061600     END-READ.
061700 152-EXIT.
061800     EXIT.
061900*
061910*    154-BUILD-COEFF APPENDS ONE MODEL COEFFICIENT ROW - COEF-MAX
061920*    IS THE LARGEST TABLE OF THE FOUR, SINCE EVERY DX/CC AND
061930*    DEMOGRAPHIC CELL IN THE MODEL CARRIES ITS OWN COEFFICIENT.
062000 154-BUILD-COEFF.
062100     IF COEF-REC-IN NOT = SPACES
062200         IF COEF-COUNT < COEF-MAX
062300             ADD 1 TO COEF-COUNT
062400             MOVE COEF-NAME-IN       TO COEF-TAB-NAME (COEF-COUNT)
062500             MOVE COEF-MODEL-NAME-IN TO COEF-TAB-MODEL (COEF-COUNT)
062600             MOVE COEF-VALUE-IN      TO COEF-TAB-VALUE (COEF-COUNT)
062700         ELSE
062800             MOVE "154-BUILD-COEFF" TO PARA-NAME
062900             MOVE "COEF TABLE FULL" TO ABEND-REASON
063000             PERFORM 990-FORCE-ABEND THRU 990-EXIT
063100         END-IF
063200     END-IF.
063300     PERFORM 152-READ-COEFF THRU 152-EXIT.
063400 154-EXIT.
063500     EXIT.
063600*
063610*    DXEDITS - THE AGE/SEX EDIT RULE TABLE PASSED TO RAFEDIT SO IT
063620*    CAN DROP OR OVERRIDE A CONDITION CATEGORY THAT A DIAGNOSIS
063630*    MAPPED TO BUT THE BENEFICIARY'S AGE OR SEX MAKES CLINICALLY
063640*    IMPOSSIBLE.
063700 160-LOAD-DXEDITS.
063800     OPEN INPUT DXEDITS-FILE.
063900     IF WS-DXEDITS-STATUS NOT = "00"
064000         MOVE "160-LOAD-DXEDITS" TO PARA-NAME
064100         MOVE "DXEDITS OPEN FAILED" TO ABEND-REASON
064200         MOVE "00"               TO EXPECTED-VAL
064300         MOVE WS-DXEDITS-STATUS  TO ACTUAL-VAL
064400         PERFORM 990-FORCE-ABEND THRU 990-EXIT
064500     END-IF.
064600     PERFORM 162-READ-DXEDITS THRU 162-EXIT.
064700     PERFORM 162-READ-DXEDITS THRU 162-EXIT.
064800     PERFORM 164-BUILD-DXEDITS THRU 164-EXIT
064900         UNTIL NO-MORE-DXEDITS.
065000     CLOSE DXEDITS-FILE.
065100 160-EXIT.
065200     EXIT.
065300*
065350*    PRIMING/NEXT-RECORD READ FOR THE DXEDITS LOADER.
065400 162-READ-DXEDITS.
065500     READ DXEDITS-FILE INTO DXED-REC-IN
065600         AT END
065700             SET NO-MORE-DXEDITS TO TRUE
065800     END-READ.
065900 162-EXIT.
066000     EXIT.
066100*
066110*    164-BUILD-DXEDITS APPENDS ONE AGE/SEX EDIT ROW - LAST OF THE
066120*    FOUR REFERENCE TABLES LOADED BEFORE THE BENEFICIARY PASS.
066200 164-BUILD-DXEDITS.
066300     IF DXED-REC-IN NOT = SPACES
066400         IF DXED-COUNT < DXED-MAX
066500             ADD 1 TO DXED-COUNT
066600             MOVE DXED-DX-CODE-IN     TO DXED-TAB-DX (DXED-COUNT)
066700             MOVE DXED-MODEL-NAME-IN  TO DXED-TAB-MODEL (DXED-COUNT)
066800             MOVE DXED-EDIT-TYPE-IN   TO DXED-TAB-TYPE (DXED-COUNT)
066900             MOVE DXED-RULE-SEX-IN    TO DXED-TAB-SEX (DXED-COUNT)
067000             MOVE DXED-AGE-MIN-IN     TO DXED-TAB-AGE-MIN (DXED-COUNT)
067100             MOVE DXED-AGE-MAX-IN     TO DXED-TAB-AGE-MAX (DXED-COUNT)
067200             MOVE DXED-ACTION-IN      TO DXED-TAB-ACTION (DXED-COUNT)
067300             MOVE DXED-CC-OVERRIDE-IN TO DXED-TAB-OVERRIDE-CC (DXED-COUNT)
067400         ELSE
067500             MOVE "164-BUILD-DXEDITS" TO PARA-NAME
067600             MOVE "DXED TABLE FULL"   TO ABEND-REASON
067700             PERFORM 990-FORCE-ABEND THRU 990-EXIT
067800         END-IF
067900     END-IF.
068000     PERFORM 162-READ-DXEDITS THRU 162-EXIT.
068100 164-EXIT.
068200     EXIT.
068300*
068310*    180/182 ARE THE ONLY READS AGAINST THE TWO DRIVING FILES -
068320*    PRIMED ONCE BY 000-HOUSEKEEPING, THEN RE-PERFORMED AT THE
068330*    BOTTOM OF EACH LOOP THAT CONSUMES A RECORD.
068400 180-READ-BENEFILE.
068500     READ BENEFILE-FILE INTO BENE-REC-IN
068600         AT END
068700             SET NO-MORE-BENEFILE TO TRUE
068800     END-READ.
068900 180-EXIT.
069000     EXIT.
069100*
069110*    182-READ-DXFILE PRIMES/ADVANCES THE DIAGNOSIS-DETAIL FILE,
069120*    ONE SERVICE LINE PER RECORD, SAME PATTERN AS 180 ABOVE.
069200 182-READ-DXFILE.
069300     READ DXFILE-FILE INTO DXSV-REC-IN
069400         AT END
069500             SET NO-MORE-DXFILE TO TRUE
069600     END-READ.
069700 182-EXIT.
069800     EXIT.
069900*
070000*----------------------------------------------------------------
070100*    MAIN PROCESSING LOOP - ONE PASS PER BENEFICIARY.  BOTH
070110*    DRIVING FILES ARE IN BENE-ID SEQUENCE, SO THIS IS A MATCH
070120*    OF ONE BENEFILE RECORD AGAINST ZERO OR MORE DXFILE RECORDS
070130*    CARRYING THE SAME BENE-ID - A CLASSIC CONTROL-BREAK READ.
070200*----------------------------------------------------------------
070300*
070310*    U8/R9 - ONE SCOREOUT RECORD IS WRITTEN PER BENEFICIARY READ,
070320*    EVEN ONE WITH NO MATCHING DXFILE RECORDS AT ALL (A ZERO-
070330*    DIAGNOSIS BENEFICIARY STILL GETS A DEMOGRAPHIC-ONLY SCORE).
070400 400-PROCESS-BENEFICIARY.
070500     ADD 1 TO WS-BENE-READ-CT.
070600     MOVE BENE-ID-IN TO WS-CURR-BENE-ID.
070650*    CR7722 - WORK TABLES ARE RESET FOR EVERY BENEFICIARY SO NO
070660*    ENTRY CAN CARRY OVER FROM THE PRIOR ONE.
070700     INITIALIZE DX-COLLECT-CONTROL DX-COLLECT-TABLE
070800                CC-ASGN-CONTROL CC-ASGN-TABLE.
070900     PERFORM 420-COLLECT-DIAGNOSES THRU 420-EXIT
071000         UNTIL NO-MORE-DXFILE
071100            OR DXSV-BENE-ID-IN NOT = WS-CURR-BENE-ID.
071200     PERFORM 440-MAP-DIAGNOSES THRU 440-EXIT.
071300     PERFORM 500-SCORE-BENE THRU 500-EXIT.
071400     PERFORM 180-READ-BENEFILE THRU 180-EXIT.
071500 400-EXIT.
071600     EXIT.
071700*
071710******************************************************************
071720*    420-COLLECT-DIAGNOSES WALKS EVERY DXFILE RECORD FOR THE
071730*    CURRENT BENEFICIARY, RUNS THE ELIGIBLE-PROCEDURE FILTER
071740*    (RAFFILT) ON EACH ONE, AND COLLECTS THE SURVIVING DISTINCT
071750*    DIAGNOSIS CODES.  CR1884 - A DXFILE RECORD AHEAD OF THE
071760*    CURRENT BENEFICIARY (AN ORPHAN SERVICE LINE WITH NO MATCHING
071770*    BENEFILE RECORD) IS SKIPPED RATHER THAN ABENDING THE RUN.
071780******************************************************************
071800 420-COLLECT-DIAGNOSES.
071850*    CR1884 - ORPHAN SERVICE LINE, NO MATCHING BENEFICIARY ON
071860*    THIS FILE.  SKIP IT AND READ THE NEXT DXFILE RECORD RATHER
071870*    THAN FORCING AN ABEND ON A TIMING/EXTRACT PROBLEM UPSTREAM.
071900     IF DXSV-BENE-ID-IN < WS-CURR-BENE-ID
072000         PERFORM 182-READ-DXFILE THRU 182-EXIT
072100         GO TO 420-EXIT
072200     END-IF.
072300     ADD 1 TO WS-SVC-READ-CT.
072400     MOVE "N" TO WS-RAFFILT-KEEP-SW.
072450*    A BLANK PROCEDURE CODE HAS NOTHING TO FILTER ON AND IS KEPT
072460*    OUTRIGHT - RAFFILT IS ONLY CALLED WHEN THERE IS A REAL CODE
072470*    TO CHECK AGAINST THE ELIGIBLE PROCEDURE LIST.
072500     IF DXSV-PROC-CODE-IN = SPACES
072600         SET WS-RAFFILT-KEEP TO TRUE
072700     ELSE
072800         MOVE DXSV-PROC-CODE-IN   TO WS-RAFFILT-PROC-CODE
072900         MOVE WS-PARM-FILTER-SW  TO WS-RAFFILT-FILTER-SW
073000         CALL "RAFFILT" USING WS-RAFFILT-PARMS,
073100                 PROC-CONTROL, PROC-TABLE
073200     END-IF.
073250*    U7 - A DROPPED SERVICE LINE NEVER REACHES THE DISTINCT-
073260*    DIAGNOSIS COLLECTION BELOW AND DOES NOT CONTRIBUTE A
073270*    DIAGNOSIS TO THIS BENEFICIARY'S SCORING AT ALL.
073300     IF WS-RAFFILT-DROP
073400         ADD 1 TO WS-SVC-FILTERED-CT
073500     ELSE
073600         PERFORM 430-ADD-DISTINCT-DX THRU 430-EXIT
073700     END-IF.
073800     PERFORM 182-READ-DXFILE THRU 182-EXIT.
073900 420-EXIT.
074000     EXIT.
074100*
074150*    430/432 - A BENEFICIARY CAN CARRY THE SAME DIAGNOSIS ON
074160*    MULTIPLE SURVIVING SERVICE LINES; ONLY THE FIRST OCCURRENCE
074170*    IS KEPT SO THE SAME DX DOES NOT GET MAPPED TO A CONDITION
074180*    CATEGORY MORE THAN ONCE.
074200 430-ADD-DISTINCT-DX.
074300     SET WS-TARGET-NOT-FOUND TO TRUE.
074400     PERFORM 432-DX-DUP-CHECK THRU 432-EXIT
074500         VARYING DX-COLLECT-IDX FROM 1 BY 1
074600         UNTIL DX-COLLECT-IDX > DX-COLLECT-COUNT.
074700     IF WS-TARGET-NOT-FOUND
074800         IF DX-COLLECT-COUNT < DX-COLLECT-MAX
074900             ADD 1 TO DX-COLLECT-COUNT
075000             MOVE DXSV-DX-CODE-IN TO
075100                 DX-COLLECT-CODE (DX-COLLECT-COUNT)
075200         ELSE
075300             MOVE "430-ADD-DISTINCT-DX" TO PARA-NAME
075400             MOVE "DX COLLECT TABLE FULL" TO ABEND-REASON
075500             PERFORM 990-FORCE-ABEND THRU 990-EXIT
075600         END-IF
075700     END-IF.
075800 430-EXIT.
075900     EXIT.
076000*
076010*    432 IS PERFORMED ONCE PER ALREADY-COLLECTED DIAGNOSIS WHILE
076020*    430 IS DECIDING WHETHER THE CURRENT DXFILE RECORD'S CODE IS
076030*    ALREADY ON THE LIST - A BENEFICIARY CAN HAVE THE SAME
076040*    DIAGNOSIS CODE ON SEVERAL SERVICE LINES.
076100 432-DX-DUP-CHECK.
076200     IF DX-COLLECT-CODE (DX-COLLECT-IDX) = DXSV-DX-CODE-IN
076300         SET WS-TARGET-FOUND TO TRUE
076400         GO TO 432-EXIT
076500     END-IF.
076600 432-EXIT.
076700     EXIT.
076800*
076810******************************************************************
076820*    440 THROUGH 448 - U1/R2 DIAGNOSIS-TO-CONDITION-CATEGORY
076830*    MAPPING.  EVERY DISTINCT SURVIVING DIAGNOSIS IS LOOKED UP ON
076840*    THE DXCCMAP TABLE FOR THE CURRENT MODEL; EACH HIT ADDS (OR
076850*    ADDS TO) A CC ASSIGNMENT ENTRY CARRYING THE LIST OF
076860*    CONTRIBUTING DIAGNOSIS CODES.  CR2230 MOVED THIS STEP AHEAD
076870*    OF THE AGE/SEX EDIT CALL IN 500-SCORE-BENE - A CC HAS TO
076880*    EXIST BEFORE THE EDIT CAN ACT ON IT.
076890******************************************************************
076900 440-MAP-DIAGNOSES.
077000     IF DX-COLLECT-COUNT = ZERO
077100         GO TO 440-EXIT
077200     END-IF.
077300     PERFORM 442-MAP-ONE-DX THRU 442-EXIT
077400         VARYING WS-DX-SUB FROM 1 BY 1
077500         UNTIL WS-DX-SUB > DX-COLLECT-COUNT.
077600 440-EXIT.
077700     EXIT.
077800*
077810*    442-MAP-ONE-DX DRIVES THE TABLE SCAN FOR A SINGLE DIAGNOSIS
077820*    CODE AGAINST THE DXCCMAP TABLE LOADED BY 110-114 ABOVE.
077900 442-MAP-ONE-DX.
078000     MOVE DX-COLLECT-CODE (WS-DX-SUB) TO WS-CUR-DX-CODE.
078100     PERFORM 444-SCAN-DXCC-ROWS THRU 444-EXIT
078200         VARYING DXCC-IDX FROM 1 BY 1
078300         UNTIL DXCC-IDX > DXCC-COUNT.
078400 442-EXIT.
078500     EXIT.
078600*
078650*    444 SCANS THE WHOLE DXCCMAP TABLE FOR A ROW MATCHING BOTH THE
078660*    CURRENT DIAGNOSIS AND THE RUN'S MODEL NAME - A DX CODE CAN
078670*    APPEAR UNDER MORE THAN ONE MODEL WITH DIFFERENT CC RESULTS,
078680*    SO BOTH HAVE TO MATCH ON THE SAME ROW.
078700 444-SCAN-DXCC-ROWS.
078800     IF DXCC-TAB-DX (DXCC-IDX) NOT = WS-CUR-DX-CODE
078900         GO TO 444-EXIT
079000     END-IF.
079100     IF DXCC-TAB-MODEL (DXCC-IDX) NOT = WS-PARM-MODEL-NAME
079200         GO TO 444-EXIT
079300     END-IF.
079400     ADD 1 TO WS-DX-MAPPED-CT.
079500     PERFORM 446-ADD-CC-ASSIGNMENT THRU 446-EXIT.
079600 444-EXIT.
079700     EXIT.
079800*
079850*    446/448 - A CONDITION CATEGORY CAN BE REACHED BY MORE THAN
079860*    ONE OF THE BENEFICIARY'S DIAGNOSES; THE FIRST DIAGNOSIS TO
079870*    MAP TO A GIVEN CC OPENS A NEW CC-ASGN-TABLE ENTRY, EVERY
079880*    SUBSEQUENT ONE JUST ADDS ITS DX CODE TO THAT SAME ENTRY'S
079890*    CONTRIBUTING-DIAGNOSIS LIST BELOW.
079900 446-ADD-CC-ASSIGNMENT.
080000     SET WS-TARGET-NOT-FOUND TO TRUE.
080100     PERFORM 448-FIND-CC THRU 448-EXIT
080200         VARYING WS-CC-SUB FROM 1 BY 1
080300         UNTIL WS-CC-SUB > CC-ASGN-COUNT.
080350*    NEW CC FOR THIS BENEFICIARY - OPEN A FRESH TABLE ENTRY,
080360*    DEFAULTED ACTIVE (HIERARCHY SUPPRESSION HAPPENS LATER).
080400     IF WS-TARGET-NOT-FOUND
080500         IF CC-ASGN-COUNT < CC-ASGN-MAX
080600             ADD 1 TO CC-ASGN-COUNT
080700             MOVE CC-ASGN-COUNT TO WS-CC-SUB
080800             MOVE DXCC-TAB-CC (DXCC-IDX) TO CC-ASGN-CODE (WS-CC-SUB)
080900             SET CC-ASGN-IS-ACTIVE (WS-CC-SUB) TO TRUE
081000             MOVE ZERO TO CC-ASGN-DX-COUNT (WS-CC-SUB)
081100         ELSE
081200             MOVE "446-ADD-CC-ASSIGNMENT" TO PARA-NAME
081300             MOVE "CC ASGN TABLE FULL"    TO ABEND-REASON
081400             PERFORM 990-FORCE-ABEND THRU 990-EXIT
081500         END-IF
081600     END-IF.
081650*    EXISTING OR BRAND NEW, THE CC-ASSIGNMENT ENTRY PICKS UP THE
081660*    CONTRIBUTING DIAGNOSIS BELOW - A TABLE THAT IS ALREADY AT ITS
081670*    PER-CC DIAGNOSIS CAP SIMPLY STOPS RECORDING FURTHER CODES,
081680*    THE CC ITSELF IS STILL SCORED EITHER WAY.
081700     IF CC-ASGN-DX-COUNT (WS-CC-SUB) < CC-ASGN-DX-MAX (WS-CC-SUB)
081800         ADD 1 TO CC-ASGN-DX-COUNT (WS-CC-SUB)
081900         MOVE CC-ASGN-DX-COUNT (WS-CC-SUB) TO WS-CC-DX-SUB
082000         MOVE WS-CUR-DX-CODE TO
082100             CC-ASGN-DX-CODE (WS-CC-SUB WS-CC-DX-SUB)
082200     END-IF.
082300 446-EXIT.
082400     EXIT.
082500*
082510*    448-FIND-CC IS A STRAIGHT SEQUENTIAL SEARCH OF THE IN-MEMORY
082520*    CC-ASSIGNMENT TABLE BUILT SO FAR FOR THIS BENEFICIARY - THE
082530*    TABLE NEVER EXCEEDS CC-ASGN-MAX SO A BINARY SEARCH BUYS
082540*    NOTHING AND WAS NEVER NEEDED.
082600 448-FIND-CC.
082700     IF CC-ASGN-CODE (WS-CC-SUB) = DXCC-TAB-CC (DXCC-IDX)
082800         SET WS-TARGET-FOUND TO TRUE
082900         GO TO 448-EXIT
083000     END-IF.
083100 448-EXIT.
083200     EXIT.
083300*
083400*----------------------------------------------------------------
083500*    PER BENEFICIARY SCORING SEQUENCE - EDIT, HIERARCHY,
083600*    DEMOGRAPHICS, COEFFICIENT SCORING, PAYMENT RAF.  CR2490
083610*    FIXED THIS ORDER - HIERARCHY HAS TO RUN AFTER THE EDITS SO
083620*    IT ONLY SEES SURVIVING CONDITION CATEGORIES, AND AHEAD OF
083630*    DEMOGRAPHICS/SCORING SO A SUPPRESSED CC NEVER REACHES
083640*    RAFSCOR.  DO NOT REORDER THESE FIVE CALLS WITHOUT CHECKING
083650*    WITH THE MODEL GROUP.
083700*----------------------------------------------------------------
083800*
083900 500-SCORE-BENE.
083950*    SEX NORMALIZED TO THE "1"/"2" CODE THE EDIT RULE TABLE IS
083960*    KEYED ON - THE SAME CONVENTION RAFDEMO USES FOR THE CATEGORY
083970*    CELL.
084000     IF BENE-SEX-IN = "M"
084100         MOVE "1" TO WS-EDIT-SEX-NORM
084200     ELSE
084300         MOVE "2" TO WS-EDIT-SEX-NORM
084400     END-IF.
084500*
084550*    U2 - RAFEDIT DROPS OR OVERRIDES A CONDITION CATEGORY THE
084560*    BENEFICIARY'S AGE OR SEX MAKES CLINICALLY IMPOSSIBLE.
084600     MOVE WS-PARM-MODEL-NAME TO WS-RAFEDIT-MODEL-NAME.
084700     MOVE WS-EDIT-SEX-NORM   TO WS-RAFEDIT-SEX-NORM.
084800     MOVE BENE-AGE-IN        TO WS-RAFEDIT-AGE.
084900     CALL "RAFEDIT" USING WS-RAFEDIT-PARMS,
085000             DXED-CONTROL, DXED-TABLE,
085100             CC-ASGN-CONTROL, CC-ASGN-TABLE,
085200             WS-RAFEDIT-RETURN-CD.
085300     ADD WS-RAFEDIT-DX-DROPPED-CT TO WS-DX-DROPPED-CT.
085400*
085450*    U4 - RAFHIER SUPPRESSES A CHILD CC WHEN ITS HIERARCHY PARENT
085460*    IS ALSO PRESENT, SO THE TWO ARE NOT BOTH SCORED.
085500     MOVE WS-PARM-MODEL-DOMAIN  TO WS-RAFHIER-MODEL-DOMAIN.
085600     MOVE WS-PARM-MODEL-VERSION TO WS-RAFHIER-MODEL-VERSION.
085700     CALL "RAFHIER" USING WS-RAFHIER-PARMS,
085800             HRCY-CONTROL, HRCY-TABLE,
085900             CC-ASGN-CONTROL, CC-ASGN-TABLE,
086000             WS-RAFHIER-RETURN-CD.
086100     ADD WS-RAFHIER-CC-SUPPR-CT TO WS-CC-SUPPR-CT.
086200*
086250*    U3 - RAFDEMO DERIVES THE DEMOGRAPHIC FLAGS AND THE AGE/SEX
086260*    CATEGORY CELL FROM THE RAW BENEFICIARY RECORD.
086300     MOVE BENE-AGE-IN             TO WS-RAFDEMO-AGE-IN.
086400     MOVE BENE-SEX-IN             TO WS-RAFDEMO-SEX-IN.
086500     MOVE BENE-OREC-IN            TO WS-RAFDEMO-OREC-IN.
086600     MOVE BENE-CREC-IN            TO WS-RAFDEMO-CREC-IN.
086700     MOVE BENE-DUAL-CD-IN         TO WS-RAFDEMO-DUAL-CD-IN.
086800     MOVE BENE-NEW-ENROLLEE-IN    TO WS-RAFDEMO-NEW-ENR-IN.
086900     MOVE BENE-LTI-IN             TO WS-RAFDEMO-LTI-IN.
087000     MOVE BENE-PREFIX-OVERRIDE-IN TO WS-RAFDEMO-PREFIX-OVER-IN.
087100     CALL "RAFDEMO" USING WS-RAFDEMO-PARMS, WS-RAFDEMO-RETURN-CD.
087200*
087250*    U5 - RAFSCOR LOOKS UP THE COEFFICIENT PREFIX, THEN SCORES THE
087260*    DEMOGRAPHIC CELL AND EACH SURVIVING CONDITION CATEGORY
087270*    AGAINST THE COEFFICIENT TABLE TO BUILD THE RAW RISK SCORE.
087300     MOVE WS-PARM-MODEL-NAME        TO WS-RAFSCOR-MODEL-NAME.
087400     MOVE WS-PARM-MODEL-DOMAIN      TO WS-RAFSCOR-MODEL-DOMAIN.
087500     MOVE WS-RAFDEMO-CATEGORY-OUT   TO WS-RAFSCOR-CATEGORY.
087600     MOVE BENE-PREFIX-OVERRIDE-IN   TO WS-RAFSCOR-PREFIX-OVERRIDE.
087700     MOVE WS-RAFDEMO-DISABLED-OUT   TO WS-RAFSCOR-DISABLED-SW.
087800     MOVE WS-RAFDEMO-FBD-OUT        TO WS-RAFSCOR-FBD-SW.
087900     MOVE WS-RAFDEMO-PBD-OUT        TO WS-RAFSCOR-PBD-SW.
088000     MOVE WS-RAFDEMO-NEW-ENR-OUT    TO WS-RAFSCOR-NEW-ENR-SW.
088100     MOVE WS-RAFDEMO-LTI-OUT        TO WS-RAFSCOR-LTI-SW.
088200     CALL "RAFSCOR" USING WS-RAFSCOR-PARMS,
088300             COEF-CONTROL, COEF-TABLE,
088400             CC-ASGN-CONTROL, CC-ASGN-TABLE,
088500             WS-RAFSCOR-RETURN-CD.
088600*
088650*    U6 - RAFPAY APPLIES THE CODING-INTENSITY, NORMALIZATION AND
088660*    FRAILTY ADJUSTMENTS TO GET THE PAYMENT-READY RISK SCORE.
088700     MOVE WS-RAFSCOR-RISK-SCORE-OUT TO WS-RAFPAY-RISK-SCORE.
088800     MOVE BENE-MACI-IN              TO WS-RAFPAY-MACI.
088900     MOVE BENE-NORM-FACTOR-IN       TO WS-RAFPAY-NORM-FACTOR.
089000     MOVE BENE-FRAILTY-IN           TO WS-RAFPAY-FRAILTY.
089100     CALL "RAFPAY" USING WS-RAFPAY-PARMS, WS-RAFPAY-RETURN-CD.
089200*
089300     PERFORM 590-BUILD-HCC-OUTPUT THRU 590-EXIT.
089400     PERFORM 600-WRITE-SCOREOUT THRU 600-EXIT.
089500*
089600     ADD WS-RAFSCOR-RISK-SCORE-OUT   TO WS-TOT-RISK-SCORE.
089700     ADD WS-RAFPAY-RISK-SCORE-PAY    TO WS-TOT-RISK-SCORE-PAY.
089800 500-EXIT.
089900     EXIT.
090000*
090010******************************************************************
090020*    590 THROUGH 594 BUILD THE SCOREOUT HCC LIST FIELD FROM THE
090030*    FINAL (POST-EDIT, POST-HIERARCHY) CC ASSIGNMENT TABLE, AND
090040*    COUNT HOW MANY OF THOSE SURVIVING CONDITION CATEGORIES ARE
090050*    FLAGGED CHRONIC ON THE CHRONIC TABLE FOR THIS MODEL
090060*    DOMAIN/VERSION - ONLY CC'S STILL ACTIVE AFTER HIERARCHY
090070*    SUPPRESSION COUNT TOWARD EITHER FIGURE.
090080******************************************************************
090100 590-BUILD-HCC-OUTPUT.
090200     MOVE ZERO   TO WS-HCC-LIST-CT WS-CHRONIC-CT.
090300     MOVE SPACES TO SCOU-HCC-LIST-O.
090400     IF CC-ASGN-COUNT = ZERO
090500         GO TO 590-EXIT
090600     END-IF.
090700     PERFORM 592-ADD-ONE-CC THRU 592-EXIT
090800         VARYING WS-CC-SUB FROM 1 BY 1
090900         UNTIL WS-CC-SUB > CC-ASGN-COUNT.
091000 590-EXIT.
091100     EXIT.
091200*
091210*    592-ADD-ONE-CC APPENDS ONE SURVIVING CONDITION CATEGORY TO
091220*    THE OUTPUT HCC LIST AND ADDS ITS COEFFICIENT INTO THE
091230*    RUNNING RISK SCORE - CALLED ONLY AFTER HIERARCHY SUPPRESSION.
091300 592-ADD-ONE-CC.
091350*    A CC SUPPRESSED BY RAFHIER IS NOT ACTIVE ANY LONGER AND IS
091360*    SKIPPED HERE - IT NEVER APPEARS ON THE PRINTED HCC LIST OR
091370*    COUNTS TOWARD THE CHRONIC CONDITION COUNT.
091400     IF NOT CC-ASGN-IS-ACTIVE (WS-CC-SUB)
091500         GO TO 592-EXIT
091600     END-IF.
091700     ADD 1 TO WS-HCC-LIST-CT.
091750*    ONLY THE FIRST TEN ACTIVE CC'S FIT IN THE FOUR-BYTE-PER-
091760*    ENTRY SCOREOUT LIST FIELD - THE COUNT ITSELF IS NOT CAPPED,
091770*    ONLY THE PRINTED LIST IS.
091800     IF WS-HCC-LIST-CT NOT > 10
091900         COMPUTE WS-LIST-POS = ((WS-HCC-LIST-CT - 1) * 4) + 1
092000         MOVE CC-ASGN-CODE (WS-CC-SUB) TO
092100             SCOU-HCC-LIST-O (WS-LIST-POS:4)
092200     END-IF.
092300     PERFORM 594-CHRONIC-LOOKUP THRU 594-EXIT.
092400 592-EXIT.
092500     EXIT.
092600*
092650*    594 SEARCHES THE CHRONIC TABLE FOR THIS CC UNDER THE RUN'S
092660*    MODEL DOMAIN/VERSION - A CC THAT IS CHRONIC UNDER ONE MODEL
092670*    DOMAIN MAY NOT BE UNDER ANOTHER, SO BOTH HAVE TO MATCH.
092700 594-CHRONIC-LOOKUP.
092800     SET CHRN-IDX TO 1.
092900     SET WS-CHRN-NOT-FOUND TO TRUE.
093000     IF CHRN-COUNT = ZERO
093100         GO TO 594-EXIT
093200     END-IF.
093300     SEARCH CHRN-TAB-ENTRY VARYING CHRN-IDX
093400         AT END
093500             SET WS-CHRN-NOT-FOUND TO TRUE
093600         WHEN CHRN-TAB-CC (CHRN-IDX) = CC-ASGN-CODE (WS-CC-SUB)
093700              AND CHRN-TAB-DOMAIN (CHRN-IDX) = WS-PARM-MODEL-DOMAIN
093800              AND CHRN-TAB-VERSION (CHRN-IDX) = WS-PARM-MODEL-VERSION
093900             SET WS-CHRN-FOUND TO TRUE
094000     END-SEARCH.
094050*    ONLY A FOUND ROW FLAGGED CHRONIC COUNTS - A CC ON THE TABLE
094060*    BUT NOT FLAGGED CHRONIC FOR THIS MODEL DOMAIN/VERSION DOES
094070*    NOT ADD TO THE PRINTED CHRONIC CONDITION COUNT.
094100     IF WS-CHRN-FOUND AND CHRN-TAB-IS-CHRONIC (CHRN-IDX)
094200         ADD 1 TO WS-CHRONIC-CT
094300     END-IF.
094400 594-EXIT.
094500     EXIT.
094600*
094700 600-WRITE-SCOREOUT.
094750*    EVERY FIELD BELOW WAS SET BY 500-SCORE-BENE'S FIVE SUBPROGRAM
094760*    CALLS OR BY THIS DRIVER'S OWN HCC-LIST/CHRONIC-COUNT WORK IN
094770*    590 ABOVE - NOTHING IS RECOMPUTED HERE, THIS PARAGRAPH ONLY
094780*    LAYS OUT THE OUTPUT RECORD.
094800     MOVE WS-CURR-BENE-ID            TO SCOU-BENE-ID-O.
094900     MOVE WS-RAFDEMO-CATEGORY-OUT    TO SCOU-CATEGORY-O.
095000     MOVE WS-RAFSCOR-PREFIX-OUT      TO SCOU-PREFIX-O.
095100     MOVE WS-HCC-LIST-CT             TO SCOU-HCC-COUNT-O.
095200     MOVE WS-CHRONIC-CT              TO SCOU-CHRONIC-COUNT-O.
095300     MOVE WS-RAFSCOR-SCORE-DEMO-OUT  TO SCOU-SCORE-DEMO-O.
095400     MOVE WS-RAFSCOR-SCORE-HCC-OUT   TO SCOU-SCORE-HCC-O.
095500     MOVE WS-RAFSCOR-RISK-SCORE-OUT  TO SCOU-RISK-SCORE-O.
095600     MOVE WS-RAFPAY-RISK-SCORE-PAY   TO SCOU-RISK-SCORE-PAY-O.
095700     WRITE SCOREOUT-FD-REC FROM SCOU-REC-OUT.
095710*
095720*    ONE COLUMNAR LINE TO RPTFILE FOR THIS BENEFICIARY - ADDED
095730*    SO THE PRINTED REPORT SHOWS THE SAME DETAIL SCOREOUT GETS.
095740*                                                  SAH 05/17/04
095750     MOVE WS-CURR-BENE-ID            TO WS-DTL-BENE-ID.
095760     MOVE WS-RAFDEMO-CATEGORY-OUT    TO WS-DTL-CATEGORY.
095770     MOVE WS-RAFSCOR-PREFIX-OUT      TO WS-DTL-PREFIX.
095780     MOVE WS-HCC-LIST-CT             TO WS-DTL-HCC-COUNT.
095790     MOVE WS-RAFSCOR-RISK-SCORE-OUT  TO WS-DTL-RISK-SCORE.
095795     MOVE WS-RAFPAY-RISK-SCORE-PAY   TO WS-DTL-RISK-SCORE-PAY.
095796     WRITE RPTFILE-FD-REC FROM WS-DTL-LINE AFTER ADVANCING 1.
095800 600-EXIT.
095900     EXIT.
096000*
096100*----------------------------------------------------------------
096200*    END OF RUN - CLOSE FILES, PRINT CONTROL TOTALS.
096300*----------------------------------------------------------------
096400*
096500 900-CLEANUP.
096510*    RPTFILE IS CLOSED SEPARATELY, AFTER 950-PRINT-TOTALS HAS
096520*    WRITTEN THE SUMMARY LINES BEHIND THE LAST DETAIL LINE.
096600     CLOSE BENEFILE-FILE DXFILE-FILE SCOREOUT-FILE.
096700 900-EXIT.
096800     EXIT.
096900*
096910******************************************************************
096920*    950-PRINT-TOTALS WRITES THE CONTROL TOTAL REPORT - A
096930*    TWO-LINE HEADING, SIX RUN-VOLUME COUNTS, AND THE TOTAL AND
096940*    AVERAGE RISK SCORE/PAYMENT RISK SCORE FIGURES ADDED AT
096950*    CR4105.  RPTFILE IS STILL OPEN WHEN THIS RUNS - THE PER-
096960*    BENEFICIARY DETAIL LINES WRITTEN BY 600-WRITE-SCOREOUT
096970*    ALREADY PRECEDE THIS SUMMARY IN THE FILE.
096980******************************************************************
097000 950-PRINT-TOTALS.
097100     MOVE WS-TODAY-MM TO WS-HDG-MM.
097200     MOVE WS-TODAY-DD TO WS-HDG-DD.
097300     MOVE WS-TODAY-YY TO WS-HDG-YY.
097400     MOVE WS-PARM-MODEL-NAME TO WS-HDG-MODEL-NAME.
097500     WRITE RPTFILE-FD-REC FROM WS-HDG-LINE-1 AFTER ADVANCING C01.
097600     WRITE RPTFILE-FD-REC FROM WS-HDG-LINE-2 AFTER ADVANCING 1.
097700     WRITE RPTFILE-FD-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
097800*
097900     MOVE "BENEFICIARIES READ . . . . . . . . . . . . ."
098000         TO WS-TOT-LABEL.
098100     MOVE WS-BENE-READ-CT TO WS-TOT-VALUE.
098200     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
098300*
098400     MOVE "SERVICE LINES READ . . . . . . . . . . . . ."
098500         TO WS-TOT-LABEL.
098600     MOVE WS-SVC-READ-CT TO WS-TOT-VALUE.
098700     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
098800*
098900     MOVE "SERVICE LINES FILTERED OUT . . . . . . . . ."
099000         TO WS-TOT-LABEL.
099100     MOVE WS-SVC-FILTERED-CT TO WS-TOT-VALUE.
099200     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
099300*
099400     MOVE "DIAGNOSES MAPPED TO A CONDITION CATEGORY . ."
099500         TO WS-TOT-LABEL.
099600     MOVE WS-DX-MAPPED-CT TO WS-TOT-VALUE.
099700     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
099800*
099900     MOVE "DIAGNOSES DROPPED BY THE AGE/SEX EDITS  . . ."
100000         TO WS-TOT-LABEL.
100100     MOVE WS-DX-DROPPED-CT TO WS-TOT-VALUE.
100200     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
100300*
100400     MOVE "CONDITION CATEGORIES SUPPRESSED BY HIERARCHY"
100500         TO WS-TOT-LABEL.
100600     MOVE WS-CC-SUPPR-CT TO WS-TOT-VALUE.
100700     WRITE RPTFILE-FD-REC FROM WS-TOT-LINE AFTER ADVANCING 1.
100800     WRITE RPTFILE-FD-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
100900*
101000     MOVE "TOTAL RISK SCORE . . . . . . . . . . . . . ."
101100         TO WS-AVG-LABEL.
101200     MOVE WS-TOT-RISK-SCORE TO WS-AVG-VALUE.
101300     WRITE RPTFILE-FD-REC FROM WS-AVG-LINE AFTER ADVANCING 1.
101400*
101500     MOVE "TOTAL PAYMENT RISK SCORE  . . . . . . . . . ."
101600         TO WS-AVG-LABEL.
101700     MOVE WS-TOT-RISK-SCORE-PAY TO WS-AVG-VALUE.
101800     WRITE RPTFILE-FD-REC FROM WS-AVG-LINE AFTER ADVANCING 1.
101900*
101910*    GUARD AGAINST A ZERO-BENEFICIARY RUN - OTHERWISE THE DIVIDE
101920*    BELOW WOULD FORCE THE ABEND IN 990-FORCE-ABEND, WHICH IS NOT
101930*    WANTED JUST BECAUSE BENEFILE HAPPENED TO BE EMPTY.
102000     IF WS-BENE-READ-CT > ZERO
102100         COMPUTE WS-AVG-RISK-SCORE ROUNDED =
102200             WS-TOT-RISK-SCORE / WS-BENE-READ-CT
102300         COMPUTE WS-AVG-RISK-SCORE-PAY ROUNDED =
102400             WS-TOT-RISK-SCORE-PAY / WS-BENE-READ-CT
102500     ELSE
102600         MOVE ZERO TO WS-AVG-RISK-SCORE WS-AVG-RISK-SCORE-PAY
102700     END-IF.
102800*
102900     MOVE "AVERAGE RISK SCORE . . . . . . . . . . . . ."
103000         TO WS-AVG-LABEL.
103100     MOVE WS-AVG-RISK-SCORE TO WS-AVG-VALUE.
103200     WRITE RPTFILE-FD-REC FROM WS-AVG-LINE AFTER ADVANCING 1.
103300*
103400     MOVE "AVERAGE PAYMENT RISK SCORE . . . . . . . . ."
103500         TO WS-AVG-LABEL.
103600     MOVE WS-AVG-RISK-SCORE-PAY TO WS-AVG-VALUE.
103700     WRITE RPTFILE-FD-REC FROM WS-AVG-LINE AFTER ADVANCING 1.
103800 950-EXIT.
103900     EXIT.
104000*
104010******************************************************************
104020*    990-FORCE-ABEND IS THE SHOP-STANDARD DIVIDE-BY-ZERO ABEND -
104030*    DISPLAYS WHICH PARAGRAPH DETECTED THE PROBLEM AND WHAT IT
104040*    EXPECTED VERSUS WHAT IT GOT, THEN FORCES AN S0C7 SO THE
104050*    CONDITION SHOWS UP IN THE JOB'S ABEND CODE RATHER THAN ONLY
104060*    IN THE SYSOUT DISPLAY LINES, WHICH OPERATIONS MAY NOT
104070*    OTHERWISE NOTICE.
104080******************************************************************
104100 990-FORCE-ABEND.
104200     DISPLAY "RAFDRV ABEND - " PARA-NAME " - " ABEND-REASON.
104300     DISPLAY "EXPECTED " EXPECTED-VAL " ACTUAL " ACTUAL-VAL.
104400     DIVIDE ZERO-VAL INTO ONE-VAL GIVING ZERO-VAL.
104500 990-EXIT.
104600     EXIT.
