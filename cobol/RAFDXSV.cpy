000100******************************************************************
000200*    RAFDXSV  -  DIAGNOSIS/SERVICE LINE RECORD                   *
000300*                                                                *
000400*    ONE RECORD PER CLAIM SERVICE LINE - SORTED/GROUPED BY       *
000500*    BENE-ID TO MATCH THE BENEFICIARY FILE.  PROC-CODE-IN MAY    *
000600*    BE BLANK (ALWAYS KEPT); WHEN NON-BLANK IT IS CHECKED        *
000700*    AGAINST THE ELIGIBLE-PROCEDURE LIST BEFORE THE DIAGNOSIS    *
000800*    IS COLLECTED.                                               *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  DXSV-REC-IN.
001200     05  DXSV-BENE-ID-IN           PIC X(10).
001300     05  DXSV-DX-CODE-IN           PIC X(08).
001400     05  DXSV-PROC-CODE-IN         PIC X(05).
001500     05  FILLER                    PIC X(01) VALUE SPACES.
001600*
001700 01  DXSV-CONTROL.
001800     05  DXSV-MORE-SW              PIC X(01) VALUE "Y".
001900         88  NO-MORE-DXFILE           VALUE "N".
