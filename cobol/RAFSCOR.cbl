000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFSCOR.
000300 AUTHOR. S A HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SELECTS THE COEFFICIENT PREFIX FOR
001300*          ONE BENEFICIARY, LOOKS UP THE DEMOGRAPHIC (CATEGORY
001400*          CELL) COEFFICIENT AND EVERY SURVIVING CONDITION
001500*          CATEGORY COEFFICIENT IN THE COEFF TABLE, AND SUMS
001600*          THEM INTO THE RAW RISK SCORE.  AN EXPLICIT PREFIX
001700*          OVERRIDE ON THE BENEFICIARY RECORD ALWAYS WINS OVER
001800*          THE COMPUTED PREFIX.
001900*
002000*          COEFFICIENT KEYS ON THE COEFF TABLE ARE CARRIED IN
002100*          LOWER CASE (SEE RAFCOEF) SO THE PREFIX AND TERM ARE
002200*          FOLDED TO LOWER CASE BEFORE THE TABLE IS SEARCHED.
002300*          A COEFFICIENT KEY NOT FOUND ON THE TABLE CONTRIBUTES
002400*          ZERO - IT IS NOT TREATED AS AN ERROR.
002500*
002600*          CALLED ONCE PER BENEFICIARY BY RAFDRV, AFTER RAFDEMO
002700*          AND RAFHIER HAVE RUN AND BEFORE RAFPAY APPLIES THE
002800*          PAYMENT-LEVEL ADJUSTMENTS.
002900*
003000******************************************************************
003100*    CHANGE LOG
003200*    ----------
003300*    050289 SAH  INITIAL VERSION - COMMUNITY PREFIX FORMULA ONLY
003400*    082990 SAH  INSTITUTIONAL AND NEW-ENROLLEE PREFIXES ADDED
003500*                                                       CR2240
003600*    030894 TGD  ESRD MODEL DIALYSIS/NEW-ENROLLEE PREFIXES ADDED,
003700*                CHECKED AHEAD OF THE COMMUNITY FORMULA   CR3250
003800*    071296 SAH  COEFFICIENT KEY NOW FOLDED TO LOWER CASE VIA
003900*                INSPECT CONVERTING - TABLE LOAD CHANGED TO
004000*                CARRY KEYS AS SUPPLIED, UPPER-CASE COMPARE
004100*                DROPPED                                CR4601
004200*    012999 SAH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
004300*                NO CHANGE REQUIRED                      CR6602
004400*    091701 JFM  MISSING-COEFFICIENT-IS-ZERO CONFIRMED AGAINST
004500*                AUDIT SAMPLE - COMMENT ADDED, NO LOGIC CHANGE
004550*    021508 SAH  RETURN-CODE AND RUN-DATE WORK FIELDS PULLED
004555*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
004560*                77-LEVEL ITEMS PER SHOP STANDARD         CR8265
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900*
006000 01  WS-ALPHABETS.
006100     05  WS-UPPER-ALPHA          PIC X(26)
006200             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300     05  WS-LOWER-ALPHA          PIC X(26)
006400             VALUE "abcdefghijklmnopqrstuvwxyz".
006500*
006600 01  WS-PREFIX-BUILD.
006700     05  WS-PFX-DUAL             PIC X(01).
006800     05  WS-PFX-AGE              PIC X(01).
006900*
007000 01  WS-COEF-WORK.
007100     05  WS-COEF-KEY             PIC X(20).
007200     05  WS-COEF-FOUND-SW        PIC X(01).
007300         88  WS-COEF-FOUND          VALUE "Y".
007400         88  WS-COEF-NOT-FOUND      VALUE "N".
007500*
007600 01  WS-CONTROL-COUNTERS.
007700     05  WS-CC-SUB               PIC 9(03) COMP.
007750     05  WS-CC-SUB-X REDEFINES WS-CC-SUB
007760                                 PIC X(02).
007800*
007810*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
007820 77  WS-RETURN-CODE              PIC S9(04) COMP.
007830 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
007840                                 PIC X(02).
007850 77  WS-TODAY                    PIC 9(06).
007860 77  WS-TODAY-X REDEFINES WS-TODAY
007870                                 PIC X(06).
009000*
009100 LINKAGE SECTION.
009200 01  RAFSCOR-PARMS.
009300     05  RAFSCOR-MODEL-NAME      PIC X(30).
009400     05  RAFSCOR-MODEL-DOMAIN    PIC X(20).
009500     05  RAFSCOR-CATEGORY        PIC X(08).
009600     05  RAFSCOR-PREFIX-OVERRIDE PIC X(04).
009700     05  RAFSCOR-DISABLED-SW     PIC X(01).
009800     05  RAFSCOR-FBD-SW          PIC X(01).
009900     05  RAFSCOR-PBD-SW          PIC X(01).
010000     05  RAFSCOR-NEW-ENR-SW      PIC X(01).
010100     05  RAFSCOR-LTI-SW          PIC X(01).
010200     05  RAFSCOR-PREFIX-OUT      PIC X(04).
010300     05  RAFSCOR-SCORE-DEMO-OUT  PIC S9(02)V9(04).
010400     05  RAFSCOR-SCORE-HCC-OUT   PIC S9(02)V9(04).
010500     05  RAFSCOR-RISK-SCORE-OUT  PIC S9(02)V9(04).
010600*
010700 COPY RAFCOEF.
010800*
010900 COPY RAFCCWK.
011000*
011100 01  RAFSCOR-RETURN-CD           PIC S9(04) COMP.
011200*
011300 PROCEDURE DIVISION USING RAFSCOR-PARMS, COEF-CONTROL, COEF-TABLE,
011400         CC-ASGN-CONTROL, CC-ASGN-TABLE, RAFSCOR-RETURN-CD.
011500*
011510******************************************************************
011520*    000-SCORE-BENEFICIARY IS THE ONLY ENTRY POINT.  IT RUNS THE
011530*    THREE SCORING STEPS IN A FIXED ORDER - PREFIX, THEN THE
011540*    DEMOGRAPHIC CELL, THEN THE SURVIVING CONDITION CATEGORIES -
011550*    BECAUSE BOTH LOOKUP STEPS NEED THE FINAL PREFIX TO BUILD
011560*    THEIR COEFFICIENT KEYS.  CALLER PASSES ONE BENEFICIARY'S
011570*    WORTH OF SWITCHES AND THE CC-ASGN-TABLE AS LEFT BY RAFHIER.
011580******************************************************************
011600 000-SCORE-BENEFICIARY.
011700     MOVE ZERO TO RAFSCOR-RETURN-CD.
011750*    RUN-DATE STAMPED FOR THE ABEND DUMP HEADER, NOT USED IN ANY
011760*    OF THE SCORING ARITHMETIC BELOW.
011800     ACCEPT WS-TODAY FROM DATE.
011850*    STEP 1 - DECIDE THE COEFFICIENT PREFIX (COMMUNITY, INSTITU-
011860*    TIONAL, NEW-ENROLLEE, OR ESRD) FOR THIS BENEFICIARY.
011900     PERFORM 100-SELECT-PREFIX THRU 100-EXIT.
011950*    STEP 2 - LOOK UP THE DEMOGRAPHIC CELL COEFFICIENT FOR THE
011960*    PREFIX JUST SELECTED.
012000     PERFORM 200-SCORE-DEMOGRAPHIC THRU 200-EXIT.
012050*    STEP 3 - SUM EVERY SURVIVING CONDITION CATEGORY'S COEFFICIENT
012060*    UNDER THAT SAME PREFIX.
012100     PERFORM 300-SCORE-CONDITIONS THRU 300-EXIT.
012150*    RAW RISK SCORE IS JUST THE TWO COMPONENT SCORES ADDED -
012160*    PAYMENT-LEVEL ADJUSTMENTS (MACI, NORM, FRAILTY) ARE RAFPAY'S
012170*    JOB, NOT THIS PROGRAM'S.
012200     COMPUTE RAFSCOR-RISK-SCORE-OUT =
012300         RAFSCOR-SCORE-DEMO-OUT + RAFSCOR-SCORE-HCC-OUT.
012400     GOBACK.
012500*
012550******************************************************************
012560*    100-SELECT-PREFIX PICKS THE ONE COEFFICIENT PREFIX THAT
012570*    APPLIES TO THIS BENEFICIARY.  THE CHECKS ARE ORDERED - AN
012580*    EXPLICIT OVERRIDE BEATS EVERYTHING, ESRD BEATS INSTITUTIONAL,
012590*    INSTITUTIONAL BEATS NEW-ENROLLEE, AND ONLY IF NONE OF THOSE
012595*    APPLY DOES THE ROUTINE FALL THROUGH TO THE COMMUNITY
012596*    DUAL/AGE FORMULA.  SEE RAFDEMO FOR THE SAME PRECEDENCE
012597*    APPLIED TO THE DEMOGRAPHIC CATEGORY CELL ITSELF.
012600******************************************************************
012700 100-SELECT-PREFIX.
012750*    AN EXPLICIT PREFIX ON THE BENEFICIARY RECORD ALWAYS WINS -
012760*    NOTHING BELOW THIS CHECK EVER RUNS WHEN IT IS SET.
012800     IF RAFSCOR-PREFIX-OVERRIDE NOT = SPACES
012900         MOVE RAFSCOR-PREFIX-OVERRIDE TO RAFSCOR-PREFIX-OUT
013000         GO TO 100-EXIT
013100     END-IF.
013200*
013250*    ESRD MODEL - DIALYSIS PREFIX, OR THE ESRD NEW-ENROLLEE
013260*    PREFIX WHEN THE NEW-ENROLLEE SWITCH IS ALSO SET.
013300     IF RAFSCOR-MODEL-DOMAIN = "ESRD"
013400         IF RAFSCOR-NEW-ENR-SW = "Y"
013500             MOVE "DNE_" TO RAFSCOR-PREFIX-OUT
013600         ELSE
013700             MOVE "DI_ " TO RAFSCOR-PREFIX-OUT
013800         END-IF
013900         GO TO 100-EXIT
014000     END-IF.
014100*
014150*    LONG-TERM INSTITUTIONALIZED BENEFICIARIES USE THEIR OWN
014160*    PREFIX REGARDLESS OF DUAL STATUS OR AGE SEGMENT.
014200     IF RAFSCOR-LTI-SW = "Y"
014300         MOVE "INS_" TO RAFSCOR-PREFIX-OUT
014400         GO TO 100-EXIT
014500     END-IF.
014600*
014650*    NON-ESRD, NON-INSTITUTIONAL NEW ENROLLEES GET THE PLAIN
014660*    NEW-ENROLLEE PREFIX.
014700     IF RAFSCOR-NEW-ENR-SW = "Y"
014800         MOVE "NE_ " TO RAFSCOR-PREFIX-OUT
014900         GO TO 100-EXIT
015000     END-IF.
015100*
015150*    FALL THROUGH TO THE COMMUNITY FORMULA - BUILD THE DUAL
015160*    SEGMENT FIRST (FULL, PARTIAL, OR NON-DUAL)...
015200     IF RAFSCOR-FBD-SW = "Y"
015300         MOVE "F" TO WS-PFX-DUAL
015400     ELSE
015500         IF RAFSCOR-PBD-SW = "Y"
015600             MOVE "P" TO WS-PFX-DUAL
015700         ELSE
015800             MOVE "N" TO WS-PFX-DUAL
015900         END-IF
016000     END-IF.
016050*    ...THEN THE AGE SEGMENT (AGED VS DISABLED ORIGINAL REASON
016060*    FOR ENTITLEMENT)...
016100     IF RAFSCOR-DISABLED-SW = "Y"
016200         MOVE "D" TO WS-PFX-AGE
016300     ELSE
016400         MOVE "A" TO WS-PFX-AGE
016500     END-IF.
016550*    ...AND STRING THE FOUR PIECES TOGETHER INTO THE STANDARD
016560*    "C" + DUAL + AGE + "_" COMMUNITY PREFIX SHAPE.
016600     STRING "C"         DELIMITED BY SIZE
016700            WS-PFX-DUAL DELIMITED BY SIZE
016800            WS-PFX-AGE  DELIMITED BY SIZE
016900            "_"         DELIMITED BY SIZE
017000       INTO RAFSCOR-PREFIX-OUT.
017100 100-EXIT.
017200     EXIT.
017300*
017350******************************************************************
017360*    200-SCORE-DEMOGRAPHIC BUILDS THE PREFIX+CATEGORY KEY AND
017370*    LOOKS IT UP ON THE COEFF TABLE.  A KEY NOT FOUND LEAVES THE
017380*    DEMOGRAPHIC SCORE AT ZERO RATHER THAN ABENDING - SEE THE
017390*    REMARKS ABOVE, THIS IS BY DESIGN, NOT AN OVERSIGHT.
017400******************************************************************
017420 200-SCORE-DEMOGRAPHIC.
017430     MOVE ZERO TO RAFSCOR-SCORE-DEMO-OUT.
017450*    KEY IS PREFIX CONCATENATED WITH THE AGE/SEX CATEGORY CELL
017460*    RAFDEMO COMPUTED, E.G. "c65_69m" - SPACE-DELIMITED SO THE
017470*    TRAILING BLANKS ON EACH PIECE DO NOT LEAK INTO THE KEY.
017500     MOVE SPACES TO WS-COEF-KEY.
017600     STRING RAFSCOR-PREFIX-OUT DELIMITED BY SPACE
017700            RAFSCOR-CATEGORY   DELIMITED BY SPACE
017800       INTO WS-COEF-KEY.
017850*    COEFF TABLE KEYS ARE LOADED IN LOWER CASE (SEE RAFCOEF) SO
017860*    THE SEARCH ARGUMENT HAS TO MATCH CASE.
017900     INSPECT WS-COEF-KEY CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
018000     PERFORM 900-LOOKUP-COEFFICIENT THRU 900-EXIT.
018100     IF WS-COEF-FOUND
018200         MOVE COEF-TAB-VALUE (COEF-IDX) TO RAFSCOR-SCORE-DEMO-OUT
018300     END-IF.
018400 200-EXIT.
018500     EXIT.
018600*
018650******************************************************************
018660*    300-SCORE-CONDITIONS WALKS THE CC-ASGN-TABLE RAFHIER LEFT
018670*    BEHIND AND SUMS THE COEFFICIENT FOR EVERY CONDITION CATEGORY
018680*    STILL MARKED ACTIVE - A CATEGORY RAFHIER SUPPRESSED DOES NOT
018690*    CONTRIBUTE, EVEN THOUGH ITS ROW IS STILL ON THE TABLE.
018700******************************************************************
018720 300-SCORE-CONDITIONS.
018730     MOVE ZERO TO RAFSCOR-SCORE-HCC-OUT.
018850*    NO CONDITION CATEGORIES SURVIVED EDITING/HIERARCHY - NOTHING
018860*    TO SCORE, SKIP THE TABLE WALK ENTIRELY.
018900     IF CC-ASGN-COUNT = ZERO
019000         GO TO 300-EXIT
019100     END-IF.
019200*
019300     PERFORM 320-SCORE-ONE-CC THRU 320-EXIT
019400         VARYING WS-CC-SUB FROM 1 BY 1
019500         UNTIL WS-CC-SUB > CC-ASGN-COUNT.
019600 300-EXIT.
019700     EXIT.
019800*
019850*    320-SCORE-ONE-CC HANDLES ONE ROW OF THE CC-ASGN-TABLE - A
019860*    SUPPRESSED ROW IS SKIPPED, A SURVIVING ROW IS LOOKED UP AND
019870*    ADDED INTO THE RUNNING HCC SCORE TOTAL.
019900 320-SCORE-ONE-CC.
020000     IF NOT CC-ASGN-IS-ACTIVE (WS-CC-SUB)
020100         GO TO 320-EXIT
020200     END-IF.
020300*
020350*    KEY IS PREFIX + "HCC" + THE THREE-DIGIT CATEGORY CODE, E.G.
020360*    "c65_69mhcc019" - SAME CASE-FOLD AND LOOKUP AS THE
020370*    DEMOGRAPHIC CELL ABOVE.
020400     MOVE SPACES TO WS-COEF-KEY.
020500     STRING RAFSCOR-PREFIX-OUT      DELIMITED BY SPACE
020600            "HCC"                    DELIMITED BY SIZE
020700            CC-ASGN-CODE (WS-CC-SUB) DELIMITED BY SPACE
020800       INTO WS-COEF-KEY.
020900     INSPECT WS-COEF-KEY CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
021000     PERFORM 900-LOOKUP-COEFFICIENT THRU 900-EXIT.
021100     IF WS-COEF-FOUND
021200         ADD COEF-TAB-VALUE (COEF-IDX) TO RAFSCOR-SCORE-HCC-OUT
021300     END-IF.
021400 320-EXIT.
021500     EXIT.
021600*
021650*    900-LOOKUP-COEFFICIENT IS THE ONE SEARCH USED BY BOTH THE
021660*    DEMOGRAPHIC AND CONDITION-CATEGORY STEPS ABOVE.  MODEL NAME
021670*    IS PART OF THE MATCH SINCE THE SAME COEFFICIENT KEY CAN
021680*    CARRY DIFFERENT VALUES UNDER DIFFERENT MODELS ON THE SAME
021690*    RUN (SEE RAFCOEF).
021700 900-LOOKUP-COEFFICIENT.
021800     SET WS-COEF-NOT-FOUND TO TRUE.
021900     SET COEF-IDX TO 1.
022000     SEARCH COEF-TAB-ENTRY VARYING COEF-IDX
022100         AT END
022200             SET WS-COEF-NOT-FOUND TO TRUE
022300         WHEN COEF-TAB-NAME (COEF-IDX) = WS-COEF-KEY
022400                 AND COEF-TAB-MODEL (COEF-IDX) = RAFSCOR-MODEL-NAME
022500             SET WS-COEF-FOUND TO TRUE
022600     END-SEARCH.
022700 900-EXIT.
022800     EXIT.
