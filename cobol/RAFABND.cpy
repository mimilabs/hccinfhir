000100******************************************************************
000200*    RAFABND  -  ABEND TRAP RECORD (HOUSE STANDARD)              *
000300*                                                                *
000400*    WRITTEN TO SYSOUT AHEAD OF A FORCED 0C7 WHEN A RUN CANNOT   *
000500*    CONTINUE (EMPTY INPUT, A REFERENCE TABLE OVERFLOW, A        *
000600*    BENEFICIARY/DIAGNOSIS FILE OUT OF SORT).  SAME SHAPE THE    *
000700*    SHOP USES ON EVERY BATCH JOB - KEEP IT THAT WAY SO THE      *
000800*    OPERATORS' ABEND RUN-BOOK STILL APPLIES.                    *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                 PIC X(32) VALUE SPACES.
001300     05  ABEND-REASON              PIC X(60) VALUE SPACES.
001400     05  EXPECTED-VAL              PIC X(20) VALUE SPACES.
001500     05  ACTUAL-VAL                PIC X(20) VALUE SPACES.
001550     05  FILLER                    PIC X(02) VALUE SPACES.
001600*
001700 01  ABEND-DIVIDE-FIELDS.
001800     05  ZERO-VAL                  PIC S9(01) COMP-3 VALUE ZERO.
001900     05  ONE-VAL                   PIC S9(01) COMP-3 VALUE 1.
001950     05  FILLER                    PIC X(02) VALUE SPACES.
