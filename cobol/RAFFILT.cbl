000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFFILT.
000300 AUTHOR. S A HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/89.
000600 DATE-COMPILED. 03/21/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM DECIDES WHETHER ONE DXFILE SERVICE
001300*          LINE SURVIVES THE ELIGIBLE-PROCEDURE FILTER BEFORE
001400*          ITS DIAGNOSIS IS COLLECTED FOR A BENEFICIARY.
001500*
001600*          WHEN FILTERING IS TURNED ON (RAFFILT-FILTER-SW = "Y")
001700*          A SERVICE LINE WITH A NON-BLANK PROCEDURE CODE IS
001800*          DROPPED UNLESS THE CODE APPEARS IN THE PROCLIST
001900*          TABLE LOADED BY RAFDRV.  A BLANK PROCEDURE CODE IS
002000*          ALWAYS KEPT.  WHEN FILTERING IS OFF EVERY LINE IS
002100*          KEPT REGARDLESS OF THE PROCEDURE CODE.
002200*
002300*          THE PROCLIST TABLE IS AN UNORDERED MEMBERSHIP SET SO
002400*          THIS ROUTINE USES A SERIAL SEARCH RATHER THAN A
002500*          SEARCH ALL - SEE THE PROCLIST TABLE ABOVE - SAME
002600*          UNORDERED MEMBERSHIP-SET TECHNIQUE.
002700*
002800******************************************************************
002900*    CHANGE LOG
003000*    ----------
003100*    032189 SAH  INITIAL VERSION
003200*    062290 SAH  FILTER-OFF SWITCH ADDED PER DPC REQUEST  CR2250
003300*    071494 TGD  BLANK PROC CODE ALWAYS KEPT - CR3501
003400*    012999 SAH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
003500*                NO CHANGE REQUIRED                       CR6602
003600*    031602 JFM  SEARCH REPLACED LOOP AFTER PERFORMANCE REVIEW
003700*                ON LARGE PROCLIST EXTRACTS              CR7004
003750*    101309 TGD  SEARCH-COUNT AND RUN-DATE WORK FIELDS PULLED
003755*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
003760*                77-LEVEL ITEMS PER SHOP STANDARD         CR8290
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 WORKING-STORAGE SECTION.
005100*
005110*    TRACE/SEARCH FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
005120 77  WS-SRCH-COUNT               PIC 9(05) COMP.
005130 77  WS-SRCH-COUNT-X REDEFINES WS-SRCH-COUNT
005140                                 PIC X(04).
005150 77  WS-SAVE-PROC-CODE           PIC X(05).
005160 77  WS-SAVE-PROC-CODE-X REDEFINES WS-SAVE-PROC-CODE
005170                                 PIC X(05).
005180 77  WS-TODAY                    PIC 9(06).
005190 77  WS-TODAY-X REDEFINES WS-TODAY
005195                                 PIC X(06).
006400*
006500 LINKAGE SECTION.
006600 01  RAFFILT-PARMS.
006700     05  RAFFILT-PROC-CODE       PIC X(05).
006800     05  RAFFILT-FILTER-SW       PIC X(01).
006900         88  RAFFILT-FILTER-ON      VALUE "Y".
007000         88  RAFFILT-FILTER-OFF     VALUE "N".
007100     05  RAFFILT-KEEP-SW         PIC X(01).
007200         88  RAFFILT-KEEP            VALUE "Y".
007300         88  RAFFILT-DROP            VALUE "N".
007400*
007500 COPY RAFPROC.
007600*
007700 PROCEDURE DIVISION USING RAFFILT-PARMS, PROC-CONTROL, PROC-TABLE.
007800*
007900 000-FILTER-SERVICE-LINE.
008000     ACCEPT WS-TODAY FROM DATE.
008100     MOVE RAFFILT-PROC-CODE TO WS-SAVE-PROC-CODE.
008200     SET RAFFILT-KEEP TO TRUE.
008300*
008400     IF RAFFILT-FILTER-OFF
008500         GOBACK
008600     END-IF.
008700*
008800     IF RAFFILT-PROC-CODE = SPACES
008900         GOBACK
009000     END-IF.
009100*
009200     SET RAFFILT-DROP TO TRUE.
009300     SET PROC-IDX TO 1.
009400     SEARCH PROC-TAB-ENTRY VARYING PROC-IDX
009500         AT END
009600             SET RAFFILT-DROP TO TRUE
009700         WHEN PROC-TAB-CODE (PROC-IDX) = RAFFILT-PROC-CODE
009800             SET RAFFILT-KEEP TO TRUE
009900     END-SEARCH.
010000*
010100     MOVE PROC-COUNT TO WS-SRCH-COUNT.
010200     GOBACK.
