000100******************************************************************
000200*    RAFDXED  -  AGE/SEX DIAGNOSIS EDIT RULE TABLE               *
000300*                                                                *
000400*    ONE RULE PER (DX-CODE, MODEL).  EDIT-TYPE-IN OF "SEX"       *
000500*    APPLIES WHEN RULE-SEX-IN MATCHES THE BENEFICIARY; "AGE"     *
000600*    APPLIES PER THE AGE-MIN-IN/AGE-MAX-IN WINDOW (999 MEANS     *
000700*    THE BOUND IS NOT SET).  ACTION-IN OF "I" DROPS THE          *
000800*    DIAGNOSIS, "O" MOVES IT TO CC-OVERRIDE-IN.                  *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  DXED-REC-IN.
001200     05  DXED-DX-CODE-IN           PIC X(08).
001300     05  DXED-MODEL-NAME-IN        PIC X(30).
001400     05  DXED-EDIT-TYPE-IN         PIC X(03).
001500     05  DXED-RULE-SEX-IN          PIC X(01).
001600     05  DXED-AGE-MIN-IN           PIC 9(03).
001700     05  DXED-AGE-MAX-IN           PIC 9(03).
001800     05  DXED-ACTION-IN            PIC X(01).
001900     05  DXED-CC-OVERRIDE-IN       PIC X(04).
002000     05  FILLER                    PIC X(01) VALUE SPACES.
002100*
002200 01  DXED-CONTROL.
002300     05  DXED-MAX                  PIC 9(05) COMP   VALUE 00500.
002400     05  DXED-COUNT                PIC 9(05) COMP   VALUE ZERO.
002500     05  DXED-MORE-SW              PIC X(01) VALUE "Y".
002600         88  NO-MORE-DXEDITS          VALUE "N".
002700*
002800 01  DXED-TABLE.
002900     05  DXED-TAB-ENTRY OCCURS 500 TIMES
003000                        INDEXED BY DXED-IDX.
003100         10  DXED-TAB-DX           PIC X(08).
003200         10  DXED-TAB-MODEL        PIC X(30).
003300         10  DXED-TAB-TYPE         PIC X(03).
003400             88  DXED-TAB-IS-SEX      VALUE "SEX".
003500             88  DXED-TAB-IS-AGE      VALUE "AGE".
003600         10  DXED-TAB-SEX          PIC X(01).
003700         10  DXED-TAB-AGE-MIN      PIC 9(03).
003800         10  DXED-TAB-AGE-MAX      PIC 9(03).
003900         10  DXED-TAB-ACTION       PIC X(01).
004000             88  DXED-TAB-INVALIDATE  VALUE "I".
004100             88  DXED-TAB-OVERRIDE    VALUE "O".
004200         10  DXED-TAB-OVERRIDE-CC  PIC X(04).
