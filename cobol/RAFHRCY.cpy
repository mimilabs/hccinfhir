000100******************************************************************
000200*    RAFHRCY  -  CONDITION CATEGORY HIERARCHY TABLE              *
000300*                                                                *
000400*    ONE RECORD PER (PARENT, CHILD) PAIR - A PARENT MAY HAVE     *
000500*    MANY CHILD RECORDS.  WHEN THE PARENT CC IS PRESENT FOR A    *
000600*    BENEFICIARY UNDER A GIVEN MODEL, EVERY LISTED CHILD IS      *
000700*    SUPPRESSED FROM THAT BENEFICIARY'S FINAL CC SET.            *
000800*                                                  SAH 04/09/03  *
000900******************************************************************
001000 01  HRCY-REC-IN.
001100     05  HRCY-CC-PARENT-IN         PIC X(04).
001200     05  HRCY-CC-CHILD-IN          PIC X(04).
001300     05  HRCY-MODEL-DOMAIN-IN      PIC X(20).
001400     05  HRCY-MODEL-VERS-IN        PIC X(04).
001500     05  FILLER                    PIC X(01) VALUE SPACES.
001600*
001700 01  HRCY-CONTROL.
001800     05  HRCY-MAX                  PIC 9(05) COMP   VALUE 00500.
001900     05  HRCY-COUNT                PIC 9(05) COMP   VALUE ZERO.
002000     05  HRCY-MORE-SW              PIC X(01) VALUE "Y".
002100         88  NO-MORE-HIERARCHY        VALUE "N".
002200*
002300 01  HRCY-TABLE.
002400     05  HRCY-TAB-ENTRY OCCURS 500 TIMES
002500                        INDEXED BY HRCY-IDX.
002600         10  HRCY-TAB-PARENT       PIC X(04).
002700         10  HRCY-TAB-CHILD        PIC X(04).
002800         10  HRCY-TAB-DOMAIN       PIC X(20).
002900         10  HRCY-TAB-VERSION      PIC X(04).
