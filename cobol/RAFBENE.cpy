000100******************************************************************
000200*    RAFBENE  -  BENEFICIARY RECORD                              *
000300*                                                                *
000400*    ONE RECORD PER BENEFICIARY PER RUN - DEMOGRAPHICS AND       *
000500*    ELIGIBILITY SITUATION USED TO DERIVE THE AGE/SEX CATEGORY   *
000600*    CELL AND THE COEFFICIENT PREFIX, PLUS THE PAYMENT-LEVEL     *
000700*    ADJUSTMENT FACTORS APPLIED AFTER SCORING.  FILE IS SORTED   *
000800*    BY BENE-ID AND DRIVES THE MAIN PROCESSING LOOP.             *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  BENE-REC-IN.
001200     05  BENE-ID-IN                PIC X(10).
001300     05  BENE-AGE-IN               PIC 9(03).
001400     05  BENE-SEX-IN               PIC X(01).
001500     05  BENE-OREC-IN              PIC X(01).
001600     05  BENE-CREC-IN              PIC X(01).
001700     05  BENE-DUAL-CD-IN           PIC X(02).
001800     05  BENE-NEW-ENROLLEE-IN      PIC X(01).
001900         88  BENE-IS-NEW-ENROLLEE     VALUE "Y".
002000     05  BENE-LTI-IN               PIC X(01).
002100         88  BENE-IS-LTI              VALUE "Y".
002200     05  BENE-PREFIX-OVERRIDE-IN   PIC X(04).
002300     05  BENE-MACI-IN              PIC 9(01)V9(04).
002400     05  BENE-NORM-FACTOR-IN       PIC 9(01)V9(04).
002500     05  BENE-FRAILTY-IN           PIC 9(01)V9(04).
002600     05  FILLER                    PIC X(01) VALUE SPACES.
002700*
002800 01  BENE-CONTROL.
002900     05  BENE-MORE-SW              PIC X(01) VALUE "Y".
003000         88  NO-MORE-BENEFILE         VALUE "N".
