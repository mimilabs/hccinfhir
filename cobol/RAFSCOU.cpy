000100******************************************************************
000200*    RAFSCOU  -  SCORED BENEFICIARY OUTPUT RECORD                *
000300*                                                                *
000400*    ONE RECORD WRITTEN PER BENEFICIARY TO SCOREOUT.  FOLLOWS    *
000500*    THE HOUSE REPORT-RECORD HABIT OF A 2-BYTE SPACER FILLER     *
000600*    BETWEEN EVERY PRINTABLE FIELD.                              *
000700*                                                  SAH 04/09/03  *
000800******************************************************************
000900 01  SCOU-REC-OUT.
001000     05  SCOU-BENE-ID-O            PIC X(10).
001100     05  FILLER                    PIC X(02) VALUE SPACES.
001200     05  SCOU-CATEGORY-O           PIC X(08).
001300     05  FILLER                    PIC X(02) VALUE SPACES.
001400     05  SCOU-PREFIX-O             PIC X(04).
001500     05  FILLER                    PIC X(02) VALUE SPACES.
001600     05  SCOU-HCC-COUNT-O          PIC 9(03).
001700     05  FILLER                    PIC X(02) VALUE SPACES.
001800     05  SCOU-HCC-LIST-O           PIC X(40).
001900     05  FILLER                    PIC X(02) VALUE SPACES.
002000     05  SCOU-CHRONIC-COUNT-O      PIC 9(03).
002100     05  FILLER                    PIC X(02) VALUE SPACES.
002200     05  SCOU-SCORE-DEMO-O         PIC S9(02)V9(04).
002300     05  FILLER                    PIC X(02) VALUE SPACES.
002400     05  SCOU-SCORE-HCC-O          PIC S9(02)V9(04).
002500     05  FILLER                    PIC X(02) VALUE SPACES.
002600     05  SCOU-RISK-SCORE-O         PIC S9(02)V9(04).
002700     05  FILLER                    PIC X(02) VALUE SPACES.
002800     05  SCOU-RISK-SCORE-PAY-O     PIC S9(02)V9(04).
