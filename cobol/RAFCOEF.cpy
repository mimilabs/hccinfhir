000100******************************************************************
000200*    RAFCOEF  -  MODEL COEFFICIENT TABLE                         *
000300*                                                                *
000400*    COEF-NAME-IN IS A LOWER-CASE KEY (E.G. "CNA_HCC19",         *
000500*    "CNA_F70_74", "DI_F65_69") LOOKED UP BY THE SCORING         *
000600*    SUBPROGRAM ONCE THE PREFIX AND CATEGORY/CC TERMS ARE        *
000700*    KNOWN.  MISSING KEYS CONTRIBUTE ZERO - THEY ARE NOT AN      *
000800*    ERROR CONDITION.                                            *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  COEF-REC-IN.
001200     05  COEF-NAME-IN              PIC X(20).
001300     05  COEF-MODEL-NAME-IN        PIC X(30).
001400     05  COEF-VALUE-IN             PIC S9(02)V9(04).
001500     05  FILLER                    PIC X(01) VALUE SPACES.
001600*
001700 01  COEF-CONTROL.
001800     05  COEF-MAX                  PIC 9(05) COMP   VALUE 00500.
001900     05  COEF-COUNT                PIC 9(05) COMP   VALUE ZERO.
002000     05  COEF-MORE-SW              PIC X(01) VALUE "Y".
002100         88  NO-MORE-COEFF            VALUE "N".
002200*
002300 01  COEF-TABLE.
002400     05  COEF-TAB-ENTRY OCCURS 500 TIMES
002500                        INDEXED BY COEF-IDX.
002600         10  COEF-TAB-NAME         PIC X(20).
002700         10  COEF-TAB-MODEL        PIC X(30).
002800         10  COEF-TAB-VALUE        PIC S9(02)V9(04).
