000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFEDIT.
000300 AUTHOR. T G DONOVAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM APPLIES THE AGE/SEX DIAGNOSIS EDIT
001300*          RULES TO ONE BENEFICIARY'S CC ASSIGNMENT TABLE AFTER
001400*          THE INITIAL DIAGNOSIS-TO-CC MAPPING AND BEFORE THE
001500*          HIERARCHY PASS (RAFHIER).  EACH DIAGNOSIS STILL
001600*          CARRIED UNDER A CC IS CHECKED AGAINST THE DXEDITS
001700*          RULE TABLE FOR THE RUN'S MODEL; A MATCHING RULE
001800*          EITHER DROPS THE DIAGNOSIS (ACTION "I") OR MOVES IT
001900*          TO A REPLACEMENT CC (ACTION "O").
002000*
002100*          A CC WHOSE LAST SURVIVING DIAGNOSIS IS DROPPED IS
002200*          MARKED INACTIVE THE SAME WAY THE HIERARCHY PASS
002300*          MARKS A SUPPRESSED CC - RAFSCOR ONLY LOOKS AT
002400*          CC-ASGN-ACTIVE, NOT AT WHY IT WENT INACTIVE.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*    ----------
002900*    041889 TGD  INITIAL VERSION - INVALIDATE ACTION ONLY
003000*    102290 TGD  OVERRIDE ACTION ADDED - CREATES TARGET CC WHEN
003100*                NOT ALREADY ASSIGNED                   CR2266
003200*    061493 SAH  AGE RULE CHANGED TO CHECK AGE-MAX BEFORE
003300*                AGE-MIN PER DPC CLARIFICATION 93-05     CR3160
003400*    012999 TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003500*                NO CHANGE REQUIRED                      CR6602
003600*    042702 JFM  BACKWARD DX SCAN ADOPTED SO A DROPPED OR
003700*                RELOCATED DIAGNOSIS DOES NOT DISTURB THE
003800*                SUBSCRIPT OF ENTRIES NOT YET EXAMINED    CR6988
003850*    031105 TGD  RETURN-CODE AND RUN-DATE WORK FIELDS PULLED
003860*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
003870*                77-LEVEL ITEMS PER SHOP STANDARD         CR8140
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-CONTROL-COUNTERS.
005400     05  WS-SAVE-CC-COUNT        PIC 9(03) COMP.
005500     05  WS-CC-SUB               PIC 9(03) COMP.
005550     05  WS-CC-SUB-X REDEFINES WS-CC-SUB
005560                                 PIC X(02).
005600     05  WS-SAVE-DX-COUNT        PIC 9(03) COMP.
005700     05  WS-DX-SUB               PIC 9(03) COMP.
005800     05  WS-TARGET-CC-SUB        PIC 9(03) COMP.
005850     05  WS-TARGET-DX-SUB        PIC 9(03) COMP.
005900     05  WS-MOVE-SUB             PIC 9(03) COMP.
006000*
006100 01  WS-SWITCHES.
006200     05  WS-EDIT-FOUND-SW        PIC X(01).
006300         88  WS-EDIT-FOUND          VALUE "Y".
006400         88  WS-EDIT-NOT-FOUND      VALUE "N".
006500     05  WS-RULE-APPLIES-SW      PIC X(01).
006600         88  WS-RULE-APPLIES        VALUE "Y".
006700         88  WS-RULE-NOT-APPLY      VALUE "N".
006800     05  WS-TARGET-FOUND-SW      PIC X(01).
006900         88  WS-TARGET-FOUND        VALUE "Y".
007000         88  WS-TARGET-NOT-FOUND    VALUE "N".
007100*
007200 01  WS-WORK-FIELDS.
007300     05  WS-SAVE-DX-CODE         PIC X(08).
007400     05  WS-SAVE-CC-OVERRIDE     PIC X(04).
007500*
007510*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
007550 77  WS-RETURN-CODE              PIC S9(04) COMP.
007560 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
007570                                 PIC X(02).
007580 77  WS-TODAY                    PIC 9(06).
007590 77  WS-TODAY-X REDEFINES WS-TODAY
007595                                 PIC X(06).
008700*
008800 LINKAGE SECTION.
008900 01  RAFEDIT-PARMS.
009000     05  RAFEDIT-MODEL-NAME      PIC X(30).
009100     05  RAFEDIT-SEX-NORM        PIC X(01).
009200     05  RAFEDIT-AGE             PIC 9(03).
009300     05  RAFEDIT-DX-DROPPED-CT   PIC 9(05) COMP.
009400*
009500 COPY RAFDXED.
009600*
009700 COPY RAFCCWK.
009800*
009900 01  RAFEDIT-RETURN-CD           PIC S9(04) COMP.
010000*
010100 PROCEDURE DIVISION USING RAFEDIT-PARMS, DXED-CONTROL, DXED-TABLE,
010200         CC-ASGN-CONTROL, CC-ASGN-TABLE, RAFEDIT-RETURN-CD.
010300*
010310******************************************************************
010320*    000-APPLY-EDITS DRIVES THE WHOLE PASS FOR ONE BENEFICIARY.
010330*    WS-SAVE-CC-COUNT IS TAKEN BEFORE THE LOOP STARTS BECAUSE
010340*    220-RULE-APPLIES-TEST'S OVERRIDE PATH CAN GROW CC-ASGN-COUNT
010350*    WHILE THE LOOP RUNS - THE NEWLY CREATED TARGET CC IS NOT
010360*    ITSELF RE-EDITED ON THIS PASS, ONLY THE CC'S PRESENT WHEN
010370*    THE PASS STARTED ARE.
010380******************************************************************
010400 000-APPLY-EDITS.
010500     MOVE ZERO TO RAFEDIT-RETURN-CD.
010600     MOVE ZERO TO RAFEDIT-DX-DROPPED-CT.
010650*    RUN-DATE STAMPED FOR THE ABEND DUMP HEADER ONLY - NO DATE
010660*    MATH ANYWHERE IN THIS PROGRAM.
010700     ACCEPT WS-TODAY FROM DATE.
010800     MOVE CC-ASGN-COUNT TO WS-SAVE-CC-COUNT.
010900*
010950*    NOTHING CAME THROUGH THE DIAGNOSIS MAPPING PASS - NOTHING TO
010960*    EDIT, RETURN IMMEDIATELY.
011000     IF WS-SAVE-CC-COUNT = ZERO
011100         GOBACK
011200     END-IF.
011300*
011400     PERFORM 100-EDIT-ONE-CC THRU 100-EXIT
011500         VARYING WS-CC-SUB FROM 1 BY 1
011600         UNTIL WS-CC-SUB > WS-SAVE-CC-COUNT.
011700     GOBACK.
011800*
011850******************************************************************
011860*    100-EDIT-ONE-CC HANDLES EVERY DIAGNOSIS CARRIED UNDER ONE
011870*    CONDITION CATEGORY.  A CC ALREADY SUPPRESSED BY AN EARLIER
011880*    PASS, OR CARRYING NO DIAGNOSES AT ALL, IS SKIPPED OUTRIGHT.
011890******************************************************************
011900 100-EDIT-ONE-CC.
012000     IF NOT CC-ASGN-IS-ACTIVE (WS-CC-SUB)
012100         GO TO 100-EXIT
012200     END-IF.
012300*
012400     MOVE CC-ASGN-DX-COUNT (WS-CC-SUB) TO WS-SAVE-DX-COUNT.
012500     IF WS-SAVE-DX-COUNT = ZERO
012600         GO TO 100-EXIT
012700     END-IF.
012800*
012850*    SCAN IS BACKWARD (HIGH SUBSCRIPT TO LOW) - SEE CR6988 IN THE
012860*    CHANGE LOG ABOVE.  300-REMOVE-DX-FROM-CC SHIFTS EVERY ENTRY
012870*    ABOVE THE DROPPED ONE DOWN BY ONE, WHICH WOULD SKIP THE NEXT
012880*    ENTRY IF THE SCAN RAN FORWARD INSTEAD.
012900     PERFORM 120-EDIT-ONE-DX THRU 120-EXIT
013000         VARYING WS-DX-SUB FROM WS-SAVE-DX-COUNT BY -1
013100         UNTIL WS-DX-SUB < 1.
013200*
013250*    EVERY DIAGNOSIS UNDER THIS CC WAS DROPPED OR MOVED OFF -
013260*    SUPPRESS THE CC ITSELF SO RAFSCOR SKIPS IT.
013300     IF CC-ASGN-DX-COUNT (WS-CC-SUB) = ZERO
013400         SET CC-ASGN-IS-SUPPRESSED (WS-CC-SUB) TO TRUE
013500     END-IF.
013600 100-EXIT.
013700     EXIT.
013800*
013850******************************************************************
013860*    120-EDIT-ONE-DX DECIDES ONE DIAGNOSIS'S FATE - LOOK UP A
013870*    MATCHING EDIT RULE, CONFIRM THE RULE'S SEX/AGE CONDITION IS
013880*    MET, THEN EITHER DROP THE DIAGNOSIS OR RELOCATE IT TO THE
013890*    OVERRIDE CC.
013900******************************************************************
013910 120-EDIT-ONE-DX.
014000     MOVE CC-ASGN-DX-CODE (WS-CC-SUB WS-DX-SUB)
014100         TO WS-SAVE-DX-CODE.
014200     PERFORM 200-LOOKUP-EDIT-RULE THRU 200-EXIT.
014250*    NO RULE ON FILE FOR THIS DX/MODEL COMBINATION - DIAGNOSIS
014260*    STANDS AS MAPPED, NOTHING FURTHER TO DO.
014300     IF WS-EDIT-NOT-FOUND
014400         GO TO 120-EXIT
014500     END-IF.
014600*
014700     PERFORM 220-RULE-APPLIES-TEST THRU 220-EXIT.
014750*    RULE EXISTS BUT THE BENEFICIARY'S AGE OR SEX DOES NOT MATCH
014760*    ITS CONDITION - RULE DOES NOT FIRE FOR THIS BENEFICIARY.
014800     IF WS-RULE-NOT-APPLY
014900         GO TO 120-EXIT
015000     END-IF.
015100*
015150*    RULE FIRES - COUNT IT AGAINST THE DROPPED-DIAGNOSIS TOTAL
015160*    EITHER WAY, THEN INVALIDATE OUTRIGHT OR REMOVE-AND-RELOCATE
015170*    DEPENDING ON THE RULE'S ACTION CODE.
015200     ADD 1 TO RAFEDIT-DX-DROPPED-CT.
015300     IF DXED-TAB-INVALIDATE (DXED-IDX)
015400         PERFORM 300-REMOVE-DX-FROM-CC THRU 300-EXIT
015500     ELSE
015600         MOVE DXED-TAB-OVERRIDE-CC (DXED-IDX) TO WS-SAVE-CC-OVERRIDE
015700         PERFORM 300-REMOVE-DX-FROM-CC THRU 300-EXIT
015800         PERFORM 400-OVERRIDE-MOVE-DX THRU 400-EXIT
015900     END-IF.
016000 120-EXIT.
016100     EXIT.
016200*
016250*    200-LOOKUP-EDIT-RULE SEARCHES DXEDITS FOR A ROW MATCHING
016260*    BOTH THE DIAGNOSIS CODE AND THE RUN'S MODEL NAME - A DX
016270*    CODE CAN CARRY DIFFERENT EDIT RULES UNDER DIFFERENT MODELS.
016300 200-LOOKUP-EDIT-RULE.
016400     SET WS-EDIT-NOT-FOUND TO TRUE.
016500     SET DXED-IDX TO 1.
016600     SEARCH DXED-TAB-ENTRY VARYING DXED-IDX
016700         AT END
016800             SET WS-EDIT-NOT-FOUND TO TRUE
016900         WHEN DXED-TAB-DX (DXED-IDX) = WS-SAVE-DX-CODE
017000                 AND DXED-TAB-MODEL (DXED-IDX) = RAFEDIT-MODEL-NAME
017100             SET WS-EDIT-FOUND TO TRUE
017200     END-SEARCH.
017300 200-EXIT.
017400     EXIT.
017500*
017550******************************************************************
017560*    220-RULE-APPLIES-TEST CHECKS THE MATCHED RULE'S SEX AND/OR
017570*    AGE CONDITION AGAINST THIS BENEFICIARY.  A RULE CAN CARRY A
017580*    SEX CONDITION, AN AGE CONDITION, OR BOTH - BOTH MUST BE MET
017590*    WHEN BOTH ARE PRESENT ON THE ROW (SEE RAFDXED).  PER CR3160
017595*    THE AGE-MAX TEST IS CHECKED AHEAD OF AGE-MIN, SINCE A ROW
017596*    NEVER CARRIES BOTH BOUNDS AT ONCE.
017600******************************************************************
017610 220-RULE-APPLIES-TEST.
017700     SET WS-RULE-NOT-APPLY TO TRUE.
017750*    SEX CONDITION, WHEN PRESENT, MUST MATCH THE NORMALIZED SEX
017760*    CODE THE CALLER PASSED IN.
017800     IF DXED-TAB-IS-SEX (DXED-IDX)
017900         IF DXED-TAB-SEX (DXED-IDX) = RAFEDIT-SEX-NORM
018000             SET WS-RULE-APPLIES TO TRUE
018100         END-IF
018200     END-IF.
018300*
018350*    AGE CONDITION - AN AGE-MAX OF 999 MEANS THE BOUND IS NOT SET,
018360*    SO CHECK AGE-MAX FIRST AND ONLY FALL BACK TO AGE-MIN WHEN IT
018370*    IS NOT IN USE ON THIS ROW.
018400     IF DXED-TAB-IS-AGE (DXED-IDX)
018500         IF DXED-TAB-AGE-MAX (DXED-IDX) NOT = 999
018600             IF RAFEDIT-AGE NOT > DXED-TAB-AGE-MAX (DXED-IDX)
018700                 SET WS-RULE-APPLIES TO TRUE
018800             END-IF
018900         ELSE
019000             IF DXED-TAB-AGE-MIN (DXED-IDX) NOT = 999
019100                 IF RAFEDIT-AGE NOT < DXED-TAB-AGE-MIN (DXED-IDX)
019200                     SET WS-RULE-APPLIES TO TRUE
019300                 END-IF
019400             END-IF
019500         END-IF
019600     END-IF.
019700 220-EXIT.
019800     EXIT.
019900*
019950******************************************************************
019960*    300-REMOVE-DX-FROM-CC DELETES ONE DIAGNOSIS ENTRY FROM THE
019970*    CC'S DX LIST BY SHIFTING EVERY ENTRY ABOVE IT DOWN ONE
019980*    SUBSCRIPT AND TRIMMING THE COUNT - THERE IS NO "DELETED" FLAG
019990*    ON A DX ENTRY, THE TABLE STAYS DENSE.
019995******************************************************************
020000 300-REMOVE-DX-FROM-CC.
020100     PERFORM 320-SHIFT-DX-ENTRIES THRU 320-EXIT
020200         VARYING WS-MOVE-SUB FROM WS-DX-SUB BY 1
020300         UNTIL WS-MOVE-SUB NOT < CC-ASGN-DX-COUNT (WS-CC-SUB).
020400     SUBTRACT 1 FROM CC-ASGN-DX-COUNT (WS-CC-SUB).
020500 300-EXIT.
020600     EXIT.
020700*
020750*    320-SHIFT-DX-ENTRIES MOVES ONE ENTRY DOWN BY ONE SUBSCRIPT -
020760*    CALLED REPEATEDLY BY 300 ABOVE, LOW SUBSCRIPT TO HIGH, SO
020770*    EACH ENTRY IS OVERWRITTEN ONLY AFTER ITS OWN VALUE HAS
020780*    ALREADY BEEN COPIED DOWNWARD.
020800 320-SHIFT-DX-ENTRIES.
020900     MOVE CC-ASGN-DX-CODE (WS-CC-SUB, WS-MOVE-SUB + 1)
021000         TO CC-ASGN-DX-CODE (WS-CC-SUB, WS-MOVE-SUB).
021100 320-EXIT.
021200     EXIT.
021300*
021350******************************************************************
021360*    400-OVERRIDE-MOVE-DX PLACES A RELOCATED DIAGNOSIS UNDER ITS
021370*    OVERRIDE CC - THE TARGET CC ON THE BENEFICIARY'S OWN TABLE
021380*    IF ONE ALREADY EXISTS, OTHERWISE A NEW ROW IS APPENDED TO
021390*    CC-ASGN-TABLE FOR IT.
021395******************************************************************
021400 400-OVERRIDE-MOVE-DX.
021500     SET WS-TARGET-NOT-FOUND TO TRUE.
021600     PERFORM 420-FIND-TARGET-CC THRU 420-EXIT
021700         VARYING WS-TARGET-CC-SUB FROM 1 BY 1
021800         UNTIL WS-TARGET-CC-SUB > WS-SAVE-CC-COUNT.
021900*
021950*    OVERRIDE CC IS NOT ALREADY ON THE BENEFICIARY'S TABLE -
021960*    APPEND A NEW ROW FOR IT, ACTIVE, WITH NO DIAGNOSES YET.
022000     IF WS-TARGET-NOT-FOUND
022100         ADD 1 TO CC-ASGN-COUNT
022200         MOVE CC-ASGN-COUNT TO WS-TARGET-CC-SUB
022300         MOVE WS-SAVE-CC-OVERRIDE TO CC-ASGN-CODE (WS-TARGET-CC-SUB)
022400         SET CC-ASGN-IS-ACTIVE (WS-TARGET-CC-SUB) TO TRUE
022500         MOVE ZERO TO CC-ASGN-DX-COUNT (WS-TARGET-CC-SUB)
022600     END-IF.
022700*
022750*    TARGET CC MAY HAVE BEEN SUPPRESSED BY AN EARLIER EDIT ON
022760*    THIS SAME PASS - REACTIVATE IT, SINCE IT IS ABOUT TO RECEIVE
022770*    A DIAGNOSIS.
022800     SET CC-ASGN-IS-ACTIVE (WS-TARGET-CC-SUB) TO TRUE.
022900     ADD 1 TO CC-ASGN-DX-COUNT (WS-TARGET-CC-SUB).
023000     MOVE CC-ASGN-DX-COUNT (WS-TARGET-CC-SUB) TO WS-TARGET-DX-SUB.
023100     MOVE WS-SAVE-DX-CODE
023200         TO CC-ASGN-DX-CODE (WS-TARGET-CC-SUB WS-TARGET-DX-SUB).
023300 400-EXIT.
023400     EXIT.
023500*
023550*    420-FIND-TARGET-CC IS THE SEARCH BODY DRIVEN BY THE PERFORM
023560*    ABOVE - A STRAIGHT SERIAL SCAN, NOT SEARCH ALL, SINCE
023570*    CC-ASGN-TABLE IS BUILT IN DIAGNOSIS ARRIVAL ORDER, NOT
023580*    SORTED BY CC CODE.
023600 420-FIND-TARGET-CC.
023700     IF CC-ASGN-CODE (WS-TARGET-CC-SUB) = WS-SAVE-CC-OVERRIDE
023800         SET WS-TARGET-FOUND TO TRUE
023900         GO TO 420-EXIT
024000     END-IF.
024100 420-EXIT.
024200     EXIT.
