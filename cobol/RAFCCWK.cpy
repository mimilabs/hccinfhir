000100******************************************************************
000200*    RAFCCWK  -  PER-BENEFICIARY CC ASSIGNMENT WORK TABLE        *
000300*                                                                *
000400*    BUILT FRESH FOR EACH BENEFICIARY BY THE DX-TO-CC MAPPING    *
000500*    STEP, THEN WALKED AND UPDATED IN PLACE BY THE EDIT ENGINE   *
000600*    (RAFEDIT) AND THE HIERARCHY ENGINE (RAFHIER) BEFORE IT      *
000700*    REACHES THE SCORING SUBPROGRAM (RAFSCOR).  CC-ASGN-ACTIVE   *
000800*    OF "N" MEANS THE CC IS SUPPRESSED/EMPTIED, NOT PHYSICALLY   *
000900*    REMOVED FROM THE TABLE - THIS KEEPS SUBSCRIPTS STABLE       *
001000*    ACROSS THE EDIT AND HIERARCHY PASSES.                       *
001100*                                                  SAH 04/09/03  *
001200******************************************************************
001300 01  CC-ASGN-CONTROL.
001400     05  CC-ASGN-MAX               PIC 9(03) COMP   VALUE 030.
001500     05  CC-ASGN-COUNT             PIC 9(03) COMP   VALUE ZERO.
001600*
001700 01  CC-ASGN-TABLE.
001800     05  CC-ASGN-ENTRY OCCURS 30 TIMES
001900                       INDEXED BY CC-ASGN-IDX.
002000         10  CC-ASGN-CODE          PIC X(04).
002100         10  CC-ASGN-ACTIVE        PIC X(01).
002200             88  CC-ASGN-IS-ACTIVE     VALUE "Y".
002300             88  CC-ASGN-IS-SUPPRESSED VALUE "N".
002400         10  CC-ASGN-WAS-PRESENT   PIC X(01).
002500             88  CC-ASGN-ORIG-PRESENT  VALUE "Y".
002600         10  CC-ASGN-DX-MAX        PIC 9(03) COMP   VALUE 020.
002700         10  CC-ASGN-DX-COUNT      PIC 9(03) COMP   VALUE ZERO.
002800         10  CC-ASGN-DX-ENTRY OCCURS 20 TIMES
002900                         INDEXED BY CC-ASGN-DX-IDX.
003000             15  CC-ASGN-DX-CODE   PIC X(08).
003050             15  FILLER            PIC X(01) VALUE SPACES.
003080         10  FILLER                PIC X(01) VALUE SPACES.
