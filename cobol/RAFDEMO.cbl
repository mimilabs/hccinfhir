000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RAFDEMO.
000300 AUTHOR. S A HOLLOWAY.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/03/89.
000600 DATE-COMPILED. 04/03/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM DERIVES A BENEFICIARY'S DEMOGRAPHIC
001300*          FLAGS (DISABLED, ORIGINALLY-DISABLED, ESRD, FULL AND
001400*          PARTIAL DUAL ELIGIBILITY) AND THE AGE/SEX CATEGORY
001500*          CELL USED AS THE DEMOGRAPHIC SCORING TERM.  AN
001600*          OPTIONAL PREFIX OVERRIDE ON THE BENEFICIARY RECORD
001700*          CAN FORCE THESE FLAGS BEFORE THE CATEGORY CELL IS
001800*          BUILT, SO THE OVERRIDE AND THE CATEGORY CELL NEVER
001900*          DISAGREE WITH EACH OTHER.
002000*
002100*          CALLED ONCE PER BENEFICIARY BY RAFDRV, AHEAD OF THE
002200*          COEFFICIENT PREFIX SELECTION AND SCORING DONE BY
002300*          RAFSCOR.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*    ----------
002800*    040389 SAH  INITIAL VERSION - AGE/SEX CELL, BASE FLAGS
002900*    091190 SAH  ESRD FLAG WIDENED TO CHECK CREC AS WELL AS OREC
003000*                PER DPC RULING 90-14                  CR2201
003100*    052992 TGD  NEW-ENROLLEE INDIVIDUAL-YEAR BANDS 65-69 ADDED
003200*                FOR NON-ESRD MODELS                   CR2811
003300*    081493 TGD  ESRD NEW-ENROLLEE 65-69 GROUPED BAND ADDED,
003400*                AGE 64/OREC 0 SPECIAL CASE             CR3205
003500*    031596 SAH  PREFIX OVERRIDE FORCES FLAGS AHEAD OF CATEGORY
003600*                BUILD PER AUDIT FINDING 96-07           CR4412
003700*    012999 SAH  Y2K - WS-TODAY EXPANDED TO 4-DIGIT YEAR, NO
003800*                AGE-BAND LOGIC DEPENDS ON CENTURY        CR6602
003900*    110302 JFM  REVIEWED AGAINST MODEL V21 CATEGORY LIST - NO
004000*                CHANGE REQUIRED
004050*    060804 JFM  RETURN-CODE AND RUN-DATE WORK FIELDS PULLED
004060*                OUT OF WS-TRACE-FIELDS AND BACK TO STANDALONE
004070*                77-LEVEL ITEMS PER SHOP STANDARD         CR8109
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400*
005410*    WS-DERIVED-FLAGS HOLDS THE EIGHT Y/N SWITCHES THIS PROGRAM
005420*    BUILDS FROM THE RAW BENEFICIARY RECORD - SEE 200 AND 300
005430*    BELOW FOR WHERE EACH ONE GETS SET.
005500 01  WS-DERIVED-FLAGS.
005600     05  WS-SEX-NORM             PIC X(01).
005700     05  WS-SEX-LETTER           PIC X(01).
005800     05  WS-DISABLED-SW          PIC X(01).
005900         88  WS-DISABLED-YES        VALUE "Y".
006000         88  WS-DISABLED-NO         VALUE "N".
006100     05  WS-ORIG-DIS-SW          PIC X(01).
006200         88  WS-ORIG-DIS-YES        VALUE "Y".
006300         88  WS-ORIG-DIS-NO         VALUE "N".
006400     05  WS-ESRD-SW              PIC X(01).
006500         88  WS-ESRD-YES            VALUE "Y".
006600         88  WS-ESRD-NO             VALUE "N".
006700     05  WS-FBD-SW               PIC X(01).
006800         88  WS-FBD-YES             VALUE "Y".
006900         88  WS-FBD-NO              VALUE "N".
007000     05  WS-PBD-SW               PIC X(01).
007100         88  WS-PBD-YES             VALUE "Y".
007200         88  WS-PBD-NO              VALUE "N".
007300     05  WS-NEW-ENR-SW           PIC X(01).
007400         88  WS-NEW-ENR-YES         VALUE "Y".
007500         88  WS-NEW-ENR-NO          VALUE "N".
007600     05  WS-LTI-SW               PIC X(01).
007700         88  WS-LTI-YES             VALUE "Y".
007800         88  WS-LTI-NO              VALUE "N".
007900     05  FILLER                  PIC X(02) VALUE SPACES.
008000*
008010*    WS-CATEGORY-WORK IS SCRATCH SPACE FOR BUILDING THE AGE/SEX
008020*    CATEGORY CELL IN 400 THROUGH 460 BELOW - NOTHING HERE IS
008030*    PRESERVED ACROSS CALLS TO THIS SUBPROGRAM.
008100 01  WS-CATEGORY-WORK.
008200     05  WS-EFF-AGE              PIC 9(03) COMP.
008300     05  WS-EFF-AGE-X REDEFINES WS-EFF-AGE
008400                                 PIC X(02).
008500     05  WS-AGE-DISP             PIC 9(02).
008600     05  WS-NE-PREFIX            PIC X(02).
008700     05  WS-BAND                 PIC X(06).
008800*
008810*    TRACE/DATE FIELDS CARRIED AT THE 77 LEVEL, HOUSE STANDARD.
008820 77  WS-RETURN-CODE              PIC S9(04) COMP.
008830 77  WS-RETURN-CODE-X REDEFINES WS-RETURN-CODE
008840                                 PIC X(02).
008850 77  WS-TODAY                    PIC 9(06).
008860 77  WS-TODAY-X REDEFINES WS-TODAY
008870                                 PIC X(06).
009800*
009900 LINKAGE SECTION.
010000 01  RAFDEMO-PARMS.
010100     05  RAFDEMO-AGE-IN          PIC 9(03).
010200     05  RAFDEMO-SEX-IN          PIC X(01).
010300     05  RAFDEMO-OREC-IN         PIC X(01).
010400     05  RAFDEMO-CREC-IN         PIC X(01).
010500     05  RAFDEMO-DUAL-CD-IN      PIC X(02).
010600     05  RAFDEMO-NEW-ENR-IN      PIC X(01).
010700     05  RAFDEMO-LTI-IN          PIC X(01).
010800     05  RAFDEMO-PREFIX-OVER-IN  PIC X(04).
010900     05  RAFDEMO-SEX-NORM-OUT    PIC X(01).
011000     05  RAFDEMO-DISABLED-OUT    PIC X(01).
011100     05  RAFDEMO-ORIG-DIS-OUT    PIC X(01).
011200     05  RAFDEMO-ESRD-OUT        PIC X(01).
011300     05  RAFDEMO-FBD-OUT         PIC X(01).
011400     05  RAFDEMO-PBD-OUT         PIC X(01).
011500     05  RAFDEMO-NEW-ENR-OUT     PIC X(01).
011600     05  RAFDEMO-LTI-OUT         PIC X(01).
011700     05  RAFDEMO-CATEGORY-OUT    PIC X(08).
011800*
011900 01  RAFDEMO-RETURN-CD           PIC S9(04) COMP.
012000*
012100 PROCEDURE DIVISION USING RAFDEMO-PARMS, RAFDEMO-RETURN-CD.
012200*
012210******************************************************************
012220*    000-DERIVE-DEMOGRAPHICS RUNS THE FIVE STEPS IN A FIXED
012230*    ORDER - SEX NORMALIZATION, BASE FLAGS FROM THE RAW INPUT,
012240*    THE PREFIX OVERRIDE (WHICH CAN CHANGE THE FLAGS JUST SET),
012250*    THE AGE/SEX CATEGORY CELL (WHICH DEPENDS ON THE FINAL
012260*    FLAGS), AND FINALLY THE MOVE BACK TO THE LINKAGE AREA.  THE
012270*    ORDER MATTERS - SEE CR4412 IN THE CHANGE LOG, THE OVERRIDE
012280*    HAS TO RUN BEFORE THE CATEGORY CELL IS BUILT.
012290******************************************************************
012300 000-DERIVE-DEMOGRAPHICS.
012400     MOVE ZERO TO RAFDEMO-RETURN-CD.
012450*    RUN-DATE STAMPED FOR THE ABEND DUMP HEADER ONLY - NO DATE
012460*    MATH ANYWHERE IN THIS PROGRAM'S AGE-BAND LOGIC.
012500     ACCEPT WS-TODAY FROM DATE.
012550*    STEP 1 - FOLD M/F TO THE 1/2 CODES USED EVERYWHERE ELSE.
012600     PERFORM 100-NORMALIZE-SEX THRU 100-EXIT.
012650*    STEP 2 - DISABLED/ESRD/DUAL FLAGS STRAIGHT FROM THE RAW
012660*    ENTITLEMENT AND DUAL-ELIGIBILITY FIELDS.
012700     PERFORM 200-DERIVE-BASE-FLAGS THRU 200-EXIT.
012750*    STEP 3 - AN EXPLICIT PREFIX OVERRIDE CAN FORCE ONE OR MORE
012760*    OF THE FLAGS JUST SET, SO THE CATEGORY CELL BUILT BELOW
012770*    AGREES WITH WHATEVER PREFIX RAFSCOR WILL END UP USING.
012800     PERFORM 300-APPLY-PREFIX-OVERRIDE THRU 300-EXIT.
012850*    STEP 4 - BUILD THE EIGHT-BYTE AGE/SEX CATEGORY CELL USED AS
012860*    THE DEMOGRAPHIC SCORING TERM.
012900     PERFORM 400-BUILD-CATEGORY-CELL THRU 400-EXIT.
012950*    STEP 5 - COPY EVERY DERIVED FLAG AND THE CATEGORY CELL BACK
012960*    TO THE CALLER'S PARAMETER AREA.
013000     PERFORM 500-MOVE-RESULTS THRU 500-EXIT.
013100     GOBACK.
013200*
013250*    100-NORMALIZE-SEX MAPS "M"/"F" TO THE "1"/"2" CODES CARRIED
013260*    ON THE CATEGORY CELL AND USED BY RAFSCOR'S PREFIX FORMULA -
013270*    AN INPUT FILE ALREADY CODED "1"/"2" PASSES THROUGH UNCHANGED.
013300 100-NORMALIZE-SEX.
013400     IF RAFDEMO-SEX-IN = "M"
013500         MOVE "1" TO WS-SEX-NORM
013600     ELSE
013700         IF RAFDEMO-SEX-IN = "F"
013800             MOVE "2" TO WS-SEX-NORM
013900         ELSE
014000             MOVE RAFDEMO-SEX-IN TO WS-SEX-NORM
014100         END-IF
014200     END-IF.
014300 100-EXIT.
014400     EXIT.
014500*
014550******************************************************************
014560*    200-DERIVE-BASE-FLAGS SETS EVERY FLAG FROM THE RAW INPUT
014570*    FIELDS BEFORE ANY OVERRIDE IS CONSIDERED.  ALL FIVE SWITCHES
014580*    DEFAULT TO "NO" UP FRONT SO EACH TEST BELOW ONLY HAS TO SET
014590*    THE "YES" SIDE WHEN ITS OWN CONDITION IS MET.
014595******************************************************************
014600 200-DERIVE-BASE-FLAGS.
014700     SET WS-DISABLED-NO  TO TRUE.
014800     SET WS-ORIG-DIS-NO  TO TRUE.
014900     SET WS-ESRD-NO      TO TRUE.
015000     SET WS-FBD-NO       TO TRUE.
015100     SET WS-PBD-NO       TO TRUE.
015200     MOVE RAFDEMO-NEW-ENR-IN TO WS-NEW-ENR-SW.
015300     MOVE RAFDEMO-LTI-IN     TO WS-LTI-SW.
015400*
015450*    DISABLED - UNDER 65 WITH AN ORIGINAL REASON FOR ENTITLEMENT
015460*    OTHER THAN "AGED".
015500     IF RAFDEMO-AGE-IN < 65 AND RAFDEMO-OREC-IN NOT = "0"
015600         SET WS-DISABLED-YES TO TRUE
015700     END-IF.
015800*
015850*    ORIGINALLY-DISABLED - ENTERED THE PROGRAM DISABLED (OREC 1)
015860*    BUT HAS SINCE AGED IN - CARRIED SEPARATELY FROM THE CURRENT
015870*    DISABLED FLAG ABOVE SINCE SOME COEFFICIENT PREFIXES CARE
015880*    ABOUT THE ORIGINAL REASON, NOT THE CURRENT ONE.
015900     IF RAFDEMO-OREC-IN = "1" AND RAFDEMO-AGE-IN NOT < 65
016000         SET WS-ORIG-DIS-YES TO TRUE
016100     END-IF.
016200*
016250*    ESRD - EITHER THE ORIGINAL OR THE CURRENT REASON FOR
016260*    ENTITLEMENT CAN CARRY THE ESRD CODES, PER DPC RULING 90-14.
016300     IF RAFDEMO-OREC-IN = "2" OR RAFDEMO-OREC-IN = "3"
016400         SET WS-ESRD-YES TO TRUE
016500     END-IF.
016600     IF RAFDEMO-CREC-IN = "2" OR RAFDEMO-CREC-IN = "3"
016700         SET WS-ESRD-YES TO TRUE
016800     END-IF.
016900*
017000*    DUAL ELIGIBILITY - FULL-BENEFIT CODES FIRST, THEN
017010*    PARTIAL-BENEFIT CODES; A CODE MATCHING NEITHER LIST LEAVES
017020*    THE BENEFICIARY NON-DUAL (BOTH SWITCHES STAY "NO").
017030     IF RAFDEMO-DUAL-CD-IN = "02" OR RAFDEMO-DUAL-CD-IN = "04"
017100             OR RAFDEMO-DUAL-CD-IN = "08"
017200         SET WS-FBD-YES TO TRUE
017300     ELSE
017400         IF RAFDEMO-DUAL-CD-IN = "01" OR RAFDEMO-DUAL-CD-IN = "03"
017500                 OR RAFDEMO-DUAL-CD-IN = "05"
017600                 OR RAFDEMO-DUAL-CD-IN = "06"
017700             SET WS-PBD-YES TO TRUE
017800         END-IF
017900     END-IF.
018000 200-EXIT.
018100     EXIT.
018200*
018250******************************************************************
018260*    300-APPLY-PREFIX-OVERRIDE LETS AN EXPLICIT PREFIX CODE ON
018270*    THE BENEFICIARY RECORD FORCE THE FLAGS RAFSCOR WILL NEED TO
018280*    REBUILD THAT SAME PREFIX - ADDED PER AUDIT FINDING 96-07
018290*    AFTER AN OVERRIDE AND A COMPUTED CATEGORY CELL WERE FOUND TO
018295*    DISAGREE ON A HANDFUL OF TEST CASES.
018296******************************************************************
018300 300-APPLY-PREFIX-OVERRIDE.
018350*    BLANK OVERRIDE - NOTHING TO FORCE, FALL THROUGH WITH THE
018360*    FLAGS AS DERIVED FROM RAW INPUT.
018400     IF RAFDEMO-PREFIX-OVER-IN = SPACES
018500         GO TO 300-EXIT
018600     END-IF.
018700*
018750*    ESRD DIALYSIS OR ESRD NEW-ENROLLEE PREFIX FORCES THE ESRD
018760*    FLAG (AND THE NEW-ENROLLEE FLAG TOO, FOR THE "DNE_" CASE).
018800     IF RAFDEMO-PREFIX-OVER-IN = "DI_ " OR
018900        RAFDEMO-PREFIX-OVER-IN = "DNE_"
019000         SET WS-ESRD-YES TO TRUE
019100         IF RAFDEMO-PREFIX-OVER-IN = "DNE_"
019200             SET WS-NEW-ENR-YES TO TRUE
019300         END-IF
019400     END-IF.
019500*
019550*    INSTITUTIONAL PREFIX FORCES THE LTI FLAG.
019600     IF RAFDEMO-PREFIX-OVER-IN = "INS_"
019700         SET WS-LTI-YES TO TRUE
019800     END-IF.
019900*
019950*    COMMUNITY PREFIX SHAPE IS "C" + DUAL LETTER + AGE LETTER -
019960*    DECODE POSITIONS 2 AND 3 BACK INTO THE DUAL AND DISABLED
019970*    FLAGS SO THEY MATCH WHATEVER THE OVERRIDE SPECIFIES.
020000     IF RAFDEMO-PREFIX-OVER-IN (1:1) = "C"
020100         IF RAFDEMO-PREFIX-OVER-IN (2:1) = "F"
020200             SET WS-FBD-YES TO TRUE
020300             SET WS-PBD-NO  TO TRUE
020400         END-IF
020500         IF RAFDEMO-PREFIX-OVER-IN (2:1) = "P"
020600             SET WS-PBD-YES TO TRUE
020700             SET WS-FBD-NO  TO TRUE
020800         END-IF
020900         IF RAFDEMO-PREFIX-OVER-IN (3:1) = "A"
021000             SET WS-DISABLED-NO  TO TRUE
021100         END-IF
021200         IF RAFDEMO-PREFIX-OVER-IN (3:1) = "D"
021300             SET WS-DISABLED-YES TO TRUE
021400         END-IF
021500     END-IF.
021600 300-EXIT.
021700     EXIT.
021800*
021850******************************************************************
021860*    400-BUILD-CATEGORY-CELL ASSEMBLES THE EIGHT-BYTE CATEGORY
021870*    CELL - SEX LETTER PLUS AGE BAND, WITH AN "NE" PREFIX AND A
021880*    DIFFERENT SET OF AGE BANDS WHEN THE BENEFICIARY IS A NEW
021890*    ENROLLEE.  CR3205'S AGE-64/OREC-0 SPECIAL CASE LIVES DOWN IN
021895*    420-BUILD-NE-BAND, NOT HERE.
021896******************************************************************
021900 400-BUILD-CATEGORY-CELL.
022000     MOVE SPACES TO RAFDEMO-CATEGORY-OUT.
022100     MOVE SPACES TO WS-BAND.
022150*    WS-EFF-AGE IS THE AGE BANDING LOGIC BELOW ACTUALLY WORKS
022160*    FROM - IT CAN DIFFER FROM THE RAW INPUT AGE, SEE THE
022170*    AGE-64/OREC-0 BUMP IN 420-BUILD-NE-BAND.
022200     MOVE RAFDEMO-AGE-IN TO WS-EFF-AGE.
022300*
022400     IF WS-SEX-NORM = "1"
022500         MOVE "M" TO WS-SEX-LETTER
022600     ELSE
022700         MOVE "F" TO WS-SEX-LETTER
022800     END-IF.
022900*
023000     IF WS-NEW-ENR-YES
023100         PERFORM 420-BUILD-NE-BAND THRU 420-EXIT
023200         MOVE "NE" TO WS-NE-PREFIX
023300         STRING WS-NE-PREFIX   DELIMITED BY SIZE
023400                WS-SEX-LETTER  DELIMITED BY SIZE
023500                WS-BAND        DELIMITED BY SPACE
023600           INTO RAFDEMO-CATEGORY-OUT
023700     ELSE
023800         PERFORM 410-BUILD-STD-BAND THRU 410-EXIT
023900         STRING WS-SEX-LETTER  DELIMITED BY SIZE
024000                WS-BAND        DELIMITED BY SPACE
024100           INTO RAFDEMO-CATEGORY-OUT
024200     END-IF.
024300 400-EXIT.
024400     EXIT.
024500*
024510******************************************************************
024520*    410-BUILD-STD-BAND IS THE NON-NEW-ENROLLEE AGE BAND SPLIT -
024530*    THE TEN-YEAR-WIDE LOW BANDS BELOW 65, THE FIVE-YEAR-WIDE
024540*    HIGH BANDS AT 65 AND ABOVE.  NEW ENROLLEES NEVER REACH THIS
024550*    PARAGRAPH - SEE 420-BUILD-NE-BAND FOR THEIR SPLIT.
024560******************************************************************
024600 410-BUILD-STD-BAND.
024700     IF WS-EFF-AGE < 65
024800         PERFORM 450-SET-LOW-BAND THRU 450-EXIT
024900     ELSE
025000         PERFORM 460-SET-HIGH-BAND THRU 460-EXIT
025100     END-IF.
025200 410-EXIT.
025300     EXIT.
025400*
025410******************************************************************
025420*    420-BUILD-NE-BAND IS THE NEW-ENROLLEE AGE BAND SPLIT -
025430*    ESRD NEW ENROLLEES GET THE SAME HIGH/LOW BAND SET AS
025440*    NON-NEW-ENROLLEES (422), WHILE NON-ESRD NEW ENROLLEES GET
025450*    INDIVIDUAL-YEAR BANDS FROM 65 THROUGH 69 (424, CR2811).  THE
025460*    AGE-64/OREC-0 BUMP BELOW RUNS FOR BOTH PATHS, AHEAD OF THE
025470*    ESRD/NON-ESRD SPLIT.
025480******************************************************************
025500 420-BUILD-NE-BAND.
025550*    CR3205 - AN ESRD NEW ENROLLEE WHO IS 64 WITH OREC "0" (AGED)
025560*    IS TREATED AS IF THEY WERE 65 FOR BANDING PURPOSES ONLY -
025570*    THE RAW AGE PASSED BACK TO THE CALLER IS NOT TOUCHED.
025600     IF RAFDEMO-AGE-IN = 64 AND RAFDEMO-OREC-IN = "0"
025700         MOVE 65 TO WS-EFF-AGE
025800     END-IF.
025900*
026000     IF WS-ESRD-YES
026100         PERFORM 422-BUILD-NE-ESRD-BAND THRU 422-EXIT
026200     ELSE
026300         PERFORM 424-BUILD-NE-STD-BAND THRU 424-EXIT
026400     END-IF.
026500 420-EXIT.
026600     EXIT.
026700*
026710******************************************************************
026720*    422-BUILD-NE-ESRD-BAND - ESRD NEW ENROLLEES USE THE SAME
026730*    BAND WIDTHS AS EVERYONE ELSE, NO INDIVIDUAL-YEAR SPLIT.  ADDED
026740*    AT CR3205 SO THE ESRD NEW-ENROLLEE POPULATION WOULD NOT FALL
026750*    INTO THE NON-ESRD INDIVIDUAL-YEAR BANDS BUILT BELOW IN 424.
026760******************************************************************
026800 422-BUILD-NE-ESRD-BAND.
026900     IF WS-EFF-AGE < 65
027000         PERFORM 450-SET-LOW-BAND THRU 450-EXIT
027100     ELSE
027200         PERFORM 460-SET-HIGH-BAND THRU 460-EXIT
027300     END-IF.
027400 422-EXIT.
027500     EXIT.
027600*
027610******************************************************************
027620*    424-BUILD-NE-STD-BAND - NON-ESRD NEW ENROLLEES GET ONE BAND
027630*    PER INDIVIDUAL AGE FROM 65 THROUGH 69 (CR2811) BEFORE
027640*    FALLING BACK TO THE ORDINARY FIVE-YEAR HIGH BANDS AT 70+.
027650*    UNDER-65 NEW ENROLLEES STILL USE THE ORDINARY LOW BANDS -
027660*    THE INDIVIDUAL-YEAR SPLIT ONLY APPLIES TO THE 65-69 RANGE.
027670******************************************************************
027700 424-BUILD-NE-STD-BAND.
027750*    UNDER 65 - NO SPECIAL TREATMENT FOR NEW ENROLLEES.
027800     IF WS-EFF-AGE < 65
027900         PERFORM 450-SET-LOW-BAND THRU 450-EXIT
028000     ELSE
028050*    65 THROUGH 69 - ONE BAND PER INDIVIDUAL AGE YEAR, DISPLAYED
028060*    AS A TWO-DIGIT NUMBER RATHER THAN A RANGE.
028100         IF WS-EFF-AGE NOT > 69
028200             MOVE WS-EFF-AGE TO WS-AGE-DISP
028300             STRING WS-AGE-DISP DELIMITED BY SIZE
028400               INTO WS-BAND
028450*    70 AND OVER - BACK TO THE ORDINARY FIVE-YEAR HIGH BANDS.
028500         ELSE
028600             PERFORM 460-SET-HIGH-BAND THRU 460-EXIT
028700         END-IF
028800     END-IF.
028900 424-EXIT.
029000     EXIT.
029100*
029110******************************************************************
029120*    450-SET-LOW-BAND - THE FOUR TEN-YEAR-WIDE (AND ONE FIVE-YEAR
029130*    WIDE) BANDS COVERING EVERYONE UNDER 65.  TESTED HIGH BOUND
029140*    FIRST SO EACH CONDITION ONLY HAS TO CHECK ONE END.  SHARED BY
029150*    410, 422 AND 424 - ANY AGE-BAND CHANGE BELOW 65 ONLY HAS TO
029160*    BE MADE ONCE HERE.
029170******************************************************************
029200 450-SET-LOW-BAND.
029250*    0 THROUGH 34.
029300     IF WS-EFF-AGE NOT > 34
029400         MOVE "0_34  " TO WS-BAND
029450*    35 THROUGH 44.
029500     ELSE
029600         IF WS-EFF-AGE NOT > 44
029700             MOVE "35_44 " TO WS-BAND
029750*    45 THROUGH 54.
029800         ELSE
029900             IF WS-EFF-AGE NOT > 54
030000                 MOVE "45_54 " TO WS-BAND
030050*    55 THROUGH 59, OTHERWISE 60 THROUGH 64.
030100             ELSE
030200                 IF WS-EFF-AGE NOT > 59
030300                     MOVE "55_59 " TO WS-BAND
030400                 ELSE
030500                     MOVE "60_64 " TO WS-BAND
030600                 END-IF
030700             END-IF
030800         END-IF
030900     END-IF.
031000 450-EXIT.
031100     EXIT.
031200*
031210******************************************************************
031220*    460-SET-HIGH-BAND - THE SIX FIVE-YEAR-WIDE BANDS FROM 65
031230*    THROUGH THE OPEN-ENDED 95-AND-OVER TOP BAND.  SHARED BY 410,
031240*    420/422 AND THE 70+ FALLTHROUGH IN 424 - ANY AGE-BAND CHANGE
031250*    AT 65 AND ABOVE ONLY HAS TO BE MADE ONCE HERE.
031260******************************************************************
031300 460-SET-HIGH-BAND.
031350*    65 THROUGH 69.
031400     IF WS-EFF-AGE NOT > 69
031500         MOVE "65_69 " TO WS-BAND
031550*    70 THROUGH 74.
031600     ELSE
031700         IF WS-EFF-AGE NOT > 74
031800             MOVE "70_74 " TO WS-BAND
031850*    75 THROUGH 79.
031900         ELSE
032000             IF WS-EFF-AGE NOT > 79
032100                 MOVE "75_79 " TO WS-BAND
032150*    80 THROUGH 84.
032200             ELSE
032300                 IF WS-EFF-AGE NOT > 84
032400                     MOVE "80_84 " TO WS-BAND
032450*    85 THROUGH 89.
032500                 ELSE
032600                     IF WS-EFF-AGE NOT > 89
032700                         MOVE "85_89 " TO WS-BAND
032750*    90 THROUGH 94, OTHERWISE THE OPEN-ENDED 95-AND-OVER BAND.
032800                     ELSE
032900                         IF WS-EFF-AGE NOT > 94
033000                             MOVE "90_94 " TO WS-BAND
033100                         ELSE
033200                             MOVE "95_GT " TO WS-BAND
033300                         END-IF
033400                     END-IF
033500                 END-IF
033600             END-IF
033700         END-IF
033800     END-IF.
034000 460-EXIT.
034100     EXIT.
034200*
034210******************************************************************
034220*    500-MOVE-RESULTS COPIES EVERY DERIVED FLAG AND THE FINISHED
034230*    CATEGORY CELL BACK TO THE LINKAGE AREA FOR THE CALLER.  THE
034240*    CATEGORY CELL ITSELF WAS ALREADY MOVED TO THE LINKAGE AREA
034245*    DIRECTLY BY THE STRING STATEMENTS IN 400-BUILD-CATEGORY-CELL,
034248*    SO ONLY THE EIGHT INDIVIDUAL FLAGS ARE HANDLED HERE.
034250******************************************************************
034300 500-MOVE-RESULTS.
034400     MOVE WS-SEX-NORM     TO RAFDEMO-SEX-NORM-OUT.
034500     MOVE WS-DISABLED-SW  TO RAFDEMO-DISABLED-OUT.
034600     MOVE WS-ORIG-DIS-SW  TO RAFDEMO-ORIG-DIS-OUT.
034700     MOVE WS-ESRD-SW      TO RAFDEMO-ESRD-OUT.
034800     MOVE WS-FBD-SW       TO RAFDEMO-FBD-OUT.
034900     MOVE WS-PBD-SW       TO RAFDEMO-PBD-OUT.
035000     MOVE WS-NEW-ENR-SW   TO RAFDEMO-NEW-ENR-OUT.
035100     MOVE WS-LTI-SW       TO RAFDEMO-LTI-OUT.
035200 500-EXIT.
035300     EXIT.
