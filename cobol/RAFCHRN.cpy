000100******************************************************************
000200*    RAFCHRN  -  CHRONIC CONDITION FLAG TABLE                    *
000300*                                                                *
000400*    SOURCE FILE CARRIES THE CC-CODE WITH AN "HCC" PREFIX        *
000500*    (E.G. "HCC0019") - CHRN-CC-RAW-IN HOLDS THE RAW FIELD AND   *
000600*    THE LOAD PARAGRAPH STRIPS THE PREFIX INTO THE 4-BYTE KEY    *
000700*    USED EVERYWHERE ELSE IN THE RUN.  FIRST RECORD WINS WHEN    *
000800*    (CC, MODEL) REPEATS ON THE INPUT FILE.                      *
000900*                                                  SAH 04/09/03  *
001000******************************************************************
001100 01  CHRN-REC-IN.
001200     05  CHRN-CC-RAW-IN            PIC X(07).
001300     05  CHRN-IS-CHRONIC-IN        PIC X(01).
001400     05  CHRN-MODEL-VERS-IN        PIC X(04).
001500     05  CHRN-MODEL-DOMAIN-IN      PIC X(20).
001600     05  FILLER                    PIC X(01) VALUE SPACES.
001700*
001800 01  CHRN-CONTROL.
001900     05  CHRN-MAX                  PIC 9(05) COMP   VALUE 00500.
002000     05  CHRN-COUNT                PIC 9(05) COMP   VALUE ZERO.
002100     05  CHRN-MORE-SW              PIC X(01) VALUE "Y".
002200         88  NO-MORE-CHRONIC          VALUE "N".
002300     05  CHRN-DUP-FOUND-SW         PIC X(01) VALUE "N".
002400         88  CHRN-DUP-FOUND           VALUE "Y".
002500*
002600 01  CHRN-TABLE.
002700     05  CHRN-TAB-ENTRY OCCURS 500 TIMES
002800                        INDEXED BY CHRN-IDX.
002900         10  CHRN-TAB-CC           PIC X(04).
003000         10  CHRN-TAB-CHRONIC      PIC X(01).
003100             88  CHRN-TAB-IS-CHRONIC  VALUE "Y".
003200         10  CHRN-TAB-VERSION      PIC X(04).
003300         10  CHRN-TAB-DOMAIN       PIC X(20).
